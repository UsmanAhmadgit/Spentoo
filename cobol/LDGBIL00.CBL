000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGBIL00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-04-20.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGBIL00 - SPLIT BILL BATCH MAINTENANCE PROGRAM.                        
001000* POSTS BILTRAN-FILE ADD/EDIT/DELETE REQUESTS AGAINST THE BILL            
001100* MASTER AND ITS PARTICIPANT CHILD ROWS, AND KEEPS THE CREATOR'S          
001200* SHARE IN STEP WITH A POSTED EXPENSE LINE.  UNLIKE LDGEXP00/             
001300* LDGINC00, THIS PROGRAM REWRITES EXPENSE-FILE FROM AN IN-MEMORY          
001400* TABLE RATHER THAN COPYING THE OLD LEDGER THROUGH UNTOUCHED -            
001500* A BILL-LINKED EXPENSE HAS TO BE FOUND AND REMOVED AGAIN WHEN            
001600* THE BILL LOSES ITS CREATOR, WHICH THE PLAIN APPEND-ONLY LEDGER          
001700* PASS IN THE OTHER TWO PROGRAMS HAS NO WAY TO DO.                        
001800*-----------------------------------------------------------------        
001900* MAINT LOG                                                               
002000*   1987-04-20 RJP  LDG-0007  ORIGINAL PROGRAM.                           
002100*   1991-11-04 TLK  LDG-0024  PARTICIPANT EDIT NOW REPLACES THE           
002200*                             WHOLE CHILD SET INSTEAD OF TRYING           
002300*                             TO PATCH ROWS IN PLACE - TOO MANY           
002400*                             MISMATCHED-ID REJECTS ON EDIT.              
002500*   1998-11-17 DWH  LDG-0021  Y2K - NO DATE FIELDS ON THIS RECORD,        
002600*                             LOGGED FOR THE AUDIT TRAIL ANYWAY.          
002700*   2005-02-08 MAS  LDG-0059  STATUS NOW ACCEPTED CASE-INSENSITIVE        
002800*                             AND NORMALIZED - CALL CENTER KEPT           
002900*                             KEYING "PAID" IN ALL CAPS.                  
003000*   2009-06-30 RJP  LDG-0071  EDIT WITH NO STATUS ON THE CARD WAS         
003100*                             RESETTING A PAID BILL TO UNPAID.            
003200*                             HEADER REBUILD NOW CARRIES THE OLD          
003300*                             STATUS FORWARD WHEN NONE IS GIVEN.          
003400*-----------------------------------------------------------------        
003500       ENVIRONMENT DIVISION.                                              
003600       CONFIGURATION SECTION.                                             
003700       SPECIAL-NAMES.                                                     
003800           CONSOLE IS CRT                                                 
003900           C01 IS TOP-OF-FORM.                                            
004000       INPUT-OUTPUT SECTION.                                              
004100       FILE-CONTROL.                                                      
004200           SELECT BILTRAN-FILE  ASSIGN TO BILTRAN                         
004300                  ORGANIZATION IS LINE SEQUENTIAL.                        
004400           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
004500                  ORGANIZATION IS LINE SEQUENTIAL.                        
004600           SELECT PAYMETH-FILE  ASSIGN TO PMTFILE                         
004700                  ORGANIZATION IS LINE SEQUENTIAL.                        
004800           SELECT BILL-FILE     ASSIGN TO BILFILE                         
004900                  ORGANIZATION IS LINE SEQUENTIAL.                        
005000           SELECT BILLOUT-FILE  ASSIGN TO BILOUT                          
005100                  ORGANIZATION IS LINE SEQUENTIAL.                        
005200           SELECT BILLPART-FILE ASSIGN TO BPTFILE                         
005300                  ORGANIZATION IS LINE SEQUENTIAL.                        
005400           SELECT BPTOUT-FILE   ASSIGN TO BPTOUT                          
005500                  ORGANIZATION IS LINE SEQUENTIAL.                        
005600           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
005700                  ORGANIZATION IS LINE SEQUENTIAL.                        
005800           SELECT EXPOUT-FILE   ASSIGN TO EXPOUT                          
005900                  ORGANIZATION IS LINE SEQUENTIAL.                        
006000           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
006100                  ORGANIZATION IS LINE SEQUENTIAL.                        
006200*                                                                         
006300       DATA DIVISION.                                                     
006400       FILE SECTION.                                                      
006500*                                                                         
006600       FD  BILTRAN-FILE                                                   
006700           RECORD CONTAINS 929 CHARACTERS.                                
006800       01  BILTRAN-REC.                                                   
006900           05  BT-ACTION               PIC X(1).                          
007000               88  BT-ACTION-ADD             VALUE 'A'.                   
007100               88  BT-ACTION-EDIT            VALUE 'E'.                   
007200               88  BT-ACTION-DELETE          VALUE 'D'.                   
007300           05  BT-BILLS-ID             PIC 9(9).                          
007400           05  BT-USER-ID              PIC 9(9).                          
007500           05  BT-TOTAL-AMOUNT         PIC S9(16)V99.                     
007600           05  BT-DESCRIPTION          PIC X(255).                        
007700           05  BT-DESC-PRESENT-SW      PIC X(1).                          
007800           05  BT-STATUS               PIC X(9).                          
007900           05  BT-STATUS-PRESENT-SW    PIC X(1).                          
008000           05  BT-CATEGORY-ID          PIC 9(9).                          
008100           05  BT-CAT-PRESENT-SW       PIC X(1).                          
008200           05  BT-PAYMETH-ID           PIC 9(9).                          
008300           05  BT-PAYMETH-PRESENT-SW   PIC X(1).                          
008400           05  BT-PART-COUNT           PIC 9(1).                          
008500           05  BT-PART OCCURS 5 TIMES.                                    
008600               10  BP-NAME             PIC X(100).                        
008700               10  BP-SHARE-AMOUNT     PIC S9(16)V99.                     
008800               10  BP-CREATOR-SW       PIC X(1).                          
008900           05  FILLER                 PIC X(10).                          
009000*                                                                         
009100       FD  CATEGORY-FILE                                                  
009200           RECORD CONTAINS 150 CHARACTERS.                                
009300       01  CATEGORY-IN-REC              PIC X(150).                       
009400*                                                                         
009500       FD  PAYMETH-FILE                                                   
009600           RECORD CONTAINS 129 CHARACTERS.                                
009700       01  PAYMETH-IN-REC                PIC X(129).                      
009800*                                                                         
009900       FD  BILL-FILE                                                      
010000           RECORD CONTAINS 326 CHARACTERS.                                
010100       01  BILL-IN-REC                   PIC X(326).                      
010200*                                                                         
010300       FD  BILLOUT-FILE                                                   
010400           RECORD CONTAINS 326 CHARACTERS.                                
010500       01  BILL-OUT-REC                  PIC X(326).                      
010600*                                                                         
010700       FD  BILLPART-FILE                                                  
010800           RECORD CONTAINS 140 CHARACTERS.                                
010900       01  BPT-IN-REC                    PIC X(140).                      
011000*                                                                         
011100       FD  BPTOUT-FILE                                                    
011200           RECORD CONTAINS 140 CHARACTERS.                                
011300       01  BPT-OUT-REC                   PIC X(140).                      
011400*                                                                         
011500       FD  EXPENSE-FILE                                                   
011600           RECORD CONTAINS 301 CHARACTERS.                                
011700       01  EXPENSE-IN-REC                 PIC X(301).                     
011800*                                                                         
011900       FD  EXPOUT-FILE                                                    
012000           RECORD CONTAINS 301 CHARACTERS.                                
012100       01  EXPENSE-OUT-REC                PIC X(301).                     
012200*                                                                         
012300       FD  RPT-FILE                                                       
012400           RECORD CONTAINS 132 CHARACTERS.                                
012500       01  RPT-LINE                       PIC X(132).                     
012600*                                                                         
012700       WORKING-STORAGE SECTION.                                           
012800       copy '/users/devel/LDGWORK.cbl'.                                   
012900       copy '/users/devel/LDGCAT.dd.cbl'.                                 
013000       copy '/users/devel/LDGPMT.dd.cbl'.                                 
013100       copy '/users/devel/LDGBIL.dd.cbl'.                                 
013200       copy '/users/devel/LDGBPT.dd.cbl'.                                 
013300       copy '/users/devel/LDGEXP.dd.cbl'.                                 
013400*                                                                         
013500       01  WS-CASE-FOLD-AREA.                                             
013600           05  WS-LOWER-ALPHA           PIC X(26)                         
013700                   VALUE 'abcdefghijklmnopqrstuvwxyz'.                    
013800           05  WS-UPPER-ALPHA           PIC X(26)                         
013900                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                    
014000           05  WS-STATUS-WORK           PIC X(9).                         
014100*                                                                         
014200       01  WS-NEXT-ID-AREA.                                               
014300           05  WS-BIL-NEXT-ID           PIC S9(9)      COMP-3             
014400                                                       VALUE 0.           
014500           05  WS-BPT-NEXT-ID           PIC S9(9)      COMP-3             
014600                                                       VALUE 0.           
014700           05  WS-EXP-NEXT-ID           PIC S9(9)      COMP-3             
014800                                                       VALUE 0.           
014900*                                                                         
015000       01  WS-BIL-NEW-REC              PIC X(326).                        
015100*                                                                         
015200       01  WS-BILL-TABLE-AREA.                                            
015300           05  WS-BIL-COUNT             PIC S9(5)      COMP               
015400                                                       VALUE 0.           
015500           05  WS-BIL-TABLE OCCURS 500 TIMES.                             
015600               10  WS-BIL-ENTRY         PIC X(326).                       
015700               10  WS-BIL-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
015800*                                                                         
015900       01  WS-PART-TABLE-AREA.                                            
016000           05  WS-BPT-COUNT             PIC S9(5)      COMP               
016100                                                       VALUE 0.           
016200           05  WS-BPT-TABLE OCCURS 2000 TIMES.                            
016300               10  WS-BPT-ENTRY         PIC X(140).                       
016400               10  WS-BPT-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
016500*                                                                         
016600       01  WS-LEDGER-TABLE-AREA.                                          
016700           05  WS-EXP-COUNT             PIC S9(5)      COMP               
016800                                                       VALUE 0.           
016900           05  WS-EXP-TABLE OCCURS 2000 TIMES.                            
017000               10  WS-EXP-ENTRY         PIC X(301).                       
017100               10  WS-EXP-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
017200*                                                                         
017300       01  WS-RECALC-SUBS.                                                
017400           05  WS-BIL-SUB               PIC S9(5)      COMP               
017500                                                       VALUE 0.           
017600           05  WS-BPT-SUB               PIC S9(5)      COMP               
017700                                                       VALUE 0.           
017800           05  WS-EXP-SUB               PIC S9(5)      COMP               
017900                                                       VALUE 0.           
018000           05  WS-PART-SUB              PIC S9(3)      COMP               
018100                                                       VALUE 0.           
018200*                                                                         
018300       01  WS-BILL-CALC-AREA.                                             
018400           05  WS-CREATOR-COUNT         PIC S9(3)      COMP               
018500                                                       VALUE 0.           
018600           05  WS-CREATOR-PART-SUB      PIC S9(3)      COMP               
018700                                                       VALUE 0.           
018800           05  WS-SHARE-SUM             PIC S9(16)V99  COMP-3             
018900                                                       VALUE 0.           
019000           05  WS-OLD-HAS-CREATOR-SW    PIC X(1)       VALUE 'N'.         
019100           05  WS-OLD-CREATOR-EXP-ID    PIC S9(9)      COMP-3             
019200                                                       VALUE 0.           
019300           05  WS-OLD-STATUS            PIC X(30)                         
019400                                                     VALUE SPACES.        
019500           05  WS-BIL-MATCH-ID          PIC S9(9)      COMP-3             
019600                                                       VALUE 0.           
019700           05  WS-BIL-ACTIVE-ID         PIC S9(9)      COMP-3             
019800                                                       VALUE 0.           
019900           05  WS-BIL-FOUND-SUB         PIC S9(5)      COMP               
020000                                                       VALUE 0.           
020100*                                                                         
020200       01  WS-RUN-TOTALS.                                                 
020300           05  WS-ADD-CTR               PIC S9(5)      COMP               
020400                                                       VALUE 0.           
020500           05  WS-EDIT-CTR              PIC S9(5)      COMP               
020600                                                       VALUE 0.           
020700           05  WS-DELETE-CTR            PIC S9(5)      COMP               
020800                                                       VALUE 0.           
020900           05  WS-REJECT-CTR            PIC S9(5)      COMP               
021000                                                       VALUE 0.           
021100           05  WS-EXP-POSTED-CTR        PIC S9(5)      COMP               
021200                                                       VALUE 0.           
021300           05  WS-EXP-REMOVED-CTR       PIC S9(5)      COMP               
021400                                                       VALUE 0.           
021500*                                                                         
021600       PROCEDURE DIVISION.                                                
021700*                                                                         
021800       A010-MAIN-LINE.                                                    
021900           DISPLAY SPACES UPON CRT.                                       
022000           DISPLAY '* * * B E G I N   L D G B I L 0 0 * * *'              
022100               UPON CRT.                                                  
022200           PERFORM 0100-GET-TODAYS-DATE.                                  
022300           PERFORM 1000-LOAD-TABLES.                                      
022400           OPEN INPUT  BILTRAN-FILE                                       
022500                OUTPUT RPT-FILE.                                          
022600           PERFORM READ-BILTRAN.                                          
022700           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
022800               UNTIL WS-EOF-SW = 1.                                       
022900           CLOSE BILTRAN-FILE.                                            
023000           PERFORM 5000-REWRITE-BILL-FILE.                                
023100           PERFORM 5100-REWRITE-BILLPART-FILE.                            
023200           PERFORM 5200-REWRITE-EXPENSE-FILE.                             
023300           PERFORM 6000-PRINT-TOTALS.                                     
023400           PERFORM END-RTN.                                               
023500*                                                                         
023600       READ-BILTRAN.                                                      
023700           READ BILTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
023800           IF WS-EOF-SW = 0                                               
023900               ADD 1 TO WS-REC-CTR.                                       
024000*                                                                         
024100       END-RTN.                                                           
024200           CLOSE RPT-FILE.                                                
024300           DISPLAY 'L D G B I L 0 0  -  RUN COMPLETE' UPON CRT.           
024400           STOP RUN.                                                      
024500*                                                                         
024600******************************************************************        
024700*        DATE-CONVERSION SECTION                                 *        
024800******************************************************************        
024900       0100-GET-TODAYS-DATE.                                              
025000           ACCEPT WS-YYMMDD FROM DATE.                                    
025100           MOVE WS-YY                  TO OUT-YY.                         
025200           IF OUT-YY > 50                                                 
025300               ADD 1900                 TO OUT-YY                         
025400           ELSE                                                           
025500               ADD 2000                 TO OUT-YY.                        
025600           MOVE WS-MM                   TO OUT-MM.                        
025700           MOVE WS-DD                   TO OUT-DD.                        
025800           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
025900*                                                                         
026000******************************************************************        
026100*        TABLE LOAD SECTION                                      *        
026200******************************************************************        
026300       1000-LOAD-TABLES.                                                  
026400           OPEN INPUT CATEGORY-FILE.                                      
026500           PERFORM 1010-LOAD-ONE-CAT                                      
026600               UNTIL WS-EOF-SW = 1.                                       
026700           MOVE 0 TO WS-EOF-SW.                                           
026800           CLOSE CATEGORY-FILE.                                           
026900           OPEN INPUT PAYMETH-FILE.                                       
027000           PERFORM 1020-LOAD-ONE-PMT                                      
027100               UNTIL WS-EOF-SW = 1.                                       
027200           MOVE 0 TO WS-EOF-SW.                                           
027300           CLOSE PAYMETH-FILE.                                            
027400           OPEN INPUT BILL-FILE.                                          
027500           PERFORM 1030-LOAD-ONE-BIL                                      
027600               UNTIL WS-EOF-SW = 1.                                       
027700           MOVE 0 TO WS-EOF-SW.                                           
027800           CLOSE BILL-FILE.                                               
027900           OPEN INPUT BILLPART-FILE.                                      
028000           PERFORM 1040-LOAD-ONE-BPT                                      
028100               UNTIL WS-EOF-SW = 1.                                       
028200           MOVE 0 TO WS-EOF-SW.                                           
028300           CLOSE BILLPART-FILE.                                           
028400           OPEN INPUT EXPENSE-FILE.                                       
028500           PERFORM 1050-LOAD-ONE-EXP                                      
028600               UNTIL WS-EOF-SW = 1.                                       
028700           MOVE 0 TO WS-EOF-SW.                                           
028800           CLOSE EXPENSE-FILE.                                            
028900*                                                                         
029000       1010-LOAD-ONE-CAT.                                                 
029100           READ CATEGORY-FILE INTO CAT-REC                                
029200               AT END MOVE 1 TO WS-EOF-SW.                                
029300           IF WS-EOF-SW = 0                                               
029400               ADD 1 TO WS-CAT-COUNT                                      
029500               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
029600               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
029700               MOVE CAT-TYPE TO WS-CAT-TYPE (WS-CAT-COUNT)                
029800               MOVE CAT-ACTIVE-SW                                         
029900                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT).         
030000*                                                                         
030100       1020-LOAD-ONE-PMT.                                                 
030200           READ PAYMETH-FILE INTO PMT-REC                                 
030300               AT END MOVE 1 TO WS-EOF-SW.                                
030400           IF WS-EOF-SW = 0                                               
030500               ADD 1 TO WS-PMT-COUNT                                      
030600               MOVE PMT-METHOD-ID TO WS-PMT-ID (WS-PMT-COUNT)             
030700               MOVE PMT-USER-ID TO WS-PMT-USER-ID (WS-PMT-COUNT)          
030800               MOVE PMT-NAME TO WS-PMT-NAME (WS-PMT-COUNT)                
030900               MOVE PMT-ACTIVE-SW                                         
031000                              TO WS-PMT-ACTIVE-SW (WS-PMT-COUNT).         
031100*                                                                         
031200       1030-LOAD-ONE-BIL.                                                 
031300           READ BILL-FILE INTO BIL-REC                                    
031400               AT END MOVE 1 TO WS-EOF-SW.                                
031500           IF WS-EOF-SW = 0                                               
031600               ADD 1 TO WS-BIL-COUNT                                      
031700               MOVE BIL-REC TO WS-BIL-ENTRY (WS-BIL-COUNT)                
031800               MOVE 'Y' TO WS-BIL-ACTIVE-SW (WS-BIL-COUNT)                
031900               IF BIL-BILLS-ID > WS-BIL-NEXT-ID                           
032000                   MOVE BIL-BILLS-ID TO WS-BIL-NEXT-ID.                   
032100*                                                                         
032200       1040-LOAD-ONE-BPT.                                                 
032300           READ BILLPART-FILE INTO BPT-REC                                
032400               AT END MOVE 1 TO WS-EOF-SW.                                
032500           IF WS-EOF-SW = 0                                               
032600               ADD 1 TO WS-BPT-COUNT                                      
032700               MOVE BPT-REC TO WS-BPT-ENTRY (WS-BPT-COUNT)                
032800               MOVE 'Y' TO WS-BPT-ACTIVE-SW (WS-BPT-COUNT)                
032900               IF BPT-PARTICIPANT-ID > WS-BPT-NEXT-ID                     
033000                   MOVE BPT-PARTICIPANT-ID TO WS-BPT-NEXT-ID.             
033100*                                                                         
033200       1050-LOAD-ONE-EXP.                                                 
033300           READ EXPENSE-FILE INTO EXP-REC                                 
033400               AT END MOVE 1 TO WS-EOF-SW.                                
033500           IF WS-EOF-SW = 0                                               
033600               ADD 1 TO WS-EXP-COUNT                                      
033700               MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT)                
033800               MOVE 'Y' TO WS-EXP-ACTIVE-SW (WS-EXP-COUNT)                
033900               IF EXP-EXPENSE-ID > WS-EXP-NEXT-ID                         
034000                   MOVE EXP-EXPENSE-ID TO WS-EXP-NEXT-ID.                 
034100*                                                                         
034200******************************************************************        
034300*        TRANSACTION PROCESSING SECTION                          *        
034400******************************************************************        
034500       2000-PROCESS-TRAN.                                                 
034600           MOVE 'Y' TO WS-VALID-SW.                                       
034700           PERFORM 2100-VALIDATE-BILL.                                    
034800           IF WS-IS-VALID                                                 
034900               PERFORM 3000-POST-BILL                                     
035000           ELSE                                                           
035100               ADD 1 TO WS-REJECT-CTR                                     
035200               PERFORM 2900-REJECT-LINE.                                  
035300           PERFORM READ-BILTRAN.                                          
035400       2000-PROCESS-TRAN-EXIT.                                            
035500           EXIT.                                                          
035600*                                                                         
035700       2100-VALIDATE-BILL.                                                
035800           MOVE 0 TO WS-CREATOR-COUNT.                                    
035900           MOVE 0 TO WS-CREATOR-PART-SUB.                                 
036000           MOVE 0 TO WS-SHARE-SUM.                                        
036100           MOVE 0 TO WS-BIL-MATCH-ID.                                     
036200           IF BT-TOTAL-AMOUNT NOT > 0                                     
036300               MOVE 'N' TO WS-VALID-SW.                                   
036400           IF NOT BT-ACTION-ADD                                           
036500               PERFORM 2105-FIND-EXISTING-BILL                            
036600                   VARYING WS-BIL-SUB FROM 1 BY 1                         
036700                   UNTIL WS-BIL-SUB > WS-BIL-COUNT                        
036800               IF WS-BIL-MATCH-ID = 0                                     
036900                   MOVE 'N' TO WS-VALID-SW.                               
037000           IF WS-IS-VALID AND NOT BT-ACTION-DELETE                        
037100               PERFORM 2120-VALIDATE-PARTS-AND-CREATOR.                   
037200*                                                                         
037300* PART/CREATOR/CATEGORY/PAYMETH/STATUS CHECKS ARE ONLY RUN FOR            
037400* ADD AND EDIT - A DELETE CARRIES NONE OF THIS.  KEPT FLAT, ONE           
037500* CONDITION PER LINE, SO THE NEXT PROGRAMMER CAN SEE EACH RULE            
037600* WITHOUT UNTANGLING A LADDER OF ELSES.                                   
037700       2120-VALIDATE-PARTS-AND-CREATOR.                                   
037800           IF BT-PART-COUNT > 0                                           
037900               PERFORM 2110-VALIDATE-ONE-PART                             
038000                   VARYING WS-PART-SUB FROM 1 BY 1                        
038100                   UNTIL WS-PART-SUB > BT-PART-COUNT.                     
038200           IF BT-PART-COUNT > 0 AND WS-CREATOR-COUNT NOT = 1              
038300               MOVE 'N' TO WS-VALID-SW.                                   
038400           IF BT-PART-COUNT > 0                                           
038500           AND WS-SHARE-SUM NOT = BT-TOTAL-AMOUNT                         
038600               MOVE 'N' TO WS-VALID-SW.                                   
038700           IF WS-IS-VALID AND WS-CREATOR-COUNT = 1                        
038800               PERFORM 2150-VALIDATE-CATEGORY                             
038900               PERFORM 2160-VALIDATE-PAYMETH.                             
039000           IF WS-IS-VALID AND BT-STATUS-PRESENT-SW = 'Y'                  
039100               PERFORM 2170-VALIDATE-STATUS.                              
039200*                                                                         
039300       2105-FIND-EXISTING-BILL.                                           
039400           MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BIL-REC.                     
039500           IF BIL-BILLS-ID = BT-BILLS-ID                                  
039600           AND BIL-USER-ID = BT-USER-ID                                   
039700           AND WS-BIL-ACTIVE-SW (WS-BIL-SUB) = 'Y'                        
039800               MOVE BT-BILLS-ID TO WS-BIL-MATCH-ID.                       
039900*                                                                         
040000       2110-VALIDATE-ONE-PART.                                            
040100           IF BP-SHARE-AMOUNT (WS-PART-SUB) NOT > 0                       
040200               MOVE 'N' TO WS-VALID-SW.                                   
040300           IF BP-NAME (WS-PART-SUB) = SPACES                              
040400               MOVE 'N' TO WS-VALID-SW.                                   
040500           ADD BP-SHARE-AMOUNT (WS-PART-SUB) TO WS-SHARE-SUM.             
040600           IF BP-CREATOR-SW (WS-PART-SUB) = 'Y'                           
040700               ADD 1 TO WS-CREATOR-COUNT                                  
040800               MOVE WS-PART-SUB TO WS-CREATOR-PART-SUB.                   
040900*                                                                         
041000       2150-VALIDATE-CATEGORY.                                            
041100           IF BT-CAT-PRESENT-SW NOT = 'Y'                                 
041200               MOVE 'N' TO WS-VALID-SW                                    
041300           ELSE                                                           
041400               MOVE 'N' TO WS-FOUND-SW                                    
041500               PERFORM 2155-FIND-CATEGORY                                 
041600                   VARYING WS-CAT-IDX FROM 1 BY 1                         
041700                   UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND            
041800               IF WS-NOT-FOUND                                            
041900                   MOVE 'N' TO WS-VALID-SW.                               
042000*                                                                         
042100       2155-FIND-CATEGORY.                                                
042200           IF WS-CAT-ID (WS-CAT-IDX) = BT-CATEGORY-ID                     
042300           AND WS-CAT-USER-ID (WS-CAT-IDX) = BT-USER-ID                   
042400           AND WS-CAT-ACTIVE-SW (WS-CAT-IDX) = 'Y'                        
042500           AND WS-CAT-TYPE (WS-CAT-IDX) = 'EXPENSE'                       
042600               MOVE 'Y' TO WS-FOUND-SW.                                   
042700*                                                                         
042800       2160-VALIDATE-PAYMETH.                                             
042900           MOVE 'N' TO WS-FOUND-SW.                                       
043000           IF BT-PAYMETH-PRESENT-SW = 'Y'                                 
043100               PERFORM 2162-FIND-PAYMETH                                  
043200                   VARYING WS-PMT-IDX FROM 1 BY 1                         
043300                   UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND            
043400           ELSE                                                           
043500               PERFORM 2165-FIND-CASH-METHOD                              
043600                   VARYING WS-PMT-IDX FROM 1 BY 1                         
043700                   UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND.           
043800           IF WS-NOT-FOUND                                                
043900               MOVE 'N' TO WS-VALID-SW.                                   
044000*                                                                         
044100       2162-FIND-PAYMETH.                                                 
044200           IF WS-PMT-ID (WS-PMT-IDX) = BT-PAYMETH-ID                      
044300           AND WS-PMT-USER-ID (WS-PMT-IDX) = BT-USER-ID                   
044400           AND WS-PMT-ACTIVE-SW (WS-PMT-IDX) = 'Y'                        
044500               MOVE 'Y' TO WS-FOUND-SW                                    
044600               MOVE WS-PMT-ID (WS-PMT-IDX) TO BT-PAYMETH-ID.              
044700*                                                                         
044800       2165-FIND-CASH-METHOD.                                             
044900           IF WS-PMT-USER-ID (WS-PMT-IDX) = BT-USER-ID                    
045000           AND WS-PMT-NAME (WS-PMT-IDX) = WS-CASH-METHOD-NAME             
045100               MOVE 'Y' TO WS-FOUND-SW                                    
045200               MOVE WS-PMT-ID (WS-PMT-IDX) TO BT-PAYMETH-ID.              
045300*                                                                         
045400       2170-VALIDATE-STATUS.                                              
045500           MOVE BT-STATUS TO WS-STATUS-WORK.                              
045600           INSPECT WS-STATUS-WORK                                         
045700               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.               
045800           IF WS-STATUS-WORK NOT = 'UNPAID   '                            
045900           AND WS-STATUS-WORK NOT = 'PAID     '                           
046000               MOVE 'N' TO WS-VALID-SW.                                   
046100*                                                                         
046200       2900-REJECT-LINE.                                                  
046300           MOVE SPACES TO RPT-LINE.                                       
046400           STRING 'REJECTED BILL ' BT-BILLS-ID                            
046500               ' USER ' BT-USER-ID                                        
046600                   DELIMITED BY SIZE INTO RPT-LINE.                       
046700           WRITE RPT-LINE.                                                
046800*                                                                         
046900******************************************************************        
047000*        POSTING SECTION                                         *        
047100******************************************************************        
047200       3000-POST-BILL.                                                    
047300           MOVE 'N' TO WS-OLD-HAS-CREATOR-SW.                             
047400           MOVE 0 TO WS-OLD-CREATOR-EXP-ID.                               
047500           MOVE SPACES TO WS-OLD-STATUS.                                  
047600           MOVE BT-BILLS-ID TO WS-BIL-ACTIVE-ID.                          
047700           IF NOT BT-ACTION-ADD                                           
047800               PERFORM 3010-SAVE-OLD-BILL                                 
047900                   VARYING WS-BIL-SUB FROM 1 BY 1                         
048000                   UNTIL WS-BIL-SUB > WS-BIL-COUNT.                       
048100           IF BT-ACTION-DELETE                                            
048200               PERFORM 3500-DELETE-BILL                                   
048300           ELSE                                                           
048400               PERFORM 3100-BUILD-BILL-HEADER                             
048500               PERFORM 3200-REPLACE-PARTICIPANTS                          
048600               PERFORM 3300-SYNC-CREATOR-EXPENSE.                         
048700*                                                                         
048800       3010-SAVE-OLD-BILL.                                                
048900           MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BIL-REC.                     
049000           IF BIL-BILLS-ID = BT-BILLS-ID                                  
049100               MOVE BIL-HAS-CREATOR-SW TO WS-OLD-HAS-CREATOR-SW           
049200               MOVE BIL-CREATOR-EXPENSE-ID                                
049300                                    TO WS-OLD-CREATOR-EXP-ID              
049400               MOVE BIL-STATUS      TO WS-OLD-STATUS.                     
049500*                                                                         
049600       3100-BUILD-BILL-HEADER.                                            
049700           MOVE SPACES TO BIL-REC.                                        
049800           IF BT-ACTION-ADD                                               
049900               ADD 1 TO WS-BIL-NEXT-ID                                    
050000               MOVE WS-BIL-NEXT-ID  TO BIL-BILLS-ID                       
050100               MOVE WS-BIL-NEXT-ID  TO WS-BIL-ACTIVE-ID                   
050200               ADD 1 TO WS-ADD-CTR                                        
050300           ELSE                                                           
050400               MOVE BT-BILLS-ID     TO BIL-BILLS-ID                       
050500               ADD 1 TO WS-EDIT-CTR.                                      
050600           MOVE BT-USER-ID          TO BIL-USER-ID.                       
050700           MOVE BT-TOTAL-AMOUNT     TO BIL-TOTAL-AMOUNT.                  
050800           IF BT-DESC-PRESENT-SW = 'Y'                                    
050900               MOVE BT-DESCRIPTION  TO BIL-DESCRIPTION                    
051000               MOVE 'Y' TO BIL-DESC-PRESENT-SW                            
051100           ELSE                                                           
051200               MOVE 'N' TO BIL-DESC-PRESENT-SW.                           
051300           IF BT-STATUS-PRESENT-SW = 'Y'                                  
051400               IF WS-STATUS-WORK = 'PAID     '                            
051500                   SET BIL-STATUS-PAID TO TRUE                            
051600               ELSE                                                       
051700                   SET BIL-STATUS-UNPAID TO TRUE                          
051800           ELSE                                                           
051900               IF BT-ACTION-ADD                                           
052000                   SET BIL-STATUS-UNPAID TO TRUE                          
052100               ELSE                                                       
052200                   MOVE WS-OLD-STATUS TO BIL-STATUS.                      
052300           MOVE 'N' TO BIL-HAS-CREATOR-SW.                                
052400           MOVE 0 TO BIL-CREATOR-EXPENSE-ID.                              
052500           IF BT-ACTION-ADD                                               
052600               ADD 1 TO WS-BIL-COUNT                                      
052700               MOVE BIL-REC TO WS-BIL-ENTRY (WS-BIL-COUNT)                
052800               MOVE 'Y' TO WS-BIL-ACTIVE-SW (WS-BIL-COUNT)                
052900           ELSE                                                           
053000               MOVE BIL-REC TO WS-BIL-NEW-REC                             
053100               PERFORM 3150-REPLACE-IF-MATCH                              
053200                   VARYING WS-BIL-SUB FROM 1 BY 1                         
053300                   UNTIL WS-BIL-SUB > WS-BIL-COUNT.                       
053400*                                                                         
053500       3150-REPLACE-IF-MATCH.                                             
053600           MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BIL-REC.                     
053700           IF BIL-BILLS-ID = BT-BILLS-ID                                  
053800               MOVE WS-BIL-NEW-REC TO WS-BIL-ENTRY (WS-BIL-SUB).          
053900*                                                                         
054000* THE WHOLE CHILD SET IS REPLACED ON EVERY ADD/EDIT - SEE THE             
054100* 1991 MAINT LOG ENTRY ABOVE.  ANY ACTIVE ROW FOR THIS BILL IS            
054200* DROPPED FIRST, THEN EACH SUPPLIED PARTICIPANT IS APPENDED FRESH.        
054300       3200-REPLACE-PARTICIPANTS.                                         
054400           PERFORM 3210-DROP-OLD-PART                                     
054500               VARYING WS-BPT-SUB FROM 1 BY 1                             
054600               UNTIL WS-BPT-SUB > WS-BPT-COUNT.                           
054700           IF BT-PART-COUNT > 0                                           
054800               PERFORM 3220-ADD-ONE-PART                                  
054900                   VARYING WS-PART-SUB FROM 1 BY 1                        
055000                   UNTIL WS-PART-SUB > BT-PART-COUNT.                     
055100*                                                                         
055200       3210-DROP-OLD-PART.                                                
055300           MOVE WS-BPT-ENTRY (WS-BPT-SUB) TO BPT-REC.                     
055400           IF BPT-BILLS-ID = WS-BIL-ACTIVE-ID                             
055500               MOVE 'N' TO WS-BPT-ACTIVE-SW (WS-BPT-SUB).                 
055600*                                                                         
055700       3220-ADD-ONE-PART.                                                 
055800           MOVE SPACES TO BPT-REC.                                        
055900           ADD 1 TO WS-BPT-NEXT-ID.                                       
056000           MOVE WS-BPT-NEXT-ID      TO BPT-PARTICIPANT-ID.                
056100           MOVE WS-BIL-ACTIVE-ID    TO BPT-BILLS-ID.                      
056200           MOVE BP-NAME (WS-PART-SUB)  TO BPT-PARTICIPANT-NAME.           
056300           MOVE BP-SHARE-AMOUNT (WS-PART-SUB)                             
056400                                    TO BPT-SHARE-AMOUNT.                  
056500           MOVE BP-CREATOR-SW (WS-PART-SUB) TO BPT-CREATOR-SW.            
056600           ADD 1 TO WS-BPT-COUNT.                                         
056700           MOVE BPT-REC TO WS-BPT-ENTRY (WS-BPT-COUNT).                   
056800           MOVE 'Y' TO WS-BPT-ACTIVE-SW (WS-BPT-COUNT).                   
056900*                                                                         
057000* CREATOR-EXPENSE SYNC.  GOING FROM NO-CREATOR TO HAS-A-CREATOR           
057100* ON AN EDIT IS NOT HANDLED, ON PURPOSE - SAME DOCUMENTED LIMIT           
057200* AS THE ON-LINE SIDE.  ADD ALWAYS POSTS WHEN A CREATOR IS GIVEN.         
057300* EACH BRANCH RE-LOCATES THE BILL ROW BY WS-BIL-ACTIVE-ID RATHER          
057400* THAN TRUSTING BIL-REC TO STILL HOLD IT - 3150 LEAVES BIL-REC            
057500* POINTING AT WHATEVER TABLE ROW ITS SEARCH LAST LOOKED AT.               
057600       3300-SYNC-CREATOR-EXPENSE.                                         
057700           IF WS-CREATOR-COUNT = 1                                        
057800           AND WS-OLD-HAS-CREATOR-SW = 'Y'                                
057900               PERFORM 3310-UPDATE-CREATOR-EXPENSE.                       
058000           IF WS-CREATOR-COUNT = 1                                        
058100           AND WS-OLD-HAS-CREATOR-SW NOT = 'Y'                            
058200           AND BT-ACTION-ADD                                              
058300               PERFORM 3320-POST-CREATOR-EXPENSE.                         
058400           IF WS-CREATOR-COUNT NOT = 1                                    
058500           AND WS-OLD-HAS-CREATOR-SW = 'Y'                                
058600               PERFORM 3330-REMOVE-CREATOR-EXPENSE.                       
058700*                                                                         
058800       3305-FIND-BIL-BY-ACTIVE-ID.                                        
058900           MOVE 'N' TO WS-FOUND-SW.                                       
059000           PERFORM 3306-CHECK-ONE-BIL                                     
059100               VARYING WS-BIL-SUB FROM 1 BY 1                             
059200               UNTIL WS-BIL-SUB > WS-BIL-COUNT OR WS-FOUND.               
059300*                                                                         
059400       3306-CHECK-ONE-BIL.                                                
059500           MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BIL-REC.                     
059600           IF BIL-BILLS-ID = WS-BIL-ACTIVE-ID                             
059700               MOVE 'Y' TO WS-FOUND-SW                                    
059800               MOVE WS-BIL-SUB TO WS-BIL-FOUND-SUB.                       
059900*                                                                         
060000       3310-UPDATE-CREATOR-EXPENSE.                                       
060100           PERFORM 3305-FIND-BIL-BY-ACTIVE-ID.                            
060200           PERFORM 3315-FIND-AND-UPDATE-EXP                               
060300               VARYING WS-EXP-SUB FROM 1 BY 1                             
060400               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
060500           MOVE 'Y' TO BIL-HAS-CREATOR-SW.                                
060600           MOVE WS-OLD-CREATOR-EXP-ID TO BIL-CREATOR-EXPENSE-ID.          
060700           MOVE BIL-REC TO WS-BIL-ENTRY (WS-BIL-FOUND-SUB).               
060800*                                                                         
060900       3315-FIND-AND-UPDATE-EXP.                                          
061000           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
061100           IF EXP-EXPENSE-ID = WS-OLD-CREATOR-EXP-ID                      
061200               MOVE BP-SHARE-AMOUNT (WS-CREATOR-PART-SUB)                 
061300                                    TO EXP-AMOUNT                         
061400               MOVE BIL-DESCRIPTION TO EXP-DESCRIPTION                    
061500               MOVE 'Y' TO EXP-DESC-PRESENT-SW                            
061600               MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-SUB).                 
061700*                                                                         
061800       3320-POST-CREATOR-EXPENSE.                                         
061900           PERFORM 3305-FIND-BIL-BY-ACTIVE-ID.                            
062000           MOVE SPACES TO EXP-REC.                                        
062100           ADD 1 TO WS-EXP-NEXT-ID.                                       
062200           MOVE WS-EXP-NEXT-ID      TO EXP-EXPENSE-ID.                    
062300           MOVE BT-USER-ID          TO EXP-USER-ID.                       
062400           MOVE BT-CATEGORY-ID      TO EXP-CATEGORY-ID.                   
062500           MOVE BT-PAYMETH-ID       TO EXP-PAYMETH-ID.                    
062600           MOVE BP-SHARE-AMOUNT (WS-CREATOR-PART-SUB)                     
062700                                    TO EXP-AMOUNT.                        
062800           STRING 'Bill: ' BIL-DESCRIPTION                                
062900               DELIMITED BY SIZE INTO EXP-DESCRIPTION.                    
063000           MOVE 'Y' TO EXP-DESC-PRESENT-SW.                               
063100           MOVE WS-TODAY-YY         TO EXP-TRANS-YY.                      
063200           MOVE WS-TODAY-MM         TO EXP-TRANS-MM.                      
063300           MOVE WS-TODAY-DD         TO EXP-TRANS-DD.                      
063400           SET EXP-POSTED-BY-BILL TO TRUE.                                
063500           ADD 1 TO WS-EXP-COUNT.                                         
063600           MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT).                   
063700           MOVE 'Y' TO WS-EXP-ACTIVE-SW (WS-EXP-COUNT).                   
063800           ADD 1 TO WS-EXP-POSTED-CTR.                                    
063900           MOVE 'Y' TO BIL-HAS-CREATOR-SW.                                
064000           MOVE WS-EXP-NEXT-ID TO BIL-CREATOR-EXPENSE-ID.                 
064100           MOVE BIL-REC TO WS-BIL-ENTRY (WS-BIL-FOUND-SUB).               
064200*                                                                         
064300       3330-REMOVE-CREATOR-EXPENSE.                                       
064400           PERFORM 3335-FIND-AND-DROP-EXP                                 
064500               VARYING WS-EXP-SUB FROM 1 BY 1                             
064600               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
064700           PERFORM 3305-FIND-BIL-BY-ACTIVE-ID.                            
064800           MOVE 'N' TO BIL-HAS-CREATOR-SW.                                
064900           MOVE 0 TO BIL-CREATOR-EXPENSE-ID.                              
065000           MOVE BIL-REC TO WS-BIL-ENTRY (WS-BIL-FOUND-SUB).               
065100*                                                                         
065200       3335-FIND-AND-DROP-EXP.                                            
065300           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
065400           IF EXP-EXPENSE-ID = WS-OLD-CREATOR-EXP-ID                      
065500               MOVE 'N' TO WS-EXP-ACTIVE-SW (WS-EXP-SUB)                  
065600               ADD 1 TO WS-EXP-REMOVED-CTR.                               
065700*                                                                         
065800       3500-DELETE-BILL.                                                  
065900           PERFORM 3510-MARK-BILL-INACTIVE                                
066000               VARYING WS-BIL-SUB FROM 1 BY 1                             
066100               UNTIL WS-BIL-SUB > WS-BIL-COUNT.                           
066200           PERFORM 3210-DROP-OLD-PART                                     
066300               VARYING WS-BPT-SUB FROM 1 BY 1                             
066400               UNTIL WS-BPT-SUB > WS-BPT-COUNT.                           
066500           IF WS-OLD-HAS-CREATOR-SW = 'Y'                                 
066600               PERFORM 3330-REMOVE-CREATOR-EXPENSE.                       
066700           ADD 1 TO WS-DELETE-CTR.                                        
066800*                                                                         
066900       3510-MARK-BILL-INACTIVE.                                           
067000           MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BIL-REC.                     
067100           IF BIL-BILLS-ID = BT-BILLS-ID                                  
067200               MOVE 'N' TO WS-BIL-ACTIVE-SW (WS-BIL-SUB).                 
067300*                                                                         
067400******************************************************************        
067500*        MASTER REWRITE SECTION                                  *        
067600******************************************************************        
067700       5000-REWRITE-BILL-FILE.                                            
067800           OPEN OUTPUT BILLOUT-FILE.                                      
067900           PERFORM 5010-WRITE-ONE-BILL                                    
068000               VARYING WS-BIL-SUB FROM 1 BY 1                             
068100               UNTIL WS-BIL-SUB > WS-BIL-COUNT.                           
068200           CLOSE BILLOUT-FILE.                                            
068300*                                                                         
068400       5010-WRITE-ONE-BILL.                                               
068500           IF WS-BIL-ACTIVE-SW (WS-BIL-SUB) = 'Y'                         
068600               MOVE WS-BIL-ENTRY (WS-BIL-SUB) TO BILL-OUT-REC             
068700               WRITE BILL-OUT-REC.                                        
068800*                                                                         
068900       5100-REWRITE-BILLPART-FILE.                                        
069000           OPEN OUTPUT BPTOUT-FILE.                                       
069100           PERFORM 5110-WRITE-ONE-PART                                    
069200               VARYING WS-BPT-SUB FROM 1 BY 1                             
069300               UNTIL WS-BPT-SUB > WS-BPT-COUNT.                           
069400           CLOSE BPTOUT-FILE.                                             
069500*                                                                         
069600       5110-WRITE-ONE-PART.                                               
069700           IF WS-BPT-ACTIVE-SW (WS-BPT-SUB) = 'Y'                         
069800               MOVE WS-BPT-ENTRY (WS-BPT-SUB) TO BPT-OUT-REC              
069900               WRITE BPT-OUT-REC.                                         
070000*                                                                         
070100       5200-REWRITE-EXPENSE-FILE.                                         
070200           OPEN OUTPUT EXPOUT-FILE.                                       
070300           PERFORM 5210-WRITE-ONE-EXPENSE                                 
070400               VARYING WS-EXP-SUB FROM 1 BY 1                             
070500               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
070600           CLOSE EXPOUT-FILE.                                             
070700*                                                                         
070800       5210-WRITE-ONE-EXPENSE.                                            
070900           IF WS-EXP-ACTIVE-SW (WS-EXP-SUB) = 'Y'                         
071000               MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXPENSE-OUT-REC          
071100               WRITE EXPENSE-OUT-REC.                                     
071200*                                                                         
071300******************************************************************        
071400*        REPORT SECTION                                          *        
071500******************************************************************        
071600       6000-PRINT-TOTALS.                                                 
071700           MOVE SPACES TO RPT-LINE.                                       
071800           STRING 'LDGBIL00 RUN TOTALS - ADD ' WS-ADD-CTR                 
071900               ' EDIT ' WS-EDIT-CTR ' DELETE ' WS-DELETE-CTR              
072000               ' REJECTED ' WS-REJECT-CTR                                 
072100               ' EXP-POSTED ' WS-EXP-POSTED-CTR                           
072200               ' EXP-REMOVED ' WS-EXP-REMOVED-CTR                         
072300                   DELIMITED BY SIZE INTO RPT-LINE.                       
072400           WRITE RPT-LINE.                                                
