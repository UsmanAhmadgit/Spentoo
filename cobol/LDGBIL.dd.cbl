000100*****************************************************************         
000200* LDGBIL.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - SPLIT BILL HEADER RECORD LAYOUT                  
000400* PARENT RECORD FOR THE BILLPART-FILE CHILD PARTICIPANT ROWS              
000500* (SEE LDGBPT.DD.CBL), KEYED THE SAME WAY RECON750 CARRIED ITS            
000600* OCCURS-3 DISBURSEMENT GROUP UNDER ONE PARENT ACCOUNT.                   
000700*-----------------------------------------------------------------        
000800* MAINT LOG                                                               
000900*   1987-04-20 RJP  LDG-0007  ORIGINAL LAYOUT FOR LEDGER CONV.            
001000*   2003-09-22 MAS  LDG-0058  DESCRIPTION WIDENED TO X(255) TO            
001100*                             MATCH THE EXPENSE/INCOME LAYOUTS.           
001200*****************************************************************         
001300 01  BIL-REC.                                                             
001400     05  BIL-BILLS-ID                PIC S9(9)      COMP-3.               
001500     05  BIL-USER-ID                 PIC S9(9)      COMP-3.               
001600     05  BIL-TOTAL-AMOUNT            PIC S9(16)V99  COMP-3.               
001700     05  BIL-DESCRIPTION             PIC X(255).                          
001800     05  BIL-DESC-PRESENT-SW         PIC X(1).                            
001900         88  BIL-HAS-DESCRIPTION          VALUE 'Y'.                      
002000     05  BIL-STATUS                  PIC X(30).                           
002100         88  BIL-STATUS-UNPAID            VALUE 'Unpaid'.                 
002200         88  BIL-STATUS-PAID               VALUE 'Paid'.                  
002300     05  BIL-HAS-CREATOR-SW          PIC X(1).                            
002400         88  BIL-HAS-CREATOR               VALUE 'Y'.                     
002500     05  BIL-CREATOR-EXPENSE-ID      PIC S9(9)      COMP-3.               
002600     05  FILLER                      PIC X(14).                           
