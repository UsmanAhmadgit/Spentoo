000100*****************************************************************         
000200* LDGRCT.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - RECURRING TRANSACTION RECORD LAYOUT              
000400* REWRITTEN EACH RUN.  ALWAYS FILED UNDER THE SYSTEM-GENERATED            
000500* 'RECURRING PAYMENTS' CATEGORY REGARDLESS OF TYPE.  THE DAILY            
000600* BATCH (LDGRCT00) SELECTS EVERY ROW WHERE NEXT-RUN-DATE <=               
000700* TODAY, POSTS IT, AND ADVANCES THE SCHEDULE.                             
000800*-----------------------------------------------------------------        
000900* MAINT LOG                                                               
001000*   1987-05-18 RJP  LDG-0011  ORIGINAL LAYOUT FOR LEDGER CONV.            
001100*   2008-06-30 MAS  LDG-0066  ADDED RCT-UPDATED-DATE, STAMPED BY          
001200*                             THE BATCH EVERY TIME IT POSTS.              
001300*****************************************************************         
001400 01  RCT-REC.                                                             
001500     05  RCT-RECURRING-ID            PIC S9(9)      COMP-3.               
001600     05  RCT-USER-ID                 PIC S9(9)      COMP-3.               
001700     05  RCT-CATEGORY-ID             PIC S9(9)      COMP-3.               
001800     05  RCT-TITLE                   PIC X(150).                          
001900     05  RCT-AMOUNT                  PIC S9(8)V99   COMP-3.               
002000     05  RCT-TYPE                    PIC X(7).                            
002100         88  RCT-TYPE-INCOME               VALUE 'INCOME '.               
002200         88  RCT-TYPE-EXPENSE              VALUE 'EXPENSE'.               
002300     05  RCT-FREQUENCY                PIC X(7).                           
002400         88  RCT-FREQ-DAILY                VALUE 'DAILY  '.               
002500         88  RCT-FREQ-WEEKLY               VALUE 'WEEKLY '.               
002600         88  RCT-FREQ-MONTHLY              VALUE 'MONTHLY'.               
002700         88  RCT-FREQ-YEARLY               VALUE 'YEARLY '.               
002800     05  RCT-NEXT-RUN-DATE.                                               
002900         10  RCT-NEXT-RUN-YY         PIC S9(3)      COMP-3.               
003000         10  RCT-NEXT-RUN-MM         PIC 9(2).                            
003100         10  RCT-NEXT-RUN-DD         PIC 9(2).                            
003200     05  RCT-NEXT-RUN-DATE-R REDEFINES RCT-NEXT-RUN-DATE                  
003300                                     PIC X(6).                            
003400     05  RCT-AUTOPAY-SW              PIC X(1).                            
003500         88  RCT-AUTOPAY-ON                VALUE 'Y'.                     
003600         88  RCT-AUTOPAY-OFF               VALUE 'N'.                     
003700     05  RCT-UPDATED-DATE.                                                
003800         10  RCT-UPDATED-YY          PIC S9(3)      COMP-3.               
003900         10  RCT-UPDATED-MM          PIC 9(2).                            
004000         10  RCT-UPDATED-DD          PIC 9(2).                            
004100     05  FILLER                      PIC X(18).                           
