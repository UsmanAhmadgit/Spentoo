000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGINC00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-03-21.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGINC00 - INCOME SERVICE BATCH POSTING PROGRAM.                        
001000* READS INCTRAN-FILE (ADD/EDIT/DELETE REQUESTS), VALIDATES EACH           
001100* AGAINST THE CATEGORY TABLE (TYPE=INCOME, ACTIVE, OWNED BY THE           
001200* POSTING USER), AND POSTS/UPDATES INCOME-FILE.  THERE IS NO              
001300* BUDGET OR PAYMENT-METHOD EDIT ON THIS SIDE OF THE LEDGER -              
001400* INCOME IS NOT BUDGETED AND IS NOT TIED TO A PAYMENT METHOD.             
001500*-----------------------------------------------------------------        
001600* MAINT LOG                                                               
001700*   1987-03-21 RJP  LDG-0013  ORIGINAL PROGRAM.                           
001800*   1989-01-09 RJP  LDG-0014  CATEGORY MUST BE TYPE=INCOME - EDIT         
001900*                             ADDED TO 2100-VALIDATE-INCOME (SAME         
002000*                             TICKET THAT TOUCHED LDGEXP00).              
002100*   1998-11-03 DWH  LDG-0019  Y2K - DATES NOW COMPARED ON 4-DIGIT         
002200*                             WINDOWED YEAR, SEE CONVERT-PYMMDD.          
002300*   2001-03-14 MAS  LDG-0052  TAG DIRECT INCOME POSTS WITH                
002400*                             INC-POSTED-BY = 'DIR '.                     
002500*   2010-06-02 RJP  LDG-0081  INCOME-FILE IS NOW LOADED INTO              
002600*                             WS-INC-TABLE UP FRONT IN 1000-LOAD-         
002700*                             TABLES, WITH AN ACTIVE-SWITCH PER           
002800*                             ROW - AN EDIT NOW REPLACES THE              
002900*                             MATCHING ROW IN PLACE AND A DELETE          
003000*                             DROPS IT INSTEAD OF BOTH RIDING             
003100*                             ALONG UNTOUCHED IN THE OLD COPY-            
003200*                             THROUGH PASS (SAME TICKET THAT              
003300*                             TOUCHED LDGEXP00).                          
003400*-----------------------------------------------------------------        
003500       ENVIRONMENT DIVISION.                                              
003600       CONFIGURATION SECTION.                                             
003700       SPECIAL-NAMES.                                                     
003800           CONSOLE IS CRT                                                 
003900           C01 IS TOP-OF-FORM.                                            
004000       INPUT-OUTPUT SECTION.                                              
004100       FILE-CONTROL.                                                      
004200           SELECT INCTRAN-FILE  ASSIGN TO INCTRAN                         
004300                  ORGANIZATION IS LINE SEQUENTIAL.                        
004400           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
004500                  ORGANIZATION IS LINE SEQUENTIAL.                        
004600           SELECT INCOME-FILE   ASSIGN TO INCFILE                         
004700                  ORGANIZATION IS LINE SEQUENTIAL.                        
004800           SELECT INCOUT-FILE   ASSIGN TO INCOUT                          
004900                  ORGANIZATION IS LINE SEQUENTIAL.                        
005000           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
005100                  ORGANIZATION IS LINE SEQUENTIAL.                        
005200*                                                                         
005300       DATA DIVISION.                                                     
005400       FILE SECTION.                                                      
005500*                                                                         
005600       FD  INCTRAN-FILE                                                   
005700           RECORD CONTAINS 120 CHARACTERS.                                
005800       01  INCTRAN-REC.                                                   
005900           05  IT-ACTION               PIC X(1).                          
006000               88  IT-ACTION-ADD             VALUE 'A'.                   
006100               88  IT-ACTION-EDIT            VALUE 'E'.                   
006200               88  IT-ACTION-DELETE          VALUE 'D'.                   
006300           05  IT-INCOME-ID            PIC 9(9).                          
006400           05  IT-USER-ID              PIC 9(9).                          
006500           05  IT-CATEGORY-ID          PIC 9(9).                          
006600           05  IT-AMOUNT               PIC S9(16)V99.                     
006700           05  IT-SOURCE               PIC X(40).                         
006800           05  IT-TRANS-DATE           PIC X(6).                          
006900           05  IT-DATE-PRESENT-SW      PIC X(1).                          
007000           05  FILLER                 PIC X(33).                          
007100*                                                                         
007200       FD  CATEGORY-FILE                                                  
007300           RECORD CONTAINS 150 CHARACTERS.                                
007400       01  CATEGORY-IN-REC             PIC X(150).                        
007500*                                                                         
007600       FD  INCOME-FILE                                                    
007700           RECORD CONTAINS 400 CHARACTERS.                                
007800       01  INCOME-IN-REC               PIC X(400).                        
007900*                                                                         
008000       FD  INCOUT-FILE                                                    
008100           RECORD CONTAINS 400 CHARACTERS.                                
008200       01  INCOME-OUT-REC              PIC X(400).                        
008300*                                                                         
008400       FD  RPT-FILE                                                       
008500           RECORD CONTAINS 132 CHARACTERS.                                
008600       01  RPT-LINE                    PIC X(132).                        
008700*                                                                         
008800       WORKING-STORAGE SECTION.                                           
008900       copy '/users/devel/LDGWORK.cbl'.                                   
009000       copy '/users/devel/LDGCAT.dd.cbl'.                                 
009100       copy '/users/devel/LDGINC.dd.cbl'.                                 
009200*                                                                         
009300       01  WS-INC-NEXT-ID               PIC S9(9)      COMP-3             
009400                                                       VALUE 0.           
009500       01  WS-INCOME-TABLE-AREA.                                          
009600           05  WS-INC-COUNT             PIC S9(5)      COMP               
009700                                                       VALUE 0.           
009800           05  WS-INC-TABLE OCCURS 2000 TIMES.                            
009900               10  WS-INC-ENTRY         PIC X(400).                       
010000               10  WS-INC-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
010100*                                                                         
010200       01  WS-RECALC-SUBS.                                                
010300           05  WS-INC-SUB               PIC S9(5)      COMP               
010400                                                       VALUE 0.           
010500           05  WS-INC-FOUND-SUB         PIC S9(5)      COMP               
010600                                                       VALUE 0.           
010700*                                                                         
010800       01  WS-RUN-TOTALS.                                                 
010900           05  WS-ADD-CTR               PIC S9(5)      COMP               
011000                                                       VALUE 0.           
011100           05  WS-EDIT-CTR              PIC S9(5)      COMP               
011200                                                       VALUE 0.           
011300           05  WS-DELETE-CTR            PIC S9(5)      COMP               
011400                                                       VALUE 0.           
011500           05  WS-REJECT-CTR            PIC S9(5)      COMP               
011600                                                       VALUE 0.           
011700*                                                                         
011800       PROCEDURE DIVISION.                                                
011900*                                                                         
012000       A010-MAIN-LINE.                                                    
012100           DISPLAY SPACES UPON CRT.                                       
012200           DISPLAY '* * * B E G I N   L D G I N C 0 0 * * *'              
012300               UPON CRT.                                                  
012400           PERFORM 0100-GET-TODAYS-DATE.                                  
012500           PERFORM 1000-LOAD-TABLES.                                      
012600           OPEN INPUT  INCTRAN-FILE                                       
012700                OUTPUT RPT-FILE.                                          
012800           PERFORM READ-INCTRAN.                                          
012900           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
013000               UNTIL WS-EOF-SW = 1.                                       
013100           PERFORM 5000-REWRITE-INCOME-FILE.                              
013200           PERFORM 6000-PRINT-TOTALS.                                     
013300           PERFORM END-RTN.                                               
013400*                                                                         
013500       READ-INCTRAN.                                                      
013600           READ INCTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
013700           IF WS-EOF-SW = 0                                               
013800               ADD 1 TO WS-REC-CTR.                                       
013900*                                                                         
014000       END-RTN.                                                           
014100           CLOSE INCTRAN-FILE RPT-FILE.                                   
014200           DISPLAY 'L D G I N C 0 0  -  RUN COMPLETE' UPON CRT.           
014300           STOP RUN.                                                      
014400*                                                                         
014500******************************************************************        
014600*        DATE-CONVERSION SECTION                                 *        
014700******************************************************************        
014800       0100-GET-TODAYS-DATE.                                              
014900           ACCEPT WS-YYMMDD FROM DATE.                                    
015000           MOVE WS-YY                  TO OUT-YY.                         
015100           IF OUT-YY > 50                                                 
015200               ADD 1900                 TO OUT-YY                         
015300           ELSE                                                           
015400               ADD 2000                 TO OUT-YY.                        
015500           MOVE WS-MM                   TO OUT-MM.                        
015600           MOVE WS-DD                   TO OUT-DD.                        
015700           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
015800*                                                                         
015900******************************************************************        
016000*        TABLE LOAD SECTION                                      *        
016100******************************************************************        
016200       1000-LOAD-TABLES.                                                  
016300           OPEN INPUT CATEGORY-FILE.                                      
016400           PERFORM 1010-LOAD-ONE-CAT                                      
016500               UNTIL WS-EOF-SW = 1.                                       
016600           MOVE 0 TO WS-EOF-SW.                                           
016700           CLOSE CATEGORY-FILE.                                           
016800           OPEN INPUT INCOME-FILE.                                        
016900           PERFORM 1020-LOAD-ONE-INC                                      
017000               UNTIL WS-EOF-SW = 1.                                       
017100           MOVE 0 TO WS-EOF-SW.                                           
017200           CLOSE INCOME-FILE.                                             
017300*                                                                         
017400       1010-LOAD-ONE-CAT.                                                 
017500           READ CATEGORY-FILE INTO CAT-REC                                
017600               AT END MOVE 1 TO WS-EOF-SW.                                
017700           IF WS-EOF-SW = 0                                               
017800               ADD 1 TO WS-CAT-COUNT                                      
017900               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
018000               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
018100               MOVE CAT-TYPE TO WS-CAT-TYPE (WS-CAT-COUNT)                
018200               MOVE CAT-ACTIVE-SW                                         
018300                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT).         
018400*                                                                         
018500       1020-LOAD-ONE-INC.                                                 
018600           READ INCOME-FILE INTO INC-REC                                  
018700               AT END MOVE 1 TO WS-EOF-SW.                                
018800           IF WS-EOF-SW = 0                                               
018900               ADD 1 TO WS-INC-COUNT                                      
019000               MOVE INC-REC TO WS-INC-ENTRY (WS-INC-COUNT)                
019100               MOVE 'Y' TO WS-INC-ACTIVE-SW (WS-INC-COUNT)                
019200               IF INC-INCOME-ID > WS-INC-NEXT-ID                          
019300                   MOVE INC-INCOME-ID TO WS-INC-NEXT-ID.                  
019400*                                                                         
019500******************************************************************        
019600*        TRANSACTION PROCESSING SECTION                          *        
019700******************************************************************        
019800       2000-PROCESS-TRAN.                                                 
019900           MOVE 'Y' TO WS-VALID-SW.                                       
020000           PERFORM 2100-VALIDATE-INCOME.                                  
020100           IF WS-IS-VALID                                                 
020200               PERFORM 3000-POST-INCOME                                   
020300           ELSE                                                           
020400               ADD 1 TO WS-REJECT-CTR                                     
020500               PERFORM 2900-REJECT-LINE.                                  
020600           PERFORM READ-INCTRAN.                                          
020700       2000-PROCESS-TRAN-EXIT.                                            
020800           EXIT.                                                          
020900*                                                                         
021000       2100-VALIDATE-INCOME.                                              
021100           MOVE 'N' TO WS-FOUND-SW.                                       
021200           PERFORM 2110-FIND-CATEGORY                                     
021300               VARYING WS-CAT-IDX FROM 1 BY 1                             
021400               UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND.               
021500           IF WS-NOT-FOUND                                                
021600               MOVE 'N' TO WS-VALID-SW                                    
021700           ELSE                                                           
021800           IF WS-CAT-USER-ID (WS-CAT-IDX) NOT = IT-USER-ID                
021900           OR WS-CAT-ACTIVE-SW (WS-CAT-IDX) NOT = 'Y'                     
022000           OR WS-CAT-TYPE (WS-CAT-IDX) NOT = 'INCOME '                    
022100               MOVE 'N' TO WS-VALID-SW.                                   
022200           IF IT-AMOUNT NOT > 0                                           
022300               MOVE 'N' TO WS-VALID-SW.                                   
022400           IF NOT IT-ACTION-ADD                                           
022500               PERFORM 2125-LOCATE-INCOME                                 
022600               IF WS-NOT-FOUND                                            
022700                   MOVE 'N' TO WS-VALID-SW.                               
022800*                                                                         
022900       2110-FIND-CATEGORY.                                                
023000           IF WS-CAT-ID (WS-CAT-IDX) = IT-CATEGORY-ID                     
023100               MOVE 'Y' TO WS-FOUND-SW.                                   
023200*                                                                         
023300       2125-LOCATE-INCOME.                                                
023400           MOVE 'N' TO WS-FOUND-SW.                                       
023500           PERFORM 2126-CHECK-ONE-INC                                     
023600               VARYING WS-INC-SUB FROM 1 BY 1                             
023700               UNTIL WS-INC-SUB > WS-INC-COUNT OR WS-FOUND.               
023800*                                                                         
023900       2126-CHECK-ONE-INC.                                                
024000           MOVE WS-INC-ENTRY (WS-INC-SUB) TO INC-REC.                     
024100           IF INC-INCOME-ID = IT-INCOME-ID                                
024200           AND INC-USER-ID = IT-USER-ID                                   
024300           AND WS-INC-ACTIVE-SW (WS-INC-SUB) = 'Y'                        
024400               MOVE 'Y' TO WS-FOUND-SW                                    
024500               MOVE WS-INC-SUB TO WS-INC-FOUND-SUB.                       
024600*                                                                         
024700       2900-REJECT-LINE.                                                  
024800           MOVE SPACES TO RPT-LINE.                                       
024900           STRING 'REJECTED INCOME ' IT-INCOME-ID                         
025000               ' USER ' IT-USER-ID                                        
025100                   DELIMITED BY SIZE INTO RPT-LINE.                       
025200           WRITE RPT-LINE.                                                
025300*                                                                         
025400******************************************************************        
025500*        POSTING SECTION                                         *        
025600******************************************************************        
025700       3000-POST-INCOME.                                                  
025800           IF IT-ACTION-ADD                                               
025900               PERFORM 3100-BUILD-NEW-INCOME.                             
026000           IF IT-ACTION-EDIT                                              
026100               PERFORM 3200-BUILD-EDIT-INCOME.                            
026200           IF IT-ACTION-DELETE                                            
026300               PERFORM 3300-DROP-INCOME.                                  
026400*                                                                         
026500       3100-BUILD-NEW-INCOME.                                             
026600           MOVE SPACES TO INC-REC.                                        
026700           ADD 1 TO WS-INC-NEXT-ID.                                       
026800           MOVE WS-INC-NEXT-ID          TO INC-INCOME-ID.                 
026900           MOVE IT-USER-ID              TO INC-USER-ID.                   
027000           MOVE IT-CATEGORY-ID          TO INC-CATEGORY-ID.               
027100           MOVE IT-AMOUNT                TO INC-AMOUNT.                   
027200           IF IT-SOURCE = SPACES                                          
027300               MOVE 'N' TO INC-SOURCE-PRESENT-SW                          
027400           ELSE                                                           
027500               MOVE IT-SOURCE           TO INC-SOURCE                     
027600               MOVE 'Y' TO INC-SOURCE-PRESENT-SW.                         
027700           IF IT-DATE-PRESENT-SW = 'Y'                                    
027800               MOVE IT-TRANS-DATE       TO INC-TRANS-DATE-R               
027900           ELSE                                                           
028000               PERFORM 3050-DEFAULT-TODAY.                                
028100           MOVE 'DIR ' TO INC-POSTED-BY.                                  
028200           ADD 1 TO WS-INC-COUNT.                                         
028300           MOVE INC-REC TO WS-INC-ENTRY (WS-INC-COUNT).                   
028400           MOVE 'Y' TO WS-INC-ACTIVE-SW (WS-INC-COUNT).                   
028500           ADD 1 TO WS-ADD-CTR.                                           
028600*                                                                         
028700       3200-BUILD-EDIT-INCOME.                                            
028800           MOVE WS-INC-ENTRY (WS-INC-FOUND-SUB) TO INC-REC.               
028900           MOVE IT-CATEGORY-ID          TO INC-CATEGORY-ID.               
029000           MOVE IT-AMOUNT                TO INC-AMOUNT.                   
029100           IF IT-SOURCE = SPACES                                          
029200               MOVE 'N' TO INC-SOURCE-PRESENT-SW                          
029300           ELSE                                                           
029400               MOVE IT-SOURCE           TO INC-SOURCE                     
029500               MOVE 'Y' TO INC-SOURCE-PRESENT-SW.                         
029600           IF IT-DATE-PRESENT-SW = 'Y'                                    
029700               MOVE IT-TRANS-DATE       TO INC-TRANS-DATE-R.              
029800           MOVE INC-REC TO WS-INC-ENTRY (WS-INC-FOUND-SUB).               
029900           ADD 1 TO WS-EDIT-CTR.                                          
030000*                                                                         
030100       3300-DROP-INCOME.                                                  
030200           MOVE 'N' TO WS-INC-ACTIVE-SW (WS-INC-FOUND-SUB).               
030300           ADD 1 TO WS-DELETE-CTR.                                        
030400*                                                                         
030500       3050-DEFAULT-TODAY.                                                
030600           MOVE WS-TODAY-YY               TO INC-TRANS-YY.                
030700           MOVE WS-TODAY-MM                TO INC-TRANS-MM.               
030800           MOVE WS-TODAY-DD                TO INC-TRANS-DD.               
030900*                                                                         
031000       5000-REWRITE-INCOME-FILE.                                          
031100           OPEN OUTPUT INCOUT-FILE.                                       
031200           PERFORM 5010-WRITE-ONE-INCOME                                  
031300               VARYING WS-INC-SUB FROM 1 BY 1                             
031400               UNTIL WS-INC-SUB > WS-INC-COUNT.                           
031500           CLOSE INCOUT-FILE.                                             
031600*                                                                         
031700       5010-WRITE-ONE-INCOME.                                             
031800           IF WS-INC-ACTIVE-SW (WS-INC-SUB) = 'Y'                         
031900               MOVE WS-INC-ENTRY (WS-INC-SUB) TO INCOME-OUT-REC           
032000               WRITE INCOME-OUT-REC.                                      
032100*                                                                         
032200******************************************************************        
032300*        REPORT SECTION                                          *        
032400******************************************************************        
032500       6000-PRINT-TOTALS.                                                 
032600           MOVE SPACES TO RPT-LINE.                                       
032700           STRING 'LDGINC00 RUN TOTALS - ADD ' WS-ADD-CTR                 
032800               ' EDIT ' WS-EDIT-CTR ' DELETE ' WS-DELETE-CTR              
032900               ' REJECTED ' WS-REJECT-CTR                                 
033000                   DELIMITED BY SIZE INTO RPT-LINE.                       
033100           WRITE RPT-LINE.                                                
