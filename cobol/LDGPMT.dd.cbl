000100*****************************************************************         
000200* LDGPMT.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - PAYMENT METHOD MASTER RECORD LAYOUT              
000400* EVERY USER CARRIES EXACTLY ONE 'CASH' METHOD, USED AS THE               
000500* DEFAULT WHEN AN EXPENSE OR LOAN INSTALLMENT NAMES NONE.                 
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-03-09 RJP  LDG-0002  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*   1997-05-12 TLK  LDG-0041  ADDED PMT-SYS-GEN-SW FOR THE                
001000*                             RECURRING_AUTO_PAY BUILT-IN METHOD.         
001100*****************************************************************         
001200 01  PMT-REC.                                                             
001300     05  PMT-METHOD-ID               PIC S9(9)      COMP-3.               
001400     05  PMT-USER-ID                 PIC S9(9)      COMP-3.               
001500     05  PMT-NAME                    PIC X(100).                          
001600     05  PMT-ACTIVE-SW               PIC X(1).                            
001700         88  PMT-IS-ACTIVE                VALUE 'Y'.                      
001800         88  PMT-IS-INACTIVE              VALUE 'N'.                      
001900     05  PMT-SYS-GEN-SW               PIC X(1).                           
002000         88  PMT-IS-SYS-GENERATED          VALUE 'Y'.                     
002100     05  FILLER                      PIC X(17).                           
