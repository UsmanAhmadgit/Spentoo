000100*****************************************************************         
000200* LDGEXP.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - EXPENSE LEDGER RECORD LAYOUT                     
000400* APPEND-ONLY LEDGER.  ONE ENTRY PER POSTED EXPENSE, WHETHER              
000500* ENTERED DIRECTLY OR POSTED BY BILLS/LOAN/RECURRING SERVICES.            
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-03-16 RJP  LDG-0003  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*   1991-07-30 TLK  LDG-0022  WIDENED EXP-AMOUNT TO S9(16)V99 TO          
001000*                             CARRY LARGER EXPENSE TOTALS WITHOUT         
001100*                             TRUNCATION.                                 
001200*   2001-03-14 MAS  LDG-0052  ADDED EXP-POSTED-BY TO TAG EXPENSES         
001300*                             PUSHED BY BILLS/LOAN/RECURRING RUNS.        
001400*****************************************************************         
001500 01  EXP-REC.                                                             
001600     05  EXP-EXPENSE-ID              PIC S9(9)      COMP-3.               
001700     05  EXP-USER-ID                 PIC S9(9)      COMP-3.               
001800     05  EXP-CATEGORY-ID             PIC S9(9)      COMP-3.               
001900     05  EXP-PAYMETH-ID              PIC S9(9)      COMP-3.               
002000     05  EXP-AMOUNT                  PIC S9(16)V99  COMP-3.               
002100     05  EXP-DESCRIPTION             PIC X(255).                          
002200     05  EXP-DESC-PRESENT-SW         PIC X(1).                            
002300         88  EXP-HAS-DESCRIPTION          VALUE 'Y'.                      
002400     05  EXP-TRANS-DATE.                                                  
002500         10  EXP-TRANS-YY            PIC S9(3)      COMP-3.               
002600         10  EXP-TRANS-MM            PIC 9(2).                            
002700         10  EXP-TRANS-DD            PIC 9(2).                            
002800     05  EXP-TRANS-DATE-R REDEFINES EXP-TRANS-DATE                        
002900                                     PIC X(6).                            
003000     05  EXP-POSTED-BY               PIC X(4).                            
003100         88  EXP-POSTED-DIRECT             VALUE 'DIR '.                  
003200         88  EXP-POSTED-BY-BILL            VALUE 'BILL'.                  
003300         88  EXP-POSTED-BY-LOAN            VALUE 'LOAN'.                  
003400         88  EXP-POSTED-BY-RCT             VALUE 'RCT '.                  
003500     05  FILLER                      PIC X(5).                            
