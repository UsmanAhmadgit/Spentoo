000100*****************************************************************         
000200* LDGGOL.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - SAVINGS GOAL RECORD LAYOUT                       
000400* REWRITTEN EACH RUN.  SAVED-AMOUNT/PROGRESS/STATUS ARE                   
000500* RECOMPUTED BY LDGGOL00 ON EVERY CREATE, UPDATE, OR READ.                
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-04-02 RJP  LDG-0006  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*   1999-08-02 DWH  LDG-0047  PROGRESS-PCT WIDENED TO S9(3)V99 -          
001000*                             CLIENT REPORTED 100.00% CLIPPED AT          
001100*                             THE OLD S9(2)V99 DEFINITION.                
001200*****************************************************************         
001300 01  GOL-REC.                                                             
001400     05  GOL-GOAL-ID                 PIC S9(9)      COMP-3.               
001500     05  GOL-USER-ID                 PIC S9(9)      COMP-3.               
001600     05  GOL-NAME                    PIC X(100).                          
001700     05  GOL-TARGET-AMOUNT           PIC S9(8)V99   COMP-3.               
001800     05  GOL-SAVED-AMOUNT            PIC S9(8)V99   COMP-3.               
001900     05  GOL-PROGRESS-PCT            PIC S9(3)V99   COMP-3.               
002000     05  GOL-DEADLINE-DATE.                                               
002100         10  GOL-DEADLINE-YY         PIC S9(3)      COMP-3.               
002200         10  GOL-DEADLINE-MM         PIC 9(2).                            
002300         10  GOL-DEADLINE-DD         PIC 9(2).                            
002400     05  GOL-DEADLINE-DATE-R REDEFINES GOL-DEADLINE-DATE                  
002500                                     PIC X(6).                            
002600     05  GOL-STATUS                  PIC X(9).                            
002700         88  GOL-STATUS-ACTIVE             VALUE 'ACTIVE   '.             
002800         88  GOL-STATUS-COMPLETED          VALUE 'COMPLETED'.             
002900         88  GOL-STATUS-FAILED             VALUE 'FAILED   '.             
003000     05  FILLER                      PIC X(20).                           
