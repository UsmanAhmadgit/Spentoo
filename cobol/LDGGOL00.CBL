000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGGOL00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-04-09.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGGOL00 - SAVINGS GOAL BATCH RECALCULATION PROGRAM.                    
001000* POSTS GOLTRAN-FILE ADD/EDIT REQUESTS AGAINST THE GOAL MASTER,           
001100* THEN RESUMS EVERY GOAL ON THE FILE AGAINST INCOME-FILE AND              
001200* EXPENSE-FILE FOR THE CALENDAR MONTH CONTAINING ITS DEADLINE             
001300* DATE - THE SAME "RECOMPUTE ON EVERY ACCESS" RULE THE ON-LINE            
001400* SIDE FOLLOWS, RUN HERE AS A FULL BATCH SWEEP.                           
001500*-----------------------------------------------------------------        
001600* MAINT LOG                                                               
001700*   1987-04-09 RJP  LDG-0007  ORIGINAL PROGRAM.                           
001800*   1994-06-21 TLK  LDG-0033  SAVED-AMOUNT NOW FLOORED AT ZERO -          
001900*                             A REFUND MONTH WAS SHOWING NEGATIVE.        
002000*   1998-11-10 DWH  LDG-0020  Y2K - MONTH MATCH NOW DONE ON THE           
002100*                             4-DIGIT WINDOWED YEAR, NOT THE RAW          
002200*                             2-DIGIT GOL-DEADLINE-YY.                    
002300*   2004-05-03 MAS  LDG-0058  PROGRESS-PCT ROUNDING CHANGED FROM          
002400*                             TRUNCATE TO ROUNDED PER AUDIT.              
002500*-----------------------------------------------------------------        
002600       ENVIRONMENT DIVISION.                                              
002700       CONFIGURATION SECTION.                                             
002800       SPECIAL-NAMES.                                                     
002900           CONSOLE IS CRT                                                 
003000           C01 IS TOP-OF-FORM.                                            
003100       INPUT-OUTPUT SECTION.                                              
003200       FILE-CONTROL.                                                      
003300           SELECT GOLTRAN-FILE  ASSIGN TO GOLTRAN                         
003400                  ORGANIZATION IS LINE SEQUENTIAL.                        
003500           SELECT INCOME-FILE   ASSIGN TO INCFILE                         
003600                  ORGANIZATION IS LINE SEQUENTIAL.                        
003700           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
003800                  ORGANIZATION IS LINE SEQUENTIAL.                        
003900           SELECT GOAL-FILE     ASSIGN TO GOLFILE                         
004000                  ORGANIZATION IS LINE SEQUENTIAL.                        
004100           SELECT GOLOUT-FILE   ASSIGN TO GOLOUT                          
004200                  ORGANIZATION IS LINE SEQUENTIAL.                        
004300           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
004400                  ORGANIZATION IS LINE SEQUENTIAL.                        
004500*                                                                         
004600       DATA DIVISION.                                                     
004700       FILE SECTION.                                                      
004800*                                                                         
004900       FD  GOLTRAN-FILE                                                   
005000           RECORD CONTAINS 150 CHARACTERS.                                
005100       01  GOLTRAN-REC.                                                   
005200           05  GT-ACTION               PIC X(1).                          
005300               88  GT-ACTION-ADD             VALUE 'A'.                   
005400               88  GT-ACTION-EDIT            VALUE 'E'.                   
005500           05  GT-GOAL-ID              PIC 9(9).                          
005600           05  GT-USER-ID              PIC 9(9).                          
005700           05  GT-NAME                 PIC X(100).                        
005800           05  GT-TARGET-AMOUNT        PIC S9(8)V99.                      
005900           05  GT-DEADLINE-DATE        PIC X(6).                          
006000           05  FILLER                 PIC X(15).                          
006100*                                                                         
006200       FD  INCOME-FILE                                                    
006300           RECORD CONTAINS 400 CHARACTERS.                                
006400       01  INCOME-IN-REC                PIC X(400).                       
006500*                                                                         
006600       FD  EXPENSE-FILE                                                   
006700           RECORD CONTAINS 301 CHARACTERS.                                
006800       01  EXPENSE-IN-REC                PIC X(301).                      
006900*                                                                         
007000       FD  GOAL-FILE                                                      
007100           RECORD CONTAINS 160 CHARACTERS.                                
007200       01  GOAL-IN-REC                   PIC X(160).                      
007300*                                                                         
007400       FD  GOLOUT-FILE                                                    
007500           RECORD CONTAINS 160 CHARACTERS.                                
007600       01  GOAL-OUT-REC                  PIC X(160).                      
007700*                                                                         
007800       FD  RPT-FILE                                                       
007900           RECORD CONTAINS 132 CHARACTERS.                                
008000       01  RPT-LINE                      PIC X(132).                      
008100*                                                                         
008200       WORKING-STORAGE SECTION.                                           
008300       copy '/users/devel/LDGWORK.cbl'.                                   
008400       copy '/users/devel/LDGINC.dd.cbl'.                                 
008500       copy '/users/devel/LDGEXP.dd.cbl'.                                 
008600       copy '/users/devel/LDGGOL.dd.cbl'.                                 
008700*                                                                         
008800       01  WS-GOL-NEXT-ID              PIC S9(9)      COMP-3              
008900                                                       VALUE 0.           
009000       01  WS-GOL-NEW-REC              PIC X(160).                        
009100*                                                                         
009200       01  WS-INCOME-TABLE-AREA.                                          
009300           05  WS-INC-COUNT             PIC S9(5)      COMP               
009400                                                       VALUE 0.           
009500           05  WS-INC-TABLE OCCURS 3000 TIMES.                            
009600               10  WS-INC-ENTRY         PIC X(400).                       
009700*                                                                         
009800       01  WS-EXPENSE-TABLE-AREA.                                         
009900           05  WS-EXP-COUNT             PIC S9(5)      COMP               
010000                                                       VALUE 0.           
010100           05  WS-EXP-TABLE OCCURS 2000 TIMES.                            
010200               10  WS-EXP-ENTRY         PIC X(301).                       
010300*                                                                         
010400       01  WS-GOAL-TABLE-AREA.                                            
010500           05  WS-GOL-COUNT             PIC S9(5)      COMP               
010600                                                       VALUE 0.           
010700           05  WS-GOL-TABLE OCCURS 500 TIMES.                             
010800               10  WS-GOL-ENTRY         PIC X(160).                       
010900*                                                                         
011000       01  WS-RECALC-SUBS.                                                
011100           05  WS-GOL-SUB               PIC S9(5)      COMP               
011200                                                       VALUE 0.           
011300           05  WS-INC-SUB               PIC S9(5)      COMP               
011400                                                       VALUE 0.           
011500           05  WS-EXP-SUB               PIC S9(5)      COMP               
011600                                                       VALUE 0.           
011700*                                                                         
011800       01  WS-GOAL-CALC-AREA.                                             
011900           05  WS-GOL-TOTAL-INCOME      PIC S9(9)V99   COMP-3             
012000                                                       VALUE 0.           
012100           05  WS-GOL-TOTAL-EXPENSE     PIC S9(9)V99   COMP-3             
012200                                                       VALUE 0.           
012300           05  WS-GOL-DEADLINE-YYYY     PIC 9(4)       COMP               
012400                                                       VALUE 0.           
012500           05  WS-GOL-PCT-WORK          PIC S9(5)V9999 COMP-3             
012600                                                       VALUE 0.           
012700*                                                                         
012800       01  WS-YEAR-CONVERT-AREA.                                          
012900           05  WS-CONVERT-YY-IN         PIC S9(3)      COMP-3             
013000                                                       VALUE 0.           
013100           05  WS-CONVERT-YYYY-OUT      PIC 9(4)       COMP               
013200                                                       VALUE 0.           
013300*                                                                         
013400       01  WS-RUN-TOTALS.                                                 
013500           05  WS-ADD-CTR               PIC S9(5)      COMP               
013600                                                       VALUE 0.           
013700           05  WS-EDIT-CTR              PIC S9(5)      COMP               
013800                                                       VALUE 0.           
013900           05  WS-REJECT-CTR            PIC S9(5)      COMP               
014000                                                       VALUE 0.           
014100           05  WS-GOL-PROCESSED-CTR     PIC S9(5)      COMP               
014200                                                       VALUE 0.           
014300           05  WS-GOL-COMPLETED-CTR     PIC S9(5)      COMP               
014400                                                       VALUE 0.           
014500           05  WS-GOL-FAILED-CTR        PIC S9(5)      COMP               
014600                                                       VALUE 0.           
014700*                                                                         
014800       PROCEDURE DIVISION.                                                
014900*                                                                         
015000       A010-MAIN-LINE.                                                    
015100           DISPLAY SPACES UPON CRT.                                       
015200           DISPLAY '* * * B E G I N   L D G G O L 0 0 * * *'              
015300               UPON CRT.                                                  
015400           PERFORM 0100-GET-TODAYS-DATE.                                  
015500           PERFORM 1000-LOAD-TABLES.                                      
015600           OPEN INPUT  GOLTRAN-FILE                                       
015700                OUTPUT RPT-FILE.                                          
015800           PERFORM READ-GOLTRAN.                                          
015900           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
016000               UNTIL WS-EOF-SW = 1.                                       
016100           CLOSE GOLTRAN-FILE.                                            
016200           PERFORM 4000-RECALC-ALL-GOALS.                                 
016300           PERFORM 5000-REWRITE-GOAL-FILE.                                
016400           PERFORM 6000-PRINT-TOTALS.                                     
016500           PERFORM END-RTN.                                               
016600*                                                                         
016700       READ-GOLTRAN.                                                      
016800           READ GOLTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
016900           IF WS-EOF-SW = 0                                               
017000               ADD 1 TO WS-REC-CTR.                                       
017100*                                                                         
017200       END-RTN.                                                           
017300           CLOSE RPT-FILE.                                                
017400           DISPLAY 'L D G G O L 0 0  -  RUN COMPLETE' UPON CRT.           
017500           STOP RUN.                                                      
017600*                                                                         
017700******************************************************************        
017800*        DATE-CONVERSION SECTION                                 *        
017900******************************************************************        
018000       0100-GET-TODAYS-DATE.                                              
018100           ACCEPT WS-YYMMDD FROM DATE.                                    
018200           MOVE WS-YY                  TO OUT-YY.                         
018300           IF OUT-YY > 50                                                 
018400               ADD 1900                 TO OUT-YY                         
018500           ELSE                                                           
018600               ADD 2000                 TO OUT-YY.                        
018700           MOVE WS-MM                   TO OUT-MM.                        
018800           MOVE WS-DD                   TO OUT-DD.                        
018900           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
019000*                                                                         
019100       CONVERT-PYMMDD.                                                    
019200           MOVE WS-PY                   TO OUT-YY.                        
019300           IF OUT-YY > 50                                                 
019400               ADD 1900                  TO OUT-YY                        
019500           ELSE                                                           
019600               ADD 2000                  TO OUT-YY.                       
019700           MOVE WS-MM                    TO OUT-MM.                       
019800           MOVE WS-DD                    TO OUT-DD.                       
019900*                                                                         
020000******************************************************************        
020100*        TABLE LOAD SECTION                                      *        
020200******************************************************************        
020300       1000-LOAD-TABLES.                                                  
020400           OPEN INPUT INCOME-FILE.                                        
020500           PERFORM 1010-LOAD-ONE-INC                                      
020600               UNTIL WS-EOF-SW = 1.                                       
020700           MOVE 0 TO WS-EOF-SW.                                           
020800           CLOSE INCOME-FILE.                                             
020900           OPEN INPUT EXPENSE-FILE.                                       
021000           PERFORM 1020-LOAD-ONE-EXP                                      
021100               UNTIL WS-EOF-SW = 1.                                       
021200           MOVE 0 TO WS-EOF-SW.                                           
021300           CLOSE EXPENSE-FILE.                                            
021400           OPEN INPUT GOAL-FILE.                                          
021500           PERFORM 1030-LOAD-ONE-GOL                                      
021600               UNTIL WS-EOF-SW = 1.                                       
021700           MOVE 0 TO WS-EOF-SW.                                           
021800           CLOSE GOAL-FILE.                                               
021900*                                                                         
022000       1010-LOAD-ONE-INC.                                                 
022100           READ INCOME-FILE INTO INC-REC                                  
022200               AT END MOVE 1 TO WS-EOF-SW.                                
022300           IF WS-EOF-SW = 0                                               
022400               ADD 1 TO WS-INC-COUNT                                      
022500               MOVE INC-REC TO WS-INC-ENTRY (WS-INC-COUNT).               
022600*                                                                         
022700       1020-LOAD-ONE-EXP.                                                 
022800           READ EXPENSE-FILE INTO EXP-REC                                 
022900               AT END MOVE 1 TO WS-EOF-SW.                                
023000           IF WS-EOF-SW = 0                                               
023100               ADD 1 TO WS-EXP-COUNT                                      
023200               MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT).               
023300*                                                                         
023400       1030-LOAD-ONE-GOL.                                                 
023500           READ GOAL-FILE INTO GOL-REC                                    
023600               AT END MOVE 1 TO WS-EOF-SW.                                
023700           IF WS-EOF-SW = 0                                               
023800               ADD 1 TO WS-GOL-COUNT                                      
023900               MOVE GOL-REC TO WS-GOL-ENTRY (WS-GOL-COUNT)                
024000               IF GOL-GOAL-ID > WS-GOL-NEXT-ID                            
024100                   MOVE GOL-GOAL-ID TO WS-GOL-NEXT-ID.                    
024200*                                                                         
024300******************************************************************        
024400*        TRANSACTION PROCESSING SECTION                          *        
024500******************************************************************        
024600       2000-PROCESS-TRAN.                                                 
024700           MOVE 'Y' TO WS-VALID-SW.                                       
024800           PERFORM 2100-VALIDATE-GOAL.                                    
024900           IF WS-IS-VALID                                                 
025000               PERFORM 3000-POST-GOAL                                     
025100           ELSE                                                           
025200               ADD 1 TO WS-REJECT-CTR                                     
025300               PERFORM 2900-REJECT-LINE.                                  
025400           PERFORM READ-GOLTRAN.                                          
025500       2000-PROCESS-TRAN-EXIT.                                            
025600           EXIT.                                                          
025700*                                                                         
025800       2100-VALIDATE-GOAL.                                                
025900           IF GT-NAME = SPACES                                            
026000               MOVE 'N' TO WS-VALID-SW.                                   
026100           IF GT-USER-ID NOT > 0                                          
026200               MOVE 'N' TO WS-VALID-SW.                                   
026300           IF GT-ACTION-EDIT                                              
026400               MOVE 'N' TO WS-FOUND-SW                                    
026500               PERFORM 2110-FIND-GOAL                                     
026600                   VARYING WS-GOL-SUB FROM 1 BY 1                         
026700                   UNTIL WS-GOL-SUB > WS-GOL-COUNT OR WS-FOUND            
026800               IF WS-NOT-FOUND                                            
026900                   MOVE 'N' TO WS-VALID-SW.                               
027000*                                                                         
027100       2110-FIND-GOAL.                                                    
027200           MOVE WS-GOL-ENTRY (WS-GOL-SUB) TO GOL-REC.                     
027300           IF GOL-GOAL-ID = GT-GOAL-ID                                    
027400               MOVE 'Y' TO WS-FOUND-SW.                                   
027500*                                                                         
027600       2900-REJECT-LINE.                                                  
027700           MOVE SPACES TO RPT-LINE.                                       
027800           STRING 'REJECTED GOAL ' GT-GOAL-ID                             
027900               ' USER ' GT-USER-ID                                        
028000                   DELIMITED BY SIZE INTO RPT-LINE.                       
028100           WRITE RPT-LINE.                                                
028200*                                                                         
028300******************************************************************        
028400*        POSTING SECTION                                         *        
028500******************************************************************        
028600       3000-POST-GOAL.                                                    
028700           MOVE SPACES TO GOL-REC.                                        
028800           IF GT-ACTION-ADD                                               
028900               ADD 1 TO WS-GOL-NEXT-ID                                    
029000               MOVE WS-GOL-NEXT-ID  TO GOL-GOAL-ID                        
029100               ADD 1 TO WS-ADD-CTR                                        
029200           ELSE                                                           
029300               MOVE GT-GOAL-ID      TO GOL-GOAL-ID                        
029400               ADD 1 TO WS-EDIT-CTR.                                      
029500           MOVE GT-USER-ID          TO GOL-USER-ID.                       
029600           MOVE GT-NAME             TO GOL-NAME.                          
029700           MOVE GT-TARGET-AMOUNT    TO GOL-TARGET-AMOUNT.                 
029800           MOVE GT-DEADLINE-DATE    TO GOL-DEADLINE-DATE-R.               
029900           SET GOL-STATUS-ACTIVE TO TRUE.                                 
030000           IF GT-ACTION-ADD                                               
030100               ADD 1 TO WS-GOL-COUNT                                      
030200               MOVE GOL-REC TO WS-GOL-ENTRY (WS-GOL-COUNT)                
030300           ELSE                                                           
030400               MOVE GOL-REC TO WS-GOL-NEW-REC                             
030500               PERFORM 3050-REPLACE-IF-MATCH                              
030600                   VARYING WS-GOL-SUB FROM 1 BY 1                         
030700                   UNTIL WS-GOL-SUB > WS-GOL-COUNT.                       
030800*                                                                         
030900       3050-REPLACE-IF-MATCH.                                             
031000           MOVE WS-GOL-ENTRY (WS-GOL-SUB) TO GOL-REC.                     
031100           IF GOL-GOAL-ID = GT-GOAL-ID                                    
031200               MOVE WS-GOL-NEW-REC TO WS-GOL-ENTRY (WS-GOL-SUB).          
031300*                                                                         
031400******************************************************************        
031500*        FULL RECALCULATION SECTION                              *        
031600*  THE CALCULATION PERIOD IS ALWAYS THE CALENDAR MONTH HOLDING   *        
031700*  THE GOAL'S DEADLINE DATE - MATCHED BY 4-DIGIT YEAR AND MONTH  *        
031800*  ON EVERY INCOME/EXPENSE LINE, NOT A DAY-LEVEL RANGE TEST.     *        
031900******************************************************************        
032000       4000-RECALC-ALL-GOALS.                                             
032100           PERFORM 4100-RECALC-ONE-GOAL                                   
032200               VARYING WS-GOL-SUB FROM 1 BY 1                             
032300               UNTIL WS-GOL-SUB > WS-GOL-COUNT.                           
032400*                                                                         
032500       4100-RECALC-ONE-GOAL.                                              
032600           MOVE WS-GOL-ENTRY (WS-GOL-SUB) TO GOL-REC.                     
032700           MOVE 0 TO WS-GOL-TOTAL-INCOME.                                 
032800           MOVE 0 TO WS-GOL-TOTAL-EXPENSE.                                
032900           MOVE GOL-DEADLINE-YY         TO WS-CONVERT-YY-IN.              
033000           PERFORM CONVERT-2-DIGIT-YEAR.                                  
033100           MOVE WS-CONVERT-YYYY-OUT     TO WS-GOL-DEADLINE-YYYY.          
033200           PERFORM 4120-ADD-IF-IN-MONTH                                   
033300               VARYING WS-INC-SUB FROM 1 BY 1                             
033400               UNTIL WS-INC-SUB > WS-INC-COUNT.                           
033500           PERFORM 4140-SUBTRACT-IF-IN-MONTH                              
033600               VARYING WS-EXP-SUB FROM 1 BY 1                             
033700               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
033800           IF WS-GOL-TOTAL-INCOME > WS-GOL-TOTAL-EXPENSE                  
033900               COMPUTE GOL-SAVED-AMOUNT =                                 
034000                   WS-GOL-TOTAL-INCOME - WS-GOL-TOTAL-EXPENSE             
034100           ELSE                                                           
034200               MOVE 0 TO GOL-SAVED-AMOUNT.                                
034300           PERFORM 4200-DERIVE-PROGRESS-PCT.                              
034400           PERFORM 4300-DERIVE-GOAL-STATUS.                               
034500           MOVE GOL-REC TO WS-GOL-ENTRY (WS-GOL-SUB).                     
034600           ADD 1 TO WS-GOL-PROCESSED-CTR.                                 
034700*                                                                         
034800       CONVERT-2-DIGIT-YEAR.                                              
034900           IF WS-CONVERT-YY-IN > 50                                       
035000               COMPUTE WS-CONVERT-YYYY-OUT =                              
035100                   WS-CONVERT-YY-IN + 1900                                
035200           ELSE                                                           
035300               COMPUTE WS-CONVERT-YYYY-OUT =                              
035400                   WS-CONVERT-YY-IN + 2000.                               
035500*                                                                         
035600       4120-ADD-IF-IN-MONTH.                                              
035700           MOVE WS-INC-ENTRY (WS-INC-SUB) TO INC-REC.                     
035800           IF INC-USER-ID = GOL-USER-ID                                   
035900           AND INC-TRANS-MM = GOL-DEADLINE-MM                             
036000               MOVE INC-TRANS-YY TO WS-CONVERT-YY-IN                      
036100               PERFORM CONVERT-2-DIGIT-YEAR                               
036200               IF WS-CONVERT-YYYY-OUT = WS-GOL-DEADLINE-YYYY              
036300                   ADD INC-AMOUNT TO WS-GOL-TOTAL-INCOME.                 
036400*                                                                         
036500       4140-SUBTRACT-IF-IN-MONTH.                                         
036600           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
036700           IF EXP-USER-ID = GOL-USER-ID                                   
036800           AND EXP-TRANS-MM = GOL-DEADLINE-MM                             
036900               MOVE EXP-TRANS-YY TO WS-CONVERT-YY-IN                      
037000               PERFORM CONVERT-2-DIGIT-YEAR                               
037100               IF WS-CONVERT-YYYY-OUT = WS-GOL-DEADLINE-YYYY              
037200                   ADD EXP-AMOUNT TO WS-GOL-TOTAL-EXPENSE.                
037300*                                                                         
037400       4200-DERIVE-PROGRESS-PCT.                                          
037500           IF GOL-TARGET-AMOUNT NOT > 0                                   
037600               MOVE 0 TO GOL-PROGRESS-PCT                                 
037700           ELSE                                                           
037800               COMPUTE WS-GOL-PCT-WORK ROUNDED =                          
037900                   GOL-SAVED-AMOUNT / GOL-TARGET-AMOUNT * 100             
038000               IF WS-GOL-PCT-WORK > 100                                   
038100                   MOVE 100 TO GOL-PROGRESS-PCT                           
038200               ELSE                                                       
038300               IF WS-GOL-PCT-WORK < 0                                     
038400                   MOVE 0 TO GOL-PROGRESS-PCT                             
038500               ELSE                                                       
038600                   MOVE WS-GOL-PCT-WORK TO GOL-PROGRESS-PCT.              
038700*                                                                         
038800       4300-DERIVE-GOAL-STATUS.                                           
038900           IF GOL-SAVED-AMOUNT NOT LESS THAN GOL-TARGET-AMOUNT            
039000               SET GOL-STATUS-COMPLETED TO TRUE                           
039100               ADD 1 TO WS-GOL-COMPLETED-CTR                              
039200           ELSE                                                           
039300               MOVE GOL-DEADLINE-DATE       TO WS-PYMMDD                  
039400               PERFORM CONVERT-PYMMDD                                     
039500               IF OUT-YYYYMMDD < WS-TODAY-YYYYMMDD                        
039600                   SET GOL-STATUS-FAILED TO TRUE                          
039700                   ADD 1 TO WS-GOL-FAILED-CTR                             
039800               ELSE                                                       
039900                   SET GOL-STATUS-ACTIVE TO TRUE.                         
040000*                                                                         
040100******************************************************************        
040200*        MASTER REWRITE SECTION                                  *        
040300******************************************************************        
040400       5000-REWRITE-GOAL-FILE.                                            
040500           OPEN OUTPUT GOLOUT-FILE.                                       
040600           PERFORM 5020-WRITE-ONE-GOAL                                    
040700               VARYING WS-GOL-SUB FROM 1 BY 1                             
040800               UNTIL WS-GOL-SUB > WS-GOL-COUNT.                           
040900           CLOSE GOLOUT-FILE.                                             
041000*                                                                         
041100       5020-WRITE-ONE-GOAL.                                               
041200           MOVE WS-GOL-ENTRY (WS-GOL-SUB) TO GOAL-OUT-REC.                
041300           WRITE GOAL-OUT-REC.                                            
041400*                                                                         
041500******************************************************************        
041600*        REPORT SECTION                                          *        
041700******************************************************************        
041800       6000-PRINT-TOTALS.                                                 
041900           MOVE SPACES TO RPT-LINE.                                       
042000           STRING 'LDGGOL00 RUN TOTALS - ADD ' WS-ADD-CTR                 
042100               ' EDIT ' WS-EDIT-CTR ' REJECTED ' WS-REJECT-CTR            
042200               ' PROCESSED ' WS-GOL-PROCESSED-CTR                         
042300               ' COMPLETED ' WS-GOL-COMPLETED-CTR                         
042400               ' FAILED ' WS-GOL-FAILED-CTR                               
042500                   DELIMITED BY SIZE INTO RPT-LINE.                       
042600           WRITE RPT-LINE.                                                
