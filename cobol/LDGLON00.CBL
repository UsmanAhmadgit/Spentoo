000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGLON00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-05-04.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGLON00 - LOAN BATCH MAINTENANCE AND INSTALLMENT PROGRAM.              
001000* POSTS LONTRAN-FILE ADD/INSTALLMENT/EDIT/CLOSE/DELETE REQUESTS           
001100* AGAINST THE LOAN MASTER.  EVERY INSTALLMENT APPLIED ALSO DROPS          
001200* A CHILD ROW ON LOANINST-FILE AND PUSHES ONE ENTRY ONTO EXPENSE-         
001300* FILE (TYPE TAKEN) OR INCOME-FILE (TYPE GIVEN) - SAME CROSS-             
001400* LEDGER POSTING LDGBIL00 DOES FOR A BILL CREATOR'S SHARE, BUT            
001500* HERE THE LINK NEVER HAS TO BE UNWOUND - A LOAN CANNOT BE                
001600* DELETED WHILE IT STILL HAS INSTALLMENTS, SO THE POSTED ENTRIES          
001700* ARE NEVER PULLED BACK OFF THE LEDGER.                                   
001800*-----------------------------------------------------------------        
001900* MAINT LOG                                                               
002000*   1987-05-04 RJP  LDG-0010  ORIGINAL PROGRAM.                           
002100*   1994-08-22 TLK  LDG-0030  INTEREST RATE CARRIED AS A PASS-            
002200*                             THROUGH FIELD ONLY - NO ACCRUAL             
002300*                             FORMULA IN THIS SHOP'S CALCULATIONS.        
002400*   1998-12-03 DWH  LDG-0021  Y2K - LOAN/INSTALLMENT DATES NOW            
002500*                             WINDOWED THROUGH CONVERT-PYMMDD.            
002600*   2005-02-08 MAS  LDG-0061  ADDED LON-INT-RATE-PRESENT-SW TO THE        
002700*                             MASTER - CALL CENTER WANTED A WAY TO        
002800*                             TELL "ZERO PERCENT" FROM "NOT GIVEN"        
002900*   2010-09-14 RJP  LDG-0074  DELETE NOW REJECTS ANY LOAN STILL           
003000*                             CARRYING INSTALLMENT ROWS, MATCHING         
003100*                             THE ON-LINE SIDE'S GUARD.                   
003200*-----------------------------------------------------------------        
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           CONSOLE IS CRT                                                 
003700           C01 IS TOP-OF-FORM.                                            
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT LONTRAN-FILE  ASSIGN TO LONTRAN                         
004100                  ORGANIZATION IS LINE SEQUENTIAL.                        
004200           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
004300                  ORGANIZATION IS LINE SEQUENTIAL.                        
004400           SELECT PAYMETH-FILE  ASSIGN TO PMTFILE                         
004500                  ORGANIZATION IS LINE SEQUENTIAL.                        
004600           SELECT LOAN-FILE     ASSIGN TO LONFILE                         
004700                  ORGANIZATION IS LINE SEQUENTIAL.                        
004800           SELECT LOANOUT-FILE  ASSIGN TO LONOUT                          
004900                  ORGANIZATION IS LINE SEQUENTIAL.                        
005000           SELECT LOANINST-FILE ASSIGN TO LINFILE                         
005100                  ORGANIZATION IS LINE SEQUENTIAL.                        
005200           SELECT LINOUT-FILE   ASSIGN TO LINOUT                          
005300                  ORGANIZATION IS LINE SEQUENTIAL.                        
005400           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
005500                  ORGANIZATION IS LINE SEQUENTIAL.                        
005600           SELECT EXPOUT-FILE   ASSIGN TO EXPOUT                          
005700                  ORGANIZATION IS LINE SEQUENTIAL.                        
005800           SELECT INCOME-FILE   ASSIGN TO INCFILE                         
005900                  ORGANIZATION IS LINE SEQUENTIAL.                        
006000           SELECT INCOUT-FILE   ASSIGN TO INCOUT                          
006100                  ORGANIZATION IS LINE SEQUENTIAL.                        
006200           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
006300                  ORGANIZATION IS LINE SEQUENTIAL.                        
006400*                                                                         
006500       DATA DIVISION.                                                     
006600       FILE SECTION.                                                      
006700*                                                                         
006800       FD  LONTRAN-FILE                                                   
006900           RECORD CONTAINS 700 CHARACTERS.                                
007000       01  LONTRAN-REC.                                                   
007100           05  LT-ACTION                  PIC X(1).                       
007200               88  LT-ACTION-ADD               VALUE 'A'.                 
007300               88  LT-ACTION-INSTALLMENT       VALUE 'I'.                 
007400               88  LT-ACTION-EDIT              VALUE 'U'.                 
007500               88  LT-ACTION-CLOSE             VALUE 'L'.                 
007600               88  LT-ACTION-DELETE            VALUE 'D'.                 
007700           05  LT-LOAN-ID                  PIC 9(9).                      
007800           05  LT-USER-ID                  PIC 9(9).                      
007900           05  LT-TYPE                     PIC X(6).                      
008000               88  LT-TYPE-TAKEN                VALUE 'TAKEN '.           
008100               88  LT-TYPE-GIVEN                VALUE 'GIVEN '.           
008200           05  LT-PERSON-NAME              PIC X(100).                    
008300           05  LT-PERSON-PRESENT-SW        PIC X(1).                      
008400           05  LT-ORIGINAL-AMOUNT          PIC S9(8)V99.                  
008500           05  LT-INTEREST-RATE            PIC S9(3)V99.                  
008600           05  LT-INT-RATE-PRESENT-SW      PIC X(1).                      
008700           05  LT-START-DATE.                                             
008800               10  LT-START-YY             PIC 9(2).                      
008900               10  LT-START-MM             PIC 9(2).                      
009000               10  LT-START-DD             PIC 9(2).                      
009100           05  LT-START-PRESENT-SW         PIC X(1).                      
009200           05  LT-DUE-DATE.                                               
009300               10  LT-DUE-YY               PIC 9(2).                      
009400               10  LT-DUE-MM               PIC 9(2).                      
009500               10  LT-DUE-DD               PIC 9(2).                      
009600           05  LT-DUE-PRESENT-SW           PIC X(1).                      
009700           05  LT-NOTES                    PIC X(255).                    
009800           05  LT-NOTES-PRESENT-SW         PIC X(1).                      
009900           05  LT-AMOUNT-PAID              PIC S9(8)V99.                  
010000           05  LT-PAYMETH-ID               PIC 9(9).                      
010100           05  LT-PAYMETH-PRESENT-SW       PIC X(1).                      
010200           05  LT-INST-NOTES               PIC X(255).                    
010300           05  LT-INST-NOTES-PRESENT-SW    PIC X(1).                      
010400           05  FILLER                      PIC X(12).                     
010500*                                                                         
010600       FD  CATEGORY-FILE                                                  
010700           RECORD CONTAINS 150 CHARACTERS.                                
010800       01  CATEGORY-IN-REC              PIC X(150).                       
010900*                                                                         
011000       FD  PAYMETH-FILE                                                   
011100           RECORD CONTAINS 129 CHARACTERS.                                
011200       01  PAYMETH-IN-REC                PIC X(129).                      
011300*                                                                         
011400       FD  LOAN-FILE                                                      
011500           RECORD CONTAINS 425 CHARACTERS.                                
011600       01  LOAN-IN-REC                   PIC X(425).                      
011700*                                                                         
011800       FD  LOANOUT-FILE                                                   
011900           RECORD CONTAINS 425 CHARACTERS.                                
012000       01  LOAN-OUT-REC                  PIC X(425).                      
012100*                                                                         
012200       FD  LOANINST-FILE                                                  
012300           RECORD CONTAINS 300 CHARACTERS.                                
012400       01  LOANINST-IN-REC               PIC X(300).                      
012500*                                                                         
012600       FD  LINOUT-FILE                                                    
012700           RECORD CONTAINS 300 CHARACTERS.                                
012800       01  LOANINST-OUT-REC              PIC X(300).                      
012900*                                                                         
013000       FD  EXPENSE-FILE                                                   
013100           RECORD CONTAINS 301 CHARACTERS.                                
013200       01  EXPENSE-IN-REC                 PIC X(301).                     
013300*                                                                         
013400       FD  EXPOUT-FILE                                                    
013500           RECORD CONTAINS 301 CHARACTERS.                                
013600       01  EXPENSE-OUT-REC                PIC X(301).                     
013700*                                                                         
013800       FD  INCOME-FILE                                                    
013900           RECORD CONTAINS 400 CHARACTERS.                                
014000       01  INCOME-IN-REC                  PIC X(400).                     
014100*                                                                         
014200       FD  INCOUT-FILE                                                    
014300           RECORD CONTAINS 400 CHARACTERS.                                
014400       01  INCOME-OUT-REC                 PIC X(400).                     
014500*                                                                         
014600       FD  RPT-FILE                                                       
014700           RECORD CONTAINS 132 CHARACTERS.                                
014800       01  RPT-LINE                       PIC X(132).                     
014900*                                                                         
015000       WORKING-STORAGE SECTION.                                           
015100       copy '/users/devel/LDGWORK.cbl'.                                   
015200       copy '/users/devel/LDGCAT.dd.cbl'.                                 
015300       copy '/users/devel/LDGPMT.dd.cbl'.                                 
015400       copy '/users/devel/LDGLON.dd.cbl'.                                 
015500       copy '/users/devel/LDGLIN.dd.cbl'.                                 
015600       copy '/users/devel/LDGEXP.dd.cbl'.                                 
015700       copy '/users/devel/LDGINC.dd.cbl'.                                 
015800*                                                                         
015900       01  WS-NEXT-ID-AREA.                                               
016000           05  WS-LON-NEXT-ID           PIC S9(9)      COMP-3             
016100                                                        VALUE 0.          
016200           05  WS-LIN-NEXT-ID           PIC S9(9)      COMP-3             
016300                                                        VALUE 0.          
016400           05  WS-EXP-NEXT-ID           PIC S9(9)      COMP-3             
016500                                                        VALUE 0.          
016600           05  WS-INC-NEXT-ID           PIC S9(9)      COMP-3             
016700                                                        VALUE 0.          
016800*                                                                         
016900       01  WS-LOAN-TABLE-AREA.                                            
017000           05  WS-LON-COUNT             PIC S9(5)      COMP               
017100                                                        VALUE 0.          
017200           05  WS-LON-TABLE OCCURS 500 TIMES.                             
017300               10  WS-LON-ENTRY         PIC X(425).                       
017400               10  WS-LON-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
017500*                                                                         
017600       01  WS-LEDGER-TABLE-AREA.                                          
017700           05  WS-LIN-COUNT             PIC S9(5)      COMP               
017800                                                        VALUE 0.          
017900           05  WS-LIN-TABLE OCCURS 3000 TIMES.                            
018000               10  WS-LIN-ENTRY         PIC X(300).                       
018100*                                                                         
018200       01  WS-NEW-POST-AREA.                                              
018300           05  WS-EXP-NEW-COUNT         PIC S9(5)      COMP               
018400                                                        VALUE 0.          
018500           05  WS-EXP-NEW-TABLE OCCURS 500 TIMES.                         
018600               10  WS-EXP-NEW-ENTRY     PIC X(301).                       
018700           05  WS-INC-NEW-COUNT         PIC S9(5)      COMP               
018800                                                        VALUE 0.          
018900           05  WS-INC-NEW-TABLE OCCURS 500 TIMES.                         
019000               10  WS-INC-NEW-ENTRY     PIC X(400).                       
019100*                                                                         
019200       01  WS-RECALC-SUBS.                                                
019300           05  WS-LON-SUB               PIC S9(5)      COMP               
019400                                                        VALUE 0.          
019500           05  WS-LIN-SUB               PIC S9(5)      COMP               
019600                                                        VALUE 0.          
019700*                                                                         
019800       01  WS-LOAN-CALC-AREA.                                             
019900           05  WS-LON-FOUND-SUB         PIC S9(5)      COMP               
020000                                                        VALUE 0.          
020100           05  WS-NEW-REMAINING         PIC S9(8)V99   COMP-3             
020200                                                        VALUE 0.          
020300           05  WS-LOAN-CAT-NAME-WORK    PIC X(100)                        
020400               VALUE SPACES.                                              
020500           05  WS-LOAN-CAT-TYPE-WORK    PIC X(7)                          
020600               VALUE SPACES.                                              
020700           05  WS-LOAN-CAT-MATCH-ID     PIC S9(9)      COMP-3             
020800                                                        VALUE 0.          
020900           05  WS-LIN-MATCH-COUNT       PIC S9(5)      COMP               
021000                                                        VALUE 0.          
021100*                                                                         
021200       01  WS-RUN-TOTALS.                                                 
021300           05  WS-ADD-CTR               PIC S9(5)      COMP               
021400                                                        VALUE 0.          
021500           05  WS-INST-CTR              PIC S9(5)      COMP               
021600                                                        VALUE 0.          
021700           05  WS-EDIT-CTR              PIC S9(5)      COMP               
021800                                                        VALUE 0.          
021900           05  WS-CLOSE-CTR             PIC S9(5)      COMP               
022000                                                        VALUE 0.          
022100           05  WS-DELETE-CTR            PIC S9(5)      COMP               
022200                                                        VALUE 0.          
022300           05  WS-REJECT-CTR            PIC S9(5)      COMP               
022400                                                        VALUE 0.          
022500           05  WS-EXP-POSTED-CTR        PIC S9(5)      COMP               
022600                                                        VALUE 0.          
022700           05  WS-INC-POSTED-CTR        PIC S9(5)      COMP               
022800                                                        VALUE 0.          
022900*                                                                         
023000       01  WS-ANALYTICS-AREA.                                             
023100           05  WS-TOT-TAKEN             PIC S9(10)V99  COMP-3             
023200                                                        VALUE 0.          
023300           05  WS-TOT-GIVEN             PIC S9(10)V99  COMP-3             
023400                                                        VALUE 0.          
023500           05  WS-TOT-OUTSTANDING       PIC S9(10)V99  COMP-3             
023600                                                        VALUE 0.          
023700           05  WS-TOT-RECEIVED-GIVEN    PIC S9(10)V99  COMP-3             
023800                                                        VALUE 0.          
023900           05  WS-TOT-PAID-TAKEN        PIC S9(10)V99  COMP-3             
024000                                                        VALUE 0.          
024100*                                                                         
024200       PROCEDURE DIVISION.                                                
024300*                                                                         
024400       A010-MAIN-LINE.                                                    
024500           DISPLAY SPACES UPON CRT.                                       
024600           DISPLAY '* * * B E G I N   L D G L O N 0 0 * * *'              
024700               UPON CRT.                                                  
024800           PERFORM 0100-GET-TODAYS-DATE.                                  
024900           PERFORM 1000-LOAD-TABLES.                                      
025000           OPEN INPUT  LONTRAN-FILE                                       
025100                OUTPUT EXPOUT-FILE                                        
025200                OUTPUT INCOUT-FILE                                        
025300                OUTPUT RPT-FILE.                                          
025400           PERFORM READ-LONTRAN.                                          
025500           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
025600               UNTIL WS-EOF-SW = 1.                                       
025700           CLOSE LONTRAN-FILE.                                            
025800           PERFORM 5000-REWRITE-LOAN-FILE.                                
025900           PERFORM 5100-REWRITE-LOANINST-FILE.                            
026000           PERFORM 5200-REWRITE-EXPENSE-FILE.                             
026100           PERFORM 5300-REWRITE-INCOME-FILE.                              
026200           PERFORM 6000-LOAN-ANALYTICS.                                   
026300           PERFORM END-RTN.                                               
026400*                                                                         
026500       READ-LONTRAN.                                                      
026600           READ LONTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
026700           IF WS-EOF-SW = 0                                               
026800               ADD 1 TO WS-REC-CTR.                                       
026900*                                                                         
027000       END-RTN.                                                           
027100           CLOSE EXPOUT-FILE INCOUT-FILE RPT-FILE.                        
027200           DISPLAY 'L D G L O N 0 0  -  RUN COMPLETE' UPON CRT.           
027300           STOP RUN.                                                      
027400*                                                                         
027500******************************************************************        
027600*        DATE-CONVERSION SECTION                                 *        
027700******************************************************************        
027800       0100-GET-TODAYS-DATE.                                              
027900           ACCEPT WS-YYMMDD FROM DATE.                                    
028000           MOVE WS-YY                  TO OUT-YY.                         
028100           IF OUT-YY > 50                                                 
028200               ADD 1900                 TO OUT-YY                         
028300           ELSE                                                           
028400               ADD 2000                 TO OUT-YY.                        
028500           MOVE WS-MM                   TO OUT-MM.                        
028600           MOVE WS-DD                   TO OUT-DD.                        
028700           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
028800*                                                                         
028900******************************************************************        
029000*        TABLE LOAD SECTION                                      *        
029100******************************************************************        
029200       1000-LOAD-TABLES.                                                  
029300           OPEN INPUT CATEGORY-FILE.                                      
029400           PERFORM 1010-LOAD-ONE-CAT                                      
029500               UNTIL WS-EOF-SW = 1.                                       
029600           MOVE 0 TO WS-EOF-SW.                                           
029700           CLOSE CATEGORY-FILE.                                           
029800           OPEN INPUT PAYMETH-FILE.                                       
029900           PERFORM 1020-LOAD-ONE-PMT                                      
030000               UNTIL WS-EOF-SW = 1.                                       
030100           MOVE 0 TO WS-EOF-SW.                                           
030200           CLOSE PAYMETH-FILE.                                            
030300           OPEN INPUT LOAN-FILE.                                          
030400           PERFORM 1030-LOAD-ONE-LON                                      
030500               UNTIL WS-EOF-SW = 1.                                       
030600           MOVE 0 TO WS-EOF-SW.                                           
030700           CLOSE LOAN-FILE.                                               
030800           OPEN INPUT LOANINST-FILE.                                      
030900           PERFORM 1040-LOAD-ONE-LIN                                      
031000               UNTIL WS-EOF-SW = 1.                                       
031100           MOVE 0 TO WS-EOF-SW.                                           
031200           CLOSE LOANINST-FILE.                                           
031300           OPEN INPUT EXPENSE-FILE.                                       
031400           PERFORM 1050-SCAN-EXP-MAXID                                    
031500               UNTIL WS-EOF-SW = 1.                                       
031600           MOVE 0 TO WS-EOF-SW.                                           
031700           CLOSE EXPENSE-FILE.                                            
031800           OPEN INPUT INCOME-FILE.                                        
031900           PERFORM 1060-SCAN-INC-MAXID                                    
032000               UNTIL WS-EOF-SW = 1.                                       
032100           MOVE 0 TO WS-EOF-SW.                                           
032200           CLOSE INCOME-FILE.                                             
032300*                                                                         
032400       1010-LOAD-ONE-CAT.                                                 
032500           READ CATEGORY-FILE INTO CAT-REC                                
032600               AT END MOVE 1 TO WS-EOF-SW.                                
032700           IF WS-EOF-SW = 0                                               
032800               ADD 1 TO WS-CAT-COUNT                                      
032900               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
033000               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
033100               MOVE CAT-CATEGORY-NAME                                     
033200                              TO WS-CAT-NAME (WS-CAT-COUNT)               
033300               MOVE CAT-TYPE TO WS-CAT-TYPE (WS-CAT-COUNT)                
033400               MOVE CAT-ACTIVE-SW                                         
033500                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT)          
033600               MOVE CAT-SYS-GEN-SW                                        
033700                              TO WS-CAT-SYS-GEN-SW (WS-CAT-COUNT).        
033800*                                                                         
033900       1020-LOAD-ONE-PMT.                                                 
034000           READ PAYMETH-FILE INTO PMT-REC                                 
034100               AT END MOVE 1 TO WS-EOF-SW.                                
034200           IF WS-EOF-SW = 0                                               
034300               ADD 1 TO WS-PMT-COUNT                                      
034400               MOVE PMT-METHOD-ID TO WS-PMT-ID (WS-PMT-COUNT)             
034500               MOVE PMT-USER-ID TO WS-PMT-USER-ID (WS-PMT-COUNT)          
034600               MOVE PMT-NAME TO WS-PMT-NAME (WS-PMT-COUNT)                
034700               MOVE PMT-ACTIVE-SW                                         
034800                              TO WS-PMT-ACTIVE-SW (WS-PMT-COUNT).         
034900*                                                                         
035000       1030-LOAD-ONE-LON.                                                 
035100           READ LOAN-FILE INTO LON-REC                                    
035200               AT END MOVE 1 TO WS-EOF-SW.                                
035300           IF WS-EOF-SW = 0                                               
035400               ADD 1 TO WS-LON-COUNT                                      
035500               MOVE LON-REC TO WS-LON-ENTRY (WS-LON-COUNT)                
035600               MOVE 'Y' TO WS-LON-ACTIVE-SW (WS-LON-COUNT)                
035700               IF LON-LOAN-ID > WS-LON-NEXT-ID                            
035800                   MOVE LON-LOAN-ID TO WS-LON-NEXT-ID.                    
035900*                                                                         
036000       1040-LOAD-ONE-LIN.                                                 
036100           READ LOANINST-FILE INTO LIN-REC                                
036200               AT END MOVE 1 TO WS-EOF-SW.                                
036300           IF WS-EOF-SW = 0                                               
036400               ADD 1 TO WS-LIN-COUNT                                      
036500               MOVE LIN-REC TO WS-LIN-ENTRY (WS-LIN-COUNT)                
036600               IF LIN-INSTALLMENT-ID > WS-LIN-NEXT-ID                     
036700                   MOVE LIN-INSTALLMENT-ID TO WS-LIN-NEXT-ID.             
036800*                                                                         
036900       1050-SCAN-EXP-MAXID.                                               
037000           READ EXPENSE-FILE INTO EXP-REC                                 
037100               AT END MOVE 1 TO WS-EOF-SW.                                
037200           IF WS-EOF-SW = 0                                               
037300               IF EXP-EXPENSE-ID > WS-EXP-NEXT-ID                         
037400                   MOVE EXP-EXPENSE-ID TO WS-EXP-NEXT-ID.                 
037500*                                                                         
037600       1060-SCAN-INC-MAXID.                                               
037700           READ INCOME-FILE INTO INC-REC                                  
037800               AT END MOVE 1 TO WS-EOF-SW.                                
037900           IF WS-EOF-SW = 0                                               
038000               IF INC-INCOME-ID > WS-INC-NEXT-ID                          
038100                   MOVE INC-INCOME-ID TO WS-INC-NEXT-ID.                  
038200*                                                                         
038300******************************************************************        
038400*        TRANSACTION PROCESSING SECTION                          *        
038500******************************************************************        
038600       2000-PROCESS-TRAN.                                                 
038700           MOVE 'Y' TO WS-VALID-SW.                                       
038800           PERFORM 2100-VALIDATE-LOAN.                                    
038900           IF WS-IS-VALID                                                 
039000               PERFORM 3000-POST-LOAN                                     
039100           ELSE                                                           
039200               ADD 1 TO WS-REJECT-CTR                                     
039300               PERFORM 2900-REJECT-LINE.                                  
039400           PERFORM READ-LONTRAN.                                          
039500       2000-PROCESS-TRAN-EXIT.                                            
039600           EXIT.                                                          
039700*                                                                         
039800       2100-VALIDATE-LOAN.                                                
039900           MOVE 0 TO WS-LON-FOUND-SUB.                                    
040000           IF NOT LT-ACTION-ADD                                           
040100               PERFORM 2125-LOCATE-LOAN                                   
040200               IF WS-NOT-FOUND                                            
040300                   MOVE 'N' TO WS-VALID-SW.                               
040400           IF WS-IS-VALID AND LT-ACTION-ADD                               
040500               PERFORM 2110-VALIDATE-CREATE.                              
040600           IF WS-IS-VALID AND LT-ACTION-INSTALLMENT                       
040700               PERFORM 2120-VALIDATE-INSTALLMENT.                         
040800           IF WS-IS-VALID AND LT-ACTION-CLOSE                             
040900               PERFORM 2160-VALIDATE-CLOSE.                               
041000           IF WS-IS-VALID AND LT-ACTION-DELETE                            
041100               PERFORM 2170-VALIDATE-DELETE.                              
041200*                                                                         
041300       2110-VALIDATE-CREATE.                                              
041400           IF LT-ORIGINAL-AMOUNT NOT > 0                                  
041500               MOVE 'N' TO WS-VALID-SW.                                   
041600           IF LT-PERSON-NAME = SPACES                                     
041700               MOVE 'N' TO WS-VALID-SW.                                   
041800           IF NOT LT-TYPE-TAKEN AND NOT LT-TYPE-GIVEN                     
041900               MOVE 'N' TO WS-VALID-SW.                                   
042000*                                                                         
042100* INSTALLMENT VALIDATION RE-LOCATES THE LOAN (2100 ALREADY FOUND          
042200* IT ONCE, BUT THE TABLE SEARCH LEAVES LON-REC POINTING AT                
042300* WHATEVER ROW ITS OWN LOOP LAST TOUCHED - SAME RULE LDGBIL00             
042400* FOLLOWS FOR ITS BILL/EXPENSE LOOKUPS).                                  
042500       2120-VALIDATE-INSTALLMENT.                                         
042600           PERFORM 2125-LOCATE-LOAN.                                      
042700           IF LON-STATUS-CLOSED                                           
042800               MOVE 'N' TO WS-VALID-SW.                                   
042900           IF LT-AMOUNT-PAID NOT > 0                                      
043000               MOVE 'N' TO WS-VALID-SW.                                   
043100           IF WS-IS-VALID AND LON-TYPE-TAKEN                              
043200               PERFORM 2130-VALIDATE-PAYMETH-FOR-TAKEN.                   
043300           IF WS-IS-VALID                                                 
043400               PERFORM 2140-VALIDATE-LOAN-CATEGORY.                       
043500*                                                                         
043600       2125-LOCATE-LOAN.                                                  
043700           MOVE 'N' TO WS-FOUND-SW.                                       
043800           PERFORM 2126-CHECK-ONE-LON                                     
043900               VARYING WS-LON-SUB FROM 1 BY 1                             
044000               UNTIL WS-LON-SUB > WS-LON-COUNT OR WS-FOUND.               
044100*                                                                         
044200       2126-CHECK-ONE-LON.                                                
044300           MOVE WS-LON-ENTRY (WS-LON-SUB) TO LON-REC.                     
044400           IF LON-LOAN-ID = LT-LOAN-ID                                    
044500           AND LON-USER-ID = LT-USER-ID                                   
044600           AND WS-LON-ACTIVE-SW (WS-LON-SUB) = 'Y'                        
044700               MOVE 'Y' TO WS-FOUND-SW                                    
044800               MOVE WS-LON-SUB TO WS-LON-FOUND-SUB.                       
044900*                                                                         
045000       2130-VALIDATE-PAYMETH-FOR-TAKEN.                                   
045100           MOVE 'N' TO WS-FOUND-SW.                                       
045200           IF LT-PAYMETH-PRESENT-SW = 'Y'                                 
045300               PERFORM 2132-FIND-PAYMETH                                  
045400                   VARYING WS-PMT-IDX FROM 1 BY 1                         
045500                   UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND            
045600           ELSE                                                           
045700               PERFORM 2134-FIND-CASH-METHOD                              
045800                   VARYING WS-PMT-IDX FROM 1 BY 1                         
045900                   UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND.           
046000           IF WS-NOT-FOUND                                                
046100               MOVE 'N' TO WS-VALID-SW.                                   
046200*                                                                         
046300       2132-FIND-PAYMETH.                                                 
046400           IF WS-PMT-ID (WS-PMT-IDX) = LT-PAYMETH-ID                      
046500           AND WS-PMT-USER-ID (WS-PMT-IDX) = LT-USER-ID                   
046600           AND WS-PMT-ACTIVE-SW (WS-PMT-IDX) = 'Y'                        
046700               MOVE 'Y' TO WS-FOUND-SW                                    
046800               MOVE WS-PMT-ID (WS-PMT-IDX) TO LT-PAYMETH-ID.              
046900*                                                                         
047000       2134-FIND-CASH-METHOD.                                             
047100           IF WS-PMT-USER-ID (WS-PMT-IDX) = LT-USER-ID                    
047200           AND WS-PMT-NAME (WS-PMT-IDX) = WS-CASH-METHOD-NAME             
047300               MOVE 'Y' TO WS-FOUND-SW                                    
047400               MOVE WS-PMT-ID (WS-PMT-IDX) TO LT-PAYMETH-ID.              
047500*                                                                         
047600* THE TRANSACTION CARD NEVER NAMES A CATEGORY - THE SYSTEM                
047700* CATEGORY IS PICKED OFF THE LOAN'S OWN TYPE, PER THE 2001                
047800* POSTING-SOURCE CONVENTION ON THE LEDGER RECORDS THEMSELVES.             
047900       2140-VALIDATE-LOAN-CATEGORY.                                       
048000           IF LON-TYPE-TAKEN                                              
048100               MOVE WS-LOAN-PAY-CAT-NAME                                  
048200                                   TO WS-LOAN-CAT-NAME-WORK               
048300               MOVE 'EXPENSE' TO WS-LOAN-CAT-TYPE-WORK                    
048400           ELSE                                                           
048500               MOVE WS-LOAN-REPAY-CAT-NAME                                
048600                                   TO WS-LOAN-CAT-NAME-WORK               
048700               MOVE 'INCOME ' TO WS-LOAN-CAT-TYPE-WORK.                   
048800           MOVE 'N' TO WS-FOUND-SW.                                       
048900           PERFORM 2142-FIND-LOAN-CAT                                     
049000               VARYING WS-CAT-IDX FROM 1 BY 1                             
049100               UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND.               
049200           IF WS-NOT-FOUND                                                
049300               MOVE 'N' TO WS-VALID-SW.                                   
049400*                                                                         
049500       2142-FIND-LOAN-CAT.                                                
049600           IF WS-CAT-USER-ID (WS-CAT-IDX) = LT-USER-ID                    
049700           AND WS-CAT-NAME (WS-CAT-IDX) = WS-LOAN-CAT-NAME-WORK           
049800           AND WS-CAT-ACTIVE-SW (WS-CAT-IDX) = 'Y'                        
049900           AND WS-CAT-SYS-GEN-SW (WS-CAT-IDX) = 'Y'                       
050000           AND WS-CAT-TYPE (WS-CAT-IDX) = WS-LOAN-CAT-TYPE-WORK           
050100               MOVE 'Y' TO WS-FOUND-SW                                    
050200               MOVE WS-CAT-ID (WS-CAT-IDX)                                
050300                                   TO WS-LOAN-CAT-MATCH-ID.               
050400*                                                                         
050500       2160-VALIDATE-CLOSE.                                               
050600           PERFORM 2125-LOCATE-LOAN.                                      
050700           IF LON-REMAINING-AMOUNT NOT = 0                                
050800               MOVE 'N' TO WS-VALID-SW.                                   
050900*                                                                         
051000       2170-VALIDATE-DELETE.                                              
051100           MOVE 0 TO WS-LIN-MATCH-COUNT.                                  
051200           PERFORM 2172-COUNT-ONE-LIN                                     
051300               VARYING WS-LIN-SUB FROM 1 BY 1                             
051400               UNTIL WS-LIN-SUB > WS-LIN-COUNT.                           
051500           IF WS-LIN-MATCH-COUNT > 0                                      
051600               MOVE 'N' TO WS-VALID-SW.                                   
051700*                                                                         
051800       2172-COUNT-ONE-LIN.                                                
051900           MOVE WS-LIN-ENTRY (WS-LIN-SUB) TO LIN-REC.                     
052000           IF LIN-LOAN-ID = LT-LOAN-ID                                    
052100               ADD 1 TO WS-LIN-MATCH-COUNT.                               
052200*                                                                         
052300       2900-REJECT-LINE.                                                  
052400           MOVE SPACES TO RPT-LINE.                                       
052500           STRING 'REJECTED LOAN ' LT-LOAN-ID                             
052600               ' USER ' LT-USER-ID                                        
052700                   DELIMITED BY SIZE INTO RPT-LINE.                       
052800           WRITE RPT-LINE.                                                
052900*                                                                         
053000******************************************************************        
053100*        POSTING SECTION                                         *        
053200******************************************************************        
053300       3000-POST-LOAN.                                                    
053400           IF LT-ACTION-ADD                                               
053500               PERFORM 3100-BUILD-NEW-LOAN.                               
053600           IF LT-ACTION-INSTALLMENT                                       
053700               PERFORM 2125-LOCATE-LOAN                                   
053800               PERFORM 3200-POST-INSTALLMENT.                             
053900           IF LT-ACTION-EDIT                                              
054000               PERFORM 2125-LOCATE-LOAN                                   
054100               PERFORM 3300-BUILD-EDIT-LOAN.                              
054200           IF LT-ACTION-CLOSE                                             
054300               PERFORM 2125-LOCATE-LOAN                                   
054400               PERFORM 3400-BUILD-CLOSE-LOAN.                             
054500           IF LT-ACTION-DELETE                                            
054600               PERFORM 3500-DELETE-LOAN.                                  
054700*                                                                         
054800       3100-BUILD-NEW-LOAN.                                               
054900           MOVE SPACES TO LON-REC.                                        
055000           ADD 1 TO WS-LON-NEXT-ID.                                       
055100           MOVE WS-LON-NEXT-ID          TO LON-LOAN-ID.                   
055200           MOVE LT-USER-ID              TO LON-USER-ID.                   
055300           IF LT-TYPE-TAKEN                                               
055400               SET LON-TYPE-TAKEN TO TRUE                                 
055500           ELSE                                                           
055600               SET LON-TYPE-GIVEN TO TRUE.                                
055700           MOVE LT-PERSON-NAME          TO LON-PERSON-NAME.               
055800           MOVE LT-ORIGINAL-AMOUNT      TO LON-ORIGINAL-AMOUNT.           
055900           MOVE LT-ORIGINAL-AMOUNT      TO LON-REMAINING-AMOUNT.          
056000           IF LT-INT-RATE-PRESENT-SW = 'Y'                                
056100               MOVE LT-INTEREST-RATE    TO LON-INTEREST-RATE              
056200               MOVE 'Y' TO LON-INT-RATE-PRESENT-SW                        
056300           ELSE                                                           
056400               MOVE 0 TO LON-INTEREST-RATE                                
056500               MOVE 'N' TO LON-INT-RATE-PRESENT-SW.                       
056600           IF LT-START-PRESENT-SW = 'Y'                                   
056700               MOVE LT-START-YY         TO LON-START-YY                   
056800               MOVE LT-START-MM         TO LON-START-MM                   
056900               MOVE LT-START-DD         TO LON-START-DD                   
057000               MOVE 'Y' TO LON-START-PRESENT-SW                           
057100           ELSE                                                           
057200               MOVE 0 TO LON-START-YY                                     
057300               MOVE 0 TO LON-START-MM                                     
057400               MOVE 0 TO LON-START-DD                                     
057500               MOVE 'N' TO LON-START-PRESENT-SW.                          
057600           IF LT-DUE-PRESENT-SW = 'Y'                                     
057700               MOVE LT-DUE-YY           TO LON-DUE-YY                     
057800               MOVE LT-DUE-MM           TO LON-DUE-MM                     
057900               MOVE LT-DUE-DD           TO LON-DUE-DD                     
058000               MOVE 'Y' TO LON-DUE-PRESENT-SW                             
058100           ELSE                                                           
058200               MOVE 0 TO LON-DUE-YY                                       
058300               MOVE 0 TO LON-DUE-MM                                       
058400               MOVE 0 TO LON-DUE-DD                                       
058500               MOVE 'N' TO LON-DUE-PRESENT-SW.                            
058600           MOVE LT-NOTES                TO LON-NOTES.                     
058700           SET LON-STATUS-ACTIVE TO TRUE.                                 
058800           ADD 1 TO WS-LON-COUNT.                                         
058900           MOVE LON-REC TO WS-LON-ENTRY (WS-LON-COUNT).                   
059000           MOVE 'Y' TO WS-LON-ACTIVE-SW (WS-LON-COUNT).                   
059100           ADD 1 TO WS-ADD-CTR.                                           
059200*                                                                         
059300       3200-POST-INSTALLMENT.                                             
059400           COMPUTE WS-NEW-REMAINING =                                     
059500               LON-REMAINING-AMOUNT - LT-AMOUNT-PAID.                     
059600           IF WS-NEW-REMAINING NOT > 0                                    
059700               MOVE 0 TO WS-NEW-REMAINING                                 
059800               SET LON-STATUS-CLOSED TO TRUE.                             
059900           MOVE WS-NEW-REMAINING TO LON-REMAINING-AMOUNT.                 
060000           MOVE LON-REC TO WS-LON-ENTRY (WS-LON-FOUND-SUB).               
060100           PERFORM 3210-APPEND-INSTALLMENT.                               
060200           IF LON-TYPE-TAKEN                                              
060300               PERFORM 3220-POST-EXPENSE-FOR-INSTALLMENT                  
060400           ELSE                                                           
060500               PERFORM 3230-POST-INCOME-FOR-INSTALLMENT.                  
060600           ADD 1 TO WS-INST-CTR.                                          
060700*                                                                         
060800       3210-APPEND-INSTALLMENT.                                           
060900           MOVE SPACES TO LIN-REC.                                        
061000           ADD 1 TO WS-LIN-NEXT-ID.                                       
061100           MOVE WS-LIN-NEXT-ID          TO LIN-INSTALLMENT-ID.            
061200           MOVE LT-LOAN-ID              TO LIN-LOAN-ID.                   
061300           MOVE LT-AMOUNT-PAID          TO LIN-AMOUNT-PAID.               
061400           MOVE WS-TODAY-YY             TO LIN-PAYMENT-YY.                
061500           MOVE WS-TODAY-MM             TO LIN-PAYMENT-MM.                
061600           MOVE WS-TODAY-DD             TO LIN-PAYMENT-DD.                
061700           MOVE LT-PAYMETH-ID           TO LIN-PAYMETH-ID.                
061800           SET LIN-IS-MANUAL TO TRUE.                                     
061900           IF LT-INST-NOTES-PRESENT-SW = 'Y'                              
062000               MOVE LT-INST-NOTES      TO LIN-NOTES.                      
062100           ADD 1 TO WS-LIN-COUNT.                                         
062200           MOVE LIN-REC TO WS-LIN-ENTRY (WS-LIN-COUNT).                   
062300*                                                                         
062400       3220-POST-EXPENSE-FOR-INSTALLMENT.                                 
062500           MOVE SPACES TO EXP-REC.                                        
062600           ADD 1 TO WS-EXP-NEXT-ID.                                       
062700           MOVE WS-EXP-NEXT-ID          TO EXP-EXPENSE-ID.                
062800           MOVE LT-USER-ID              TO EXP-USER-ID.                   
062900           MOVE WS-LOAN-CAT-MATCH-ID    TO EXP-CATEGORY-ID.               
063000           MOVE LT-PAYMETH-ID           TO EXP-PAYMETH-ID.                
063100           MOVE LT-AMOUNT-PAID          TO EXP-AMOUNT.                    
063200           MOVE 'N' TO EXP-DESC-PRESENT-SW.                               
063300           MOVE WS-TODAY-YY             TO EXP-TRANS-YY.                  
063400           MOVE WS-TODAY-MM             TO EXP-TRANS-MM.                  
063500           MOVE WS-TODAY-DD             TO EXP-TRANS-DD.                  
063600           SET EXP-POSTED-BY-LOAN TO TRUE.                                
063700           ADD 1 TO WS-EXP-NEW-COUNT.                                     
063800           MOVE EXP-REC TO WS-EXP-NEW-ENTRY (WS-EXP-NEW-COUNT).           
063900           ADD 1 TO WS-EXP-POSTED-CTR.                                    
064000*                                                                         
064100       3230-POST-INCOME-FOR-INSTALLMENT.                                  
064200           MOVE SPACES TO INC-REC.                                        
064300           ADD 1 TO WS-INC-NEXT-ID.                                       
064400           MOVE WS-INC-NEXT-ID          TO INC-INCOME-ID.                 
064500           MOVE LT-USER-ID              TO INC-USER-ID.                   
064600           MOVE WS-LOAN-CAT-MATCH-ID    TO INC-CATEGORY-ID.               
064700           MOVE LT-AMOUNT-PAID          TO INC-AMOUNT.                    
064800           MOVE 'N' TO INC-SOURCE-PRESENT-SW.                             
064900           MOVE 'N' TO INC-DESC-PRESENT-SW.                               
065000           MOVE WS-TODAY-YY             TO INC-TRANS-YY.                  
065100           MOVE WS-TODAY-MM             TO INC-TRANS-MM.                  
065200           MOVE WS-TODAY-DD             TO INC-TRANS-DD.                  
065300           SET INC-POSTED-BY-LOAN TO TRUE.                                
065400           ADD 1 TO WS-INC-NEW-COUNT.                                     
065500           MOVE INC-REC TO WS-INC-NEW-ENTRY (WS-INC-NEW-COUNT).           
065600           ADD 1 TO WS-INC-POSTED-CTR.                                    
065700*                                                                         
065800* ONLY PERSON NAME, NOTES, DUE DATE AND INTEREST RATE ARE EVER            
065900* TOUCHED BY AN EDIT CARD - TYPE, THE ORIGINAL/REMAINING AMOUNTS,         
066000* THE START DATE AND THE STATUS STAY EXACTLY AS 2125 FOUND THEM.          
066100       3300-BUILD-EDIT-LOAN.                                              
066200           IF LT-PERSON-PRESENT-SW = 'Y'                                  
066300               MOVE LT-PERSON-NAME TO LON-PERSON-NAME.                    
066400           IF LT-NOTES-PRESENT-SW = 'Y'                                   
066500               MOVE LT-NOTES TO LON-NOTES.                                
066600           IF LT-DUE-PRESENT-SW = 'Y'                                     
066700               MOVE LT-DUE-YY TO LON-DUE-YY                               
066800               MOVE LT-DUE-MM TO LON-DUE-MM                               
066900               MOVE LT-DUE-DD TO LON-DUE-DD                               
067000               MOVE 'Y' TO LON-DUE-PRESENT-SW.                            
067100           IF LT-INT-RATE-PRESENT-SW = 'Y'                                
067200               MOVE LT-INTEREST-RATE TO LON-INTEREST-RATE                 
067300               MOVE 'Y' TO LON-INT-RATE-PRESENT-SW.                       
067400           MOVE LON-REC TO WS-LON-ENTRY (WS-LON-FOUND-SUB).               
067500           ADD 1 TO WS-EDIT-CTR.                                          
067600*                                                                         
067700       3400-BUILD-CLOSE-LOAN.                                             
067800           SET LON-STATUS-CLOSED TO TRUE.                                 
067900           MOVE LON-REC TO WS-LON-ENTRY (WS-LON-FOUND-SUB).               
068000           ADD 1 TO WS-CLOSE-CTR.                                         
068100*                                                                         
068200       3500-DELETE-LOAN.                                                  
068300           PERFORM 3510-MARK-LOAN-INACTIVE                                
068400               VARYING WS-LON-SUB FROM 1 BY 1                             
068500               UNTIL WS-LON-SUB > WS-LON-COUNT.                           
068600           ADD 1 TO WS-DELETE-CTR.                                        
068700*                                                                         
068800       3510-MARK-LOAN-INACTIVE.                                           
068900           MOVE WS-LON-ENTRY (WS-LON-SUB) TO LON-REC.                     
069000           IF LON-LOAN-ID = LT-LOAN-ID                                    
069100               MOVE 'N' TO WS-LON-ACTIVE-SW (WS-LON-SUB).                 
069200*                                                                         
069300******************************************************************        
069400*        MASTER REWRITE SECTION                                  *        
069500******************************************************************        
069600       5000-REWRITE-LOAN-FILE.                                            
069700           OPEN OUTPUT LOANOUT-FILE.                                      
069800           PERFORM 5010-WRITE-ONE-LOAN                                    
069900               VARYING WS-LON-SUB FROM 1 BY 1                             
070000               UNTIL WS-LON-SUB > WS-LON-COUNT.                           
070100           CLOSE LOANOUT-FILE.                                            
070200*                                                                         
070300       5010-WRITE-ONE-LOAN.                                               
070400           IF WS-LON-ACTIVE-SW (WS-LON-SUB) = 'Y'                         
070500               MOVE WS-LON-ENTRY (WS-LON-SUB) TO LOAN-OUT-REC             
070600               WRITE LOAN-OUT-REC.                                        
070700*                                                                         
070800* LOANINST-FILE HAS NO DELETE PATH - EVERY ROW LOADED BY 1040 PLUS        
070900* EVERY ROW APPENDED BY 3210 THIS RUN GOES STRAIGHT BACK OUT.             
071000       5100-REWRITE-LOANINST-FILE.                                        
071100           OPEN OUTPUT LINOUT-FILE.                                       
071200           PERFORM 5110-WRITE-ONE-LIN                                     
071300               VARYING WS-LIN-SUB FROM 1 BY 1                             
071400               UNTIL WS-LIN-SUB > WS-LIN-COUNT.                           
071500           CLOSE LINOUT-FILE.                                             
071600*                                                                         
071700       5110-WRITE-ONE-LIN.                                                
071800           MOVE WS-LIN-ENTRY (WS-LIN-SUB) TO LOANINST-OUT-REC.            
071900           WRITE LOANINST-OUT-REC.                                        
072000*                                                                         
072100* EXPENSE-FILE/INCOME-FILE ARE PLAIN APPEND-ONLY LEDGERS HERE,            
072200* THE SAME AS LDGEXP00/LDGINC00 - THE OLD FILE IS COPIED THROUGH          
072300* UNTOUCHED AND THIS RUN'S NEW POSTINGS ARE TACKED ON THE END.            
072400       5200-REWRITE-EXPENSE-FILE.                                         
072500           OPEN INPUT EXPENSE-FILE.                                       
072600           PERFORM READ-OLD-EXPENSE.                                      
072700           PERFORM 5210-CPYOLD-EXP THRU 5210-CPYOLD-EXP-EXIT              
072800               UNTIL WS-EOF-SW = 1.                                       
072900           CLOSE EXPENSE-FILE.                                            
073000           MOVE 0 TO WS-EOF-SW.                                           
073100           PERFORM 5220-WRITE-NEW-EXPENSE                                 
073200               VARYING SUB FROM 1 BY 1                                    
073300               UNTIL SUB > WS-EXP-NEW-COUNT.                              
073400*                                                                         
073500       READ-OLD-EXPENSE.                                                  
073600           READ EXPENSE-FILE AT END MOVE 1 TO WS-EOF-SW.                  
073700*                                                                         
073800       5210-CPYOLD-EXP.                                                   
073900           MOVE EXPENSE-IN-REC TO EXPENSE-OUT-REC.                        
074000           WRITE EXPENSE-OUT-REC.                                         
074100           PERFORM READ-OLD-EXPENSE.                                      
074200       5210-CPYOLD-EXP-EXIT.                                              
074300           EXIT.                                                          
074400*                                                                         
074500       5220-WRITE-NEW-EXPENSE.                                            
074600           MOVE WS-EXP-NEW-ENTRY (SUB) TO EXPENSE-OUT-REC.                
074700           WRITE EXPENSE-OUT-REC.                                         
074800*                                                                         
074900       5300-REWRITE-INCOME-FILE.                                          
075000           OPEN INPUT INCOME-FILE.                                        
075100           PERFORM READ-OLD-INCOME.                                       
075200           PERFORM 5310-CPYOLD-INC THRU 5310-CPYOLD-INC-EXIT              
075300               UNTIL WS-EOF-SW = 1.                                       
075400           CLOSE INCOME-FILE.                                             
075500           MOVE 0 TO WS-EOF-SW.                                           
075600           PERFORM 5320-WRITE-NEW-INCOME                                  
075700               VARYING SUB FROM 1 BY 1                                    
075800               UNTIL SUB > WS-INC-NEW-COUNT.                              
075900*                                                                         
076000       READ-OLD-INCOME.                                                   
076100           READ INCOME-FILE AT END MOVE 1 TO WS-EOF-SW.                   
076200*                                                                         
076300       5310-CPYOLD-INC.                                                   
076400           MOVE INCOME-IN-REC TO INCOME-OUT-REC.                          
076500           WRITE INCOME-OUT-REC.                                          
076600           PERFORM READ-OLD-INCOME.                                       
076700       5310-CPYOLD-INC-EXIT.                                              
076800           EXIT.                                                          
076900*                                                                         
077000       5320-WRITE-NEW-INCOME.                                             
077100           MOVE WS-INC-NEW-ENTRY (SUB) TO INCOME-OUT-REC.                 
077200           WRITE INCOME-OUT-REC.                                          
077300*                                                                         
077400******************************************************************        
077500*        REPORT SECTION                                          *        
077600******************************************************************        
077700       6000-LOAN-ANALYTICS.                                               
077800           MOVE 0 TO WS-TOT-TAKEN.                                        
077900           MOVE 0 TO WS-TOT-GIVEN.                                        
078000           MOVE 0 TO WS-TOT-OUTSTANDING.                                  
078100           MOVE 0 TO WS-TOT-RECEIVED-GIVEN.                               
078200           MOVE 0 TO WS-TOT-PAID-TAKEN.                                   
078300           PERFORM 6010-ANALYZE-ONE-LOAN                                  
078400               VARYING WS-LON-SUB FROM 1 BY 1                             
078500               UNTIL WS-LON-SUB > WS-LON-COUNT.                           
078600           PERFORM 6020-PRINT-ANALYTICS-TOTALS.                           
078700*                                                                         
078800       6010-ANALYZE-ONE-LOAN.                                             
078900           MOVE WS-LON-ENTRY (WS-LON-SUB) TO LON-REC.                     
079000           IF WS-LON-ACTIVE-SW (WS-LON-SUB) = 'Y'                         
079100               PERFORM 6015-PRINT-LOAN-LINE                               
079200               ADD LON-REMAINING-AMOUNT TO WS-TOT-OUTSTANDING             
079300               IF LON-TYPE-TAKEN                                          
079400                   ADD LON-ORIGINAL-AMOUNT TO WS-TOT-TAKEN                
079500                   COMPUTE WS-TOT-PAID-TAKEN = WS-TOT-PAID-TAKEN +        
079600                       LON-ORIGINAL-AMOUNT - LON-REMAINING-AMOUNT         
079700               ELSE                                                       
079800                   ADD LON-ORIGINAL-AMOUNT TO WS-TOT-GIVEN                
079900                   COMPUTE WS-TOT-RECEIVED-GIVEN =                        
080000                       WS-TOT-RECEIVED-GIVEN +                            
080100                       LON-ORIGINAL-AMOUNT - LON-REMAINING-AMOUNT.        
080200*                                                                         
080300       6015-PRINT-LOAN-LINE.                                              
080400           MOVE SPACES TO RPT-LINE.                                       
080500           STRING 'LOAN ' LON-LOAN-ID                                     
080600               ' TYPE ' LON-TYPE                                          
080700               ' PERSON ' LON-PERSON-NAME                                 
080800               ' ORIG ' LON-ORIGINAL-AMOUNT                               
080900               ' REMAIN ' LON-REMAINING-AMOUNT                            
081000               ' STATUS ' LON-STATUS                                      
081100                   DELIMITED BY SIZE INTO RPT-LINE.                       
081200           WRITE RPT-LINE.                                                
081300*                                                                         
081400       6020-PRINT-ANALYTICS-TOTALS.                                       
081500           MOVE SPACES TO RPT-LINE.                                       
081600           STRING 'LDGLON00 ANALYTICS - TAKEN ' WS-TOT-TAKEN              
081700               ' GIVEN ' WS-TOT-GIVEN                                     
081800               ' OUTSTANDING ' WS-TOT-OUTSTANDING                         
081900               ' RECEIVED-GIVEN ' WS-TOT-RECEIVED-GIVEN                   
082000               ' PAID-TAKEN ' WS-TOT-PAID-TAKEN                           
082100                   DELIMITED BY SIZE INTO RPT-LINE.                       
082200           WRITE RPT-LINE.                                                
082300           MOVE SPACES TO RPT-LINE.                                       
082400           STRING 'LDGLON00 RUN TOTALS - ADD ' WS-ADD-CTR                 
082500               ' INST ' WS-INST-CTR ' EDIT ' WS-EDIT-CTR                  
082600               ' CLOSE ' WS-CLOSE-CTR ' DELETE ' WS-DELETE-CTR            
082700               ' REJECTED ' WS-REJECT-CTR                                 
082800               ' EXP-POSTED ' WS-EXP-POSTED-CTR                           
082900               ' INC-POSTED ' WS-INC-POSTED-CTR                           
083000                   DELIMITED BY SIZE INTO RPT-LINE.                       
083100           WRITE RPT-LINE.                                                
