000100*****************************************************************         
000200* LDGINC.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - INCOME LEDGER RECORD LAYOUT                      
000400* APPEND-ONLY LEDGER.  ONE ENTRY PER POSTED INCOME, WHETHER               
000500* ENTERED DIRECTLY OR POSTED BY LOAN (GIVEN) OR RECURRING RUNS.           
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-03-16 RJP  LDG-0004  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*   2001-03-14 MAS  LDG-0052  ADDED INC-POSTED-BY, SAME TICKET AS         
001000*                             THE EXPENSE-LAYOUT CHANGE.                  
001100*   2006-09-08 DWH  LDG-0061  ADDED INC-SOURCE-PRESENT-SW - SOURCE        
001200*                             IS OPTIONAL JUST LIKE DESCRIPTION,          
001300*                             BUT NOBODY GAVE IT A FLAG UNTIL NOW.        
001400*****************************************************************         
001500 01  INC-REC.                                                             
001600     05  INC-INCOME-ID               PIC S9(9)      COMP-3.               
001700     05  INC-USER-ID                 PIC S9(9)      COMP-3.               
001800     05  INC-CATEGORY-ID             PIC S9(9)      COMP-3.               
001900     05  INC-AMOUNT                  PIC S9(16)V99  COMP-3.               
002000     05  INC-SOURCE                  PIC X(100).                          
002100     05  INC-SOURCE-PRESENT-SW       PIC X(1).                            
002200         88  INC-HAS-SOURCE               VALUE 'Y'.                      
002300     05  INC-DESCRIPTION             PIC X(255).                          
002400     05  INC-DESC-PRESENT-SW         PIC X(1).                            
002500         88  INC-HAS-DESCRIPTION          VALUE 'Y'.                      
002600     05  INC-TRANS-DATE.                                                  
002700         10  INC-TRANS-YY            PIC S9(3)      COMP-3.               
002800         10  INC-TRANS-MM            PIC 9(2).                            
002900         10  INC-TRANS-DD            PIC 9(2).                            
003000     05  INC-TRANS-DATE-R REDEFINES INC-TRANS-DATE                        
003100                                     PIC X(6).                            
003200     05  INC-POSTED-BY               PIC X(4).                            
003300         88  INC-POSTED-DIRECT             VALUE 'DIR '.                  
003400         88  INC-POSTED-BY-LOAN            VALUE 'LOAN'.                  
003500         88  INC-POSTED-BY-RCT             VALUE 'RCT '.                  
003600     05  FILLER                      PIC X(8).                            
