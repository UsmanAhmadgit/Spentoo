000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGBUD00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-04-02.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGBUD00 - BUDGET ENVELOPE BATCH RECALCULATION PROGRAM.                 
001000* READS BUDTRAN-FILE (ADD/EDIT REQUESTS) AND POSTS THEM AGAINST           
001100* THE BUDGET MASTER, THEN RUNS A FULL RECALCULATION PASS - EVERY          
001200* BUDGET ON THE FILE IS RESUMMED AGAINST EXPENSE-FILE, NOT JUST           
001300* THE ONES TOUCHED BY TODAY'S BUDTRAN INPUT.  THIS IS THE SAME            
001400* SUMMING LOGIC LDGEXP00 RUNS INLINE WHEN AN EXPENSE POSTS, BUT           
001500* RUN HERE AS A FULL SWEEP TO CATCH DRIFT (RATE CHANGES, MANUALLY         
001600* PATCHED MASTER RECORDS, AND SO ON).                                     
001700*-----------------------------------------------------------------        
001800* MAINT LOG                                                               
001900*   1987-04-02 RJP  LDG-0006  ORIGINAL PROGRAM.                           
002000*   1993-02-14 TLK  LDG-0029  STATUS NOW DERIVED AGAINST THE NEW          
002100*                             BUD-STATUS FIELD, NOT BUD-OVER-FLAG.        
002200*   1998-11-03 DWH  LDG-0019  Y2K - DATES NOW COMPARED ON 4-DIGIT         
002300*                             WINDOWED YEAR, SEE CONVERT-PYMMDD.          
002400*   2002-07-11 MAS  LDG-0055  FULL SWEEP NOW RANGE-CHECKS THE             
002500*                             START DATE TOO, NOT JUST THE END            
002600*                             DATE - SEE BUD-START-DATE-R.                
002700*-----------------------------------------------------------------        
002800       ENVIRONMENT DIVISION.                                              
002900       CONFIGURATION SECTION.                                             
003000       SPECIAL-NAMES.                                                     
003100           CONSOLE IS CRT                                                 
003200           C01 IS TOP-OF-FORM.                                            
003300       INPUT-OUTPUT SECTION.                                              
003400       FILE-CONTROL.                                                      
003500           SELECT BUDTRAN-FILE  ASSIGN TO BUDTRAN                         
003600                  ORGANIZATION IS LINE SEQUENTIAL.                        
003700           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
003800                  ORGANIZATION IS LINE SEQUENTIAL.                        
003900           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
004000                  ORGANIZATION IS LINE SEQUENTIAL.                        
004100           SELECT BUDGET-FILE   ASSIGN TO BUDFILE                         
004200                  ORGANIZATION IS LINE SEQUENTIAL.                        
004300           SELECT BUDOUT-FILE   ASSIGN TO BUDOUT                          
004400                  ORGANIZATION IS LINE SEQUENTIAL.                        
004500           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
004600                  ORGANIZATION IS LINE SEQUENTIAL.                        
004700*                                                                         
004800       DATA DIVISION.                                                     
004900       FILE SECTION.                                                      
005000*                                                                         
005100       FD  BUDTRAN-FILE                                                   
005200           RECORD CONTAINS 60 CHARACTERS.                                 
005300       01  BUDTRAN-REC.                                                   
005400           05  BT-ACTION               PIC X(1).                          
005500               88  BT-ACTION-ADD             VALUE 'A'.                   
005600               88  BT-ACTION-EDIT            VALUE 'E'.                   
005700           05  BT-BUDGET-ID            PIC 9(9).                          
005800           05  BT-USER-ID              PIC 9(9).                          
005900           05  BT-CATEGORY-ID          PIC 9(9).                          
006000           05  BT-AMOUNT               PIC S9(8)V99.                      
006100           05  BT-START-DATE           PIC X(6).                          
006200           05  BT-END-DATE             PIC X(6).                          
006300           05  FILLER                 PIC X(10).                          
006400*                                                                         
006500       FD  CATEGORY-FILE                                                  
006600           RECORD CONTAINS 150 CHARACTERS.                                
006700       01  CATEGORY-IN-REC             PIC X(150).                        
006800*                                                                         
006900       FD  EXPENSE-FILE                                                   
007000           RECORD CONTAINS 301 CHARACTERS.                                
007100       01  EXPENSE-IN-REC              PIC X(301).                        
007200*                                                                         
007300       FD  BUDGET-FILE                                                    
007400           RECORD CONTAINS 80 CHARACTERS.                                 
007500       01  BUDGET-IN-REC               PIC X(80).                         
007600*                                                                         
007700       FD  BUDOUT-FILE                                                    
007800           RECORD CONTAINS 80 CHARACTERS.                                 
007900       01  BUDGET-OUT-REC              PIC X(80).                         
008000*                                                                         
008100       FD  RPT-FILE                                                       
008200           RECORD CONTAINS 132 CHARACTERS.                                
008300       01  RPT-LINE                    PIC X(132).                        
008400*                                                                         
008500       WORKING-STORAGE SECTION.                                           
008600       copy '/users/devel/LDGWORK.cbl'.                                   
008700       copy '/users/devel/LDGCAT.dd.cbl'.                                 
008800       copy '/users/devel/LDGEXP.dd.cbl'.                                 
008900       copy '/users/devel/LDGBUD.dd.cbl'.                                 
009000*                                                                         
009100       01  WS-BUD-NEXT-ID              PIC S9(9)      COMP-3              
009200                                                       VALUE 0.           
009300       01  WS-BUD-NEW-REC              PIC X(80).                         
009400       01  WS-EXPENSE-TABLE-AREA.                                         
009500           05  WS-EXP-COUNT             PIC S9(5)      COMP               
009600                                                       VALUE 0.           
009700           05  WS-EXP-TABLE OCCURS 2000 TIMES.                            
009800               10  WS-EXP-ENTRY         PIC X(301).                       
009900*                                                                         
010000       01  WS-BUDGET-TABLE-AREA.                                          
010100           05  WS-BUD-COUNT             PIC S9(5)      COMP               
010200                                                       VALUE 0.           
010300           05  WS-BUD-TABLE OCCURS 500 TIMES.                             
010400               10  WS-BUD-ENTRY         PIC X(80).                        
010500*                                                                         
010600       01  WS-RECALC-SUBS.                                                
010700           05  WS-BUD-SUB               PIC S9(5)      COMP               
010800                                                       VALUE 0.           
010900           05  WS-EXP-SUB               PIC S9(5)      COMP               
011000                                                       VALUE 0.           
011100*                                                                         
011200       01  WS-RUN-TOTALS.                                                 
011300           05  WS-ADD-CTR               PIC S9(5)      COMP               
011400                                                       VALUE 0.           
011500           05  WS-EDIT-CTR              PIC S9(5)      COMP               
011600                                                       VALUE 0.           
011700           05  WS-REJECT-CTR            PIC S9(5)      COMP               
011800                                                       VALUE 0.           
011900           05  WS-BUD-PROCESSED-CTR     PIC S9(5)      COMP               
012000                                                       VALUE 0.           
012100           05  WS-BUD-OVER-CTR          PIC S9(5)      COMP               
012200                                                       VALUE 0.           
012300*                                                                         
012400       PROCEDURE DIVISION.                                                
012500*                                                                         
012600       A010-MAIN-LINE.                                                    
012700           DISPLAY SPACES UPON CRT.                                       
012800           DISPLAY '* * * B E G I N   L D G B U D 0 0 * * *'              
012900               UPON CRT.                                                  
013000           PERFORM 0100-GET-TODAYS-DATE.                                  
013100           PERFORM 1000-LOAD-TABLES.                                      
013200           OPEN INPUT  BUDTRAN-FILE                                       
013300                OUTPUT RPT-FILE.                                          
013400           PERFORM READ-BUDTRAN.                                          
013500           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
013600               UNTIL WS-EOF-SW = 1.                                       
013700           CLOSE BUDTRAN-FILE.                                            
013800           PERFORM 4000-RECALC-ALL-BUDGETS.                               
013900           PERFORM 5000-REWRITE-BUDGET-FILE.                              
014000           PERFORM 6000-PRINT-BUDGET-REPORT.                              
014100           PERFORM END-RTN.                                               
014200*                                                                         
014300       READ-BUDTRAN.                                                      
014400           READ BUDTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
014500           IF WS-EOF-SW = 0                                               
014600               ADD 1 TO WS-REC-CTR.                                       
014700*                                                                         
014800       END-RTN.                                                           
014900           CLOSE RPT-FILE.                                                
015000           DISPLAY 'L D G B U D 0 0  -  RUN COMPLETE' UPON CRT.           
015100           STOP RUN.                                                      
015200*                                                                         
015300******************************************************************        
015400*        DATE-CONVERSION SECTION                                 *        
015500******************************************************************        
015600       0100-GET-TODAYS-DATE.                                              
015700           ACCEPT WS-YYMMDD FROM DATE.                                    
015800           MOVE WS-YY                  TO OUT-YY.                         
015900           IF OUT-YY > 50                                                 
016000               ADD 1900                 TO OUT-YY                         
016100           ELSE                                                           
016200               ADD 2000                 TO OUT-YY.                        
016300           MOVE WS-MM                   TO OUT-MM.                        
016400           MOVE WS-DD                   TO OUT-DD.                        
016500           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
016600*                                                                         
016700       CONVERT-PYMMDD.                                                    
016800           MOVE WS-PY                   TO OUT-YY.                        
016900           IF OUT-YY > 50                                                 
017000               ADD 1900                  TO OUT-YY                        
017100           ELSE                                                           
017200               ADD 2000                  TO OUT-YY.                       
017300           MOVE WS-MM                    TO OUT-MM.                       
017400           MOVE WS-DD                    TO OUT-DD.                       
017500*                                                                         
017600******************************************************************        
017700*        TABLE LOAD SECTION                                      *        
017800******************************************************************        
017900       1000-LOAD-TABLES.                                                  
018000           OPEN INPUT CATEGORY-FILE.                                      
018100           PERFORM 1010-LOAD-ONE-CAT                                      
018200               UNTIL WS-EOF-SW = 1.                                       
018300           MOVE 0 TO WS-EOF-SW.                                           
018400           CLOSE CATEGORY-FILE.                                           
018500           OPEN INPUT EXPENSE-FILE.                                       
018600           PERFORM 1020-LOAD-ONE-EXP                                      
018700               UNTIL WS-EOF-SW = 1.                                       
018800           MOVE 0 TO WS-EOF-SW.                                           
018900           CLOSE EXPENSE-FILE.                                            
019000           OPEN INPUT BUDGET-FILE.                                        
019100           PERFORM 1030-LOAD-ONE-BUD                                      
019200               UNTIL WS-EOF-SW = 1.                                       
019300           MOVE 0 TO WS-EOF-SW.                                           
019400           CLOSE BUDGET-FILE.                                             
019500*                                                                         
019600       1010-LOAD-ONE-CAT.                                                 
019700           READ CATEGORY-FILE INTO CAT-REC                                
019800               AT END MOVE 1 TO WS-EOF-SW.                                
019900           IF WS-EOF-SW = 0                                               
020000               ADD 1 TO WS-CAT-COUNT                                      
020100               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
020200               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
020300               MOVE CAT-ACTIVE-SW                                         
020400                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT)          
020500               MOVE CAT-BUDGETABLE-SW                                     
020600                          TO WS-CAT-BUDGETABLE-SW (WS-CAT-COUNT).         
020700*                                                                         
020800       1020-LOAD-ONE-EXP.                                                 
020900           READ EXPENSE-FILE INTO EXP-REC                                 
021000               AT END MOVE 1 TO WS-EOF-SW.                                
021100           IF WS-EOF-SW = 0                                               
021200               ADD 1 TO WS-EXP-COUNT                                      
021300               MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT).               
021400*                                                                         
021500       1030-LOAD-ONE-BUD.                                                 
021600           READ BUDGET-FILE INTO BUD-REC                                  
021700               AT END MOVE 1 TO WS-EOF-SW.                                
021800           IF WS-EOF-SW = 0                                               
021900               ADD 1 TO WS-BUD-COUNT                                      
022000               MOVE BUD-REC TO WS-BUD-ENTRY (WS-BUD-COUNT)                
022100               IF BUD-BUDGET-ID > WS-BUD-NEXT-ID                          
022200                   MOVE BUD-BUDGET-ID TO WS-BUD-NEXT-ID.                  
022300*                                                                         
022400******************************************************************        
022500*        TRANSACTION PROCESSING SECTION                          *        
022600******************************************************************        
022700       2000-PROCESS-TRAN.                                                 
022800           MOVE 'Y' TO WS-VALID-SW.                                       
022900           PERFORM 2100-VALIDATE-BUDGET.                                  
023000           IF WS-IS-VALID                                                 
023100               PERFORM 3000-POST-BUDGET                                   
023200           ELSE                                                           
023300               ADD 1 TO WS-REJECT-CTR                                     
023400               PERFORM 2900-REJECT-LINE.                                  
023500           PERFORM READ-BUDTRAN.                                          
023600       2000-PROCESS-TRAN-EXIT.                                            
023700           EXIT.                                                          
023800*                                                                         
023900       2100-VALIDATE-BUDGET.                                              
024000           MOVE 'N' TO WS-FOUND-SW.                                       
024100           PERFORM 2110-FIND-CATEGORY                                     
024200               VARYING WS-CAT-IDX FROM 1 BY 1                             
024300               UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND.               
024400           IF WS-NOT-FOUND                                                
024500               MOVE 'N' TO WS-VALID-SW                                    
024600           ELSE                                                           
024700           IF WS-CAT-USER-ID (WS-CAT-IDX) NOT = BT-USER-ID                
024800           OR WS-CAT-ACTIVE-SW (WS-CAT-IDX) NOT = 'Y'                     
024900           OR WS-CAT-BUDGETABLE-SW (WS-CAT-IDX) NOT = 'Y'                 
025000               MOVE 'N' TO WS-VALID-SW.                                   
025100           IF BT-AMOUNT NOT > 0                                           
025200               MOVE 'N' TO WS-VALID-SW.                                   
025300*                                                                         
025400       2110-FIND-CATEGORY.                                                
025500           IF WS-CAT-ID (WS-CAT-IDX) = BT-CATEGORY-ID                     
025600               MOVE 'Y' TO WS-FOUND-SW.                                   
025700*                                                                         
025800       2900-REJECT-LINE.                                                  
025900           MOVE SPACES TO RPT-LINE.                                       
026000           STRING 'REJECTED BUDGET ' BT-BUDGET-ID                         
026100               ' USER ' BT-USER-ID                                        
026200                   DELIMITED BY SIZE INTO RPT-LINE.                       
026300           WRITE RPT-LINE.                                                
026400*                                                                         
026500******************************************************************        
026600*        POSTING SECTION                                         *        
026700******************************************************************        
026800       3000-POST-BUDGET.                                                  
026900           MOVE SPACES TO BUD-REC.                                        
027000           IF BT-ACTION-ADD                                               
027100               ADD 1 TO WS-BUD-NEXT-ID                                    
027200               MOVE WS-BUD-NEXT-ID  TO BUD-BUDGET-ID                      
027300               ADD 1 TO WS-ADD-CTR                                        
027400           ELSE                                                           
027500               MOVE BT-BUDGET-ID    TO BUD-BUDGET-ID                      
027600               ADD 1 TO WS-EDIT-CTR.                                      
027700           MOVE BT-USER-ID          TO BUD-USER-ID.                       
027800           MOVE BT-CATEGORY-ID      TO BUD-CATEGORY-ID.                   
027900           MOVE BT-AMOUNT           TO BUD-AMOUNT.                        
028000           MOVE BT-START-DATE       TO BUD-START-DATE-R.                  
028100           MOVE BT-END-DATE         TO BUD-END-DATE-R.                    
028200           SET BUD-STATUS-ACTIVE TO TRUE.                                 
028300           IF BT-ACTION-ADD                                               
028400               ADD 1 TO WS-BUD-COUNT                                      
028500               MOVE BUD-REC TO WS-BUD-ENTRY (WS-BUD-COUNT)                
028600           ELSE                                                           
028700               MOVE BUD-REC TO WS-BUD-NEW-REC                             
028800               PERFORM 3050-REPLACE-IF-MATCH                              
028900                   VARYING WS-BUD-SUB FROM 1 BY 1                         
029000                   UNTIL WS-BUD-SUB > WS-BUD-COUNT.                       
029100*                                                                         
029200       3050-REPLACE-IF-MATCH.                                             
029300           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUD-REC.                     
029400           IF BUD-BUDGET-ID = BT-BUDGET-ID                                
029500               MOVE WS-BUD-NEW-REC TO WS-BUD-ENTRY (WS-BUD-SUB).          
029600*                                                                         
029700******************************************************************        
029800*        FULL RECALCULATION SECTION                              *        
029900*  EVERY BUDGET ON THE MASTER IS RESUMMED, NOT JUST THE ONES     *        
030000*  POSTED BY TODAY'S BUDTRAN INPUT.                              *        
030100******************************************************************        
030200       4000-RECALC-ALL-BUDGETS.                                           
030300           PERFORM 4100-RECALC-ONE-BUDGET                                 
030400               VARYING WS-BUD-SUB FROM 1 BY 1                             
030500               UNTIL WS-BUD-SUB > WS-BUD-COUNT.                           
030600*                                                                         
030700       4100-RECALC-ONE-BUDGET.                                            
030800           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUD-REC.                     
030900           MOVE 0 TO BUD-SPENT-AMOUNT.                                    
031000           PERFORM 4150-ADD-IF-IN-RANGE                                   
031100               VARYING WS-EXP-SUB FROM 1 BY 1                             
031200               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
031300           COMPUTE BUD-REMAINING-AMOUNT =                                 
031400                   BUD-AMOUNT - BUD-SPENT-AMOUNT.                         
031500           PERFORM 4200-DERIVE-BUDGET-STATUS.                             
031600           MOVE BUD-REC TO WS-BUD-ENTRY (WS-BUD-SUB).                     
031700           ADD 1 TO WS-BUD-PROCESSED-CTR.                                 
031800*                                                                         
031900       4150-ADD-IF-IN-RANGE.                                              
032000           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
032100           IF EXP-CATEGORY-ID = BUD-CATEGORY-ID                           
032200           AND EXP-USER-ID     = BUD-USER-ID                              
032300           AND EXP-TRANS-DATE-R >= BUD-START-DATE-R                       
032400           AND EXP-TRANS-DATE-R <= BUD-END-DATE-R                         
032500               ADD EXP-AMOUNT TO BUD-SPENT-AMOUNT.                        
032600*                                                                         
032700       4200-DERIVE-BUDGET-STATUS.                                         
032800           IF BUD-SPENT-AMOUNT > BUD-AMOUNT                               
032900               SET BUD-STATUS-OVER TO TRUE                                
033000               ADD 1 TO WS-BUD-OVER-CTR                                   
033100           ELSE                                                           
033200               MOVE BUD-END-DATE        TO WS-PYMMDD                      
033300               PERFORM CONVERT-PYMMDD                                     
033400               IF OUT-YYYYMMDD < WS-TODAY-YYYYMMDD                        
033500                   SET BUD-STATUS-COMPLETED TO TRUE                       
033600               ELSE                                                       
033700                   SET BUD-STATUS-ACTIVE TO TRUE.                         
033800*                                                                         
033900******************************************************************        
034000*        MASTER REWRITE SECTION                                  *        
034100*  THE WHOLE TABLE GOES BACK OUT - BUDTRAN UPDATES AND THE       *        
034200*  RECALC PASS BOTH CHANGED IT IN PLACE.                         *        
034300******************************************************************        
034400       5000-REWRITE-BUDGET-FILE.                                          
034500           OPEN OUTPUT BUDOUT-FILE.                                       
034600           PERFORM 5020-WRITE-ONE-BUDGET                                  
034700               VARYING WS-BUD-SUB FROM 1 BY 1                             
034800               UNTIL WS-BUD-SUB > WS-BUD-COUNT.                           
034900           CLOSE BUDOUT-FILE.                                             
035000*                                                                         
035100       5020-WRITE-ONE-BUDGET.                                             
035200           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUDGET-OUT-REC.              
035300           WRITE BUDGET-OUT-REC.                                          
035400*                                                                         
035500******************************************************************        
035600*        REPORT SECTION                                          *        
035700******************************************************************        
035800       6000-PRINT-BUDGET-REPORT.                                          
035900           PERFORM 6010-PRINT-ONE-LINE                                    
036000               VARYING WS-BUD-SUB FROM 1 BY 1                             
036100               UNTIL WS-BUD-SUB > WS-BUD-COUNT.                           
036200           MOVE SPACES TO RPT-LINE.                                       
036300           STRING 'LDGBUD00 RUN TOTALS - ADD ' WS-ADD-CTR                 
036400               ' EDIT ' WS-EDIT-CTR ' REJECTED ' WS-REJECT-CTR            
036500               ' PROCESSED ' WS-BUD-PROCESSED-CTR                         
036600               ' OVER-BUDGET ' WS-BUD-OVER-CTR                            
036700                   DELIMITED BY SIZE INTO RPT-LINE.                       
036800           WRITE RPT-LINE.                                                
036900*                                                                         
037000       6010-PRINT-ONE-LINE.                                               
037100           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUD-REC.                     
037200           MOVE SPACES TO RPT-LINE.                                       
037300           STRING 'BUDGET ' BUD-BUDGET-ID                                 
037400               ' USER ' BUD-USER-ID                                       
037500               ' CAT ' BUD-CATEGORY-ID                                    
037600               ' AMT ' BUD-AMOUNT                                         
037700               ' SPENT ' BUD-SPENT-AMOUNT                                 
037800               ' REM ' BUD-REMAINING-AMOUNT                               
037900               ' STATUS ' BUD-STATUS                                      
038000                   DELIMITED BY SIZE INTO RPT-LINE.                       
038100           WRITE RPT-LINE.                                                
