000100*****************************************************************         
000200* LDGWORK.CBL                                                             
000300* PERSONAL LEDGER APPLICATION - COMMON WORKING-STORAGE.                   
000400* COPIED INTO EVERY LDGxxx00 PROGRAM THE SAME WAY SETMB2000               
000500* COPIES MB1500.CBL INTO ITS OWN WORKING-STORAGE SECTION.                 
000600* CARRIES THE DATE-CONVERT FIELDS (PATTERNED ON SETMB2000'S OWN           
000700* WS-YYMMDD/WS-PYMMDD/OUT-YYYYMMDD GROUPS AND ITS                         
000800* CONVERT-PYMMDD PARAGRAPH), THE CATEGORY/PAYMENT-METHOD LOOKUP           
000900* TABLES EVERY SERVICE LOADS AND SEARCHES, AND THE SYSTEM-                
001000* GENERATED NAME CONSTANTS.                                               
001100*-----------------------------------------------------------------        
001200* MAINT LOG                                                               
001300*   1987-03-02 RJP  LDG-0000  ORIGINAL COMMON WORKING-STORAGE.            
001400*   1994-03-01 TLK  LDG-0031  ADDED WS-CAT-TABLE/WS-PMT-TABLE -           
001500*                             PULLED OUT OF EACH PROGRAM TO STOP          
001600*                             THE FOUR COPIES DRIFTING APART.             
001700*   2010-06-09 RJP  LDG-0086  WS-PYMMDD REDEFINES WAS ONLY 3 BYTES        
001800*                             AGAINST A 6-BYTE WS-YYMMDD, SO THE          
001900*                             PACKED-YEAR MOVE NEVER TOUCHED THE          
002000*                             MONTH/DAY BYTES CONVERT-PYMMDD READS        
002100*                             BACK OUT - WIDENED FILLER TO X(4) TO        
002200*                             MATCH THE REDEFINED GROUP.                  
002300*****************************************************************         
002400 01  WS-DATE-WORK.                                                        
002500     05  WS-TODAY-YYYYMMDD.                                               
002600         10  WS-TODAY-CCYY           PIC 9(4).                            
002700         10  WS-TODAY-MM             PIC 9(2).                            
002800         10  WS-TODAY-DD             PIC 9(2).                            
002900     05  WS-TODAY-R REDEFINES WS-TODAY-YYYYMMDD.                          
003000         10  WS-TODAY-CC             PIC 9(2).                            
003100         10  WS-TODAY-YY             PIC 9(2).                            
003200         10  FILLER                  PIC X(4).                            
003300     05  WS-YYMMDD.                                                       
003400         10  WS-YY                   PIC 9(2).                            
003500         10  WS-MM                   PIC X(2).                            
003600         10  WS-DD                   PIC X(2).                            
003700     05  WS-PYMMDD REDEFINES WS-YYMMDD.                                   
003800         10  WS-PY                   PIC S9(3)      COMP-3.               
003900         10  FILLER                  PIC X(4).                            
004000     05  OUT-YYYYMMDD.                                                    
004100         10  OUT-YY                  PIC 9(4).                            
004200         10  OUT-MM                  PIC 9(2).                            
004300         10  OUT-DD                  PIC 9(2).                            
004400 01  WS-SYSTEM-CONSTANTS.                                                 
004500     05  WS-CASH-METHOD-NAME         PIC X(100) VALUE 'Cash'.             
004600     05  WS-RCT-AUTO-PAY-METHOD-NM   PIC X(100)                           
004700             VALUE 'RECURRING_AUTO_PAY'.                                  
004800     05  WS-RCT-CATEGORY-NAME        PIC X(100)                           
004900             VALUE 'Recurring Payments'.                                  
005000     05  WS-LOAN-PAY-CAT-NAME        PIC X(100)                           
005100             VALUE 'Loan Payments'.                                       
005200     05  WS-LOAN-REPAY-CAT-NAME      PIC X(100)                           
005300             VALUE 'Loan Repayments'.                                     
005400 01  WS-CAT-TABLE-AREA.                                                   
005500     05  WS-CAT-COUNT                PIC S9(4)      COMP VALUE 0.         
005600     05  WS-CAT-TABLE OCCURS 500 TIMES                                    
005700             INDEXED BY WS-CAT-IDX.                                       
005800         10  WS-CAT-ID               PIC S9(9)      COMP-3.               
005900         10  WS-CAT-USER-ID          PIC S9(9)      COMP-3.               
006000         10  WS-CAT-NAME             PIC X(100).                          
006100         10  WS-CAT-TYPE             PIC X(7).                            
006200         10  WS-CAT-ACTIVE-SW        PIC X(1).                            
006300         10  WS-CAT-SYS-GEN-SW       PIC X(1).                            
006400         10  WS-CAT-BUDGETABLE-SW    PIC X(1).                            
006500 01  WS-PMT-TABLE-AREA.                                                   
006600     05  WS-PMT-COUNT                PIC S9(4)      COMP VALUE 0.         
006700     05  WS-PMT-TABLE OCCURS 500 TIMES                                    
006800             INDEXED BY WS-PMT-IDX.                                       
006900         10  WS-PMT-ID               PIC S9(9)      COMP-3.               
007000         10  WS-PMT-USER-ID          PIC S9(9)      COMP-3.               
007100         10  WS-PMT-NAME             PIC X(100).                          
007200         10  WS-PMT-ACTIVE-SW        PIC X(1).                            
007300 01  WS-COMMON-SWITCHES.                                                  
007400     05  WS-EOF-SW                   PIC 9(1)       VALUE 0.              
007500     05  WS-VALID-SW                 PIC X(1)       VALUE 'Y'.            
007600         88  WS-IS-VALID                   VALUE 'Y'.                     
007700         88  WS-IS-INVALID                 VALUE 'N'.                     
007800     05  WS-FOUND-SW                 PIC X(1)       VALUE 'N'.            
007900         88  WS-FOUND                      VALUE 'Y'.                     
008000         88  WS-NOT-FOUND                  VALUE 'N'.                     
008100 01  WS-COMMON-COUNTERS.                                                  
008200     05  WS-REC-CTR                  PIC S9(7)      COMP VALUE 0.         
008300     05  WS-ERR-CTR                  PIC S9(7)      COMP VALUE 0.         
008400     05  SUB                         PIC S9(4)      COMP VALUE 0.         
