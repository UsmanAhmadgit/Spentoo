000100*****************************************************************         
000200* LDGBUD.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - BUDGET ENVELOPE RECORD LAYOUT                    
000400* REWRITTEN EACH RUN.  SPENT/REMAINING/STATUS ARE DERIVED BY              
000500* LDGBUD00 EVERY TIME AN EXPENSE CHANGES IN THE COVERED RANGE.            
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-04-02 RJP  LDG-0005  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*   1993-02-14 TLK  LDG-0029  ADDED BUD-STATUS, DROPPED THE OLD           
001000*                             BUD-OVER-FLAG BOOLEAN IT REPLACED.          
001100*   2002-07-11 MAS  LDG-0055  ADDED BUD-START-DATE-R, NEEDED SO           
001200*                             LDGBUD00 CAN RANGE-COMPARE START AND        
001300*                             END DATES AS 6-BYTE STRINGS LIKE IT         
001400*                             ALREADY DID FOR THE END DATE.               
001500*****************************************************************         
001600 01  BUD-REC.                                                             
001700     05  BUD-BUDGET-ID               PIC S9(9)      COMP-3.               
001800     05  BUD-USER-ID                 PIC S9(9)      COMP-3.               
001900     05  BUD-CATEGORY-ID             PIC S9(9)      COMP-3.               
002000     05  BUD-AMOUNT                  PIC S9(8)V99   COMP-3.               
002100     05  BUD-SPENT-AMOUNT            PIC S9(8)V99   COMP-3.               
002200     05  BUD-REMAINING-AMOUNT        PIC S9(8)V99   COMP-3.               
002300     05  BUD-START-DATE.                                                  
002400         10  BUD-START-YY            PIC S9(3)      COMP-3.               
002500         10  BUD-START-MM            PIC 9(2).                            
002600         10  BUD-START-DD            PIC 9(2).                            
002700     05  BUD-START-DATE-R REDEFINES BUD-START-DATE                        
002800                                     PIC X(6).                            
002900     05  BUD-END-DATE.                                                    
003000         10  BUD-END-YY              PIC S9(3)      COMP-3.               
003100         10  BUD-END-MM              PIC 9(2).                            
003200         10  BUD-END-DD              PIC 9(2).                            
003300     05  BUD-END-DATE-R REDEFINES BUD-END-DATE                            
003400                                     PIC X(6).                            
003500     05  BUD-STATUS                  PIC X(11).                           
003600         88  BUD-STATUS-ACTIVE             VALUE 'ACTIVE     '.           
003700         88  BUD-STATUS-COMPLETED          VALUE 'COMPLETED  '.           
003800         88  BUD-STATUS-OVER               VALUE 'OVER_BUDGET'.           
003900     05  FILLER                      PIC X(24).                           
