000100*****************************************************************         
000200* LDGLON.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - LOAN MASTER RECORD LAYOUT                        
000400* REWRITTEN EACH RUN.  TYPE=TAKEN IS MONEY THE USER BORROWED;             
000500* TYPE=GIVEN IS MONEY THE USER LENT OUT.  REMAINING-AMOUNT ONLY           
000600* EVER DECREASES, VIA POSTED INSTALLMENTS (SEE LDGLIN.DD.CBL).            
000700*-----------------------------------------------------------------        
000800* MAINT LOG                                                               
000900*   1987-05-04 RJP  LDG-0009  ORIGINAL LAYOUT FOR LEDGER CONV.            
001000*   2005-02-08 MAS  LDG-0061  ADDED LON-INT-RATE-PRESENT-SW - THE         
001100*                             RATE IS PASS-THROUGH, NOT ACCRUED.          
001200*****************************************************************         
001300 01  LON-REC.                                                             
001400     05  LON-LOAN-ID                 PIC S9(9)      COMP-3.               
001500     05  LON-USER-ID                 PIC S9(9)      COMP-3.               
001600     05  LON-TYPE                    PIC X(6).                            
001700         88  LON-TYPE-TAKEN                VALUE 'TAKEN '.                
001800         88  LON-TYPE-GIVEN                VALUE 'GIVEN '.                
001900     05  LON-PERSON-NAME             PIC X(100).                          
002000     05  LON-ORIGINAL-AMOUNT         PIC S9(8)V99   COMP-3.               
002100     05  LON-REMAINING-AMOUNT        PIC S9(8)V99   COMP-3.               
002200     05  LON-INTEREST-RATE           PIC S9(3)V99   COMP-3.               
002300     05  LON-INT-RATE-PRESENT-SW     PIC X(1).                            
002400         88  LON-HAS-INTEREST-RATE         VALUE 'Y'.                     
002500     05  LON-START-DATE.                                                  
002600         10  LON-START-YY            PIC S9(3)      COMP-3.               
002700         10  LON-START-MM            PIC 9(2).                            
002800         10  LON-START-DD            PIC 9(2).                            
002900     05  LON-START-PRESENT-SW        PIC X(1).                            
003000         88  LON-HAS-START-DATE            VALUE 'Y'.                     
003100     05  LON-DUE-DATE.                                                    
003200         10  LON-DUE-YY              PIC S9(3)      COMP-3.               
003300         10  LON-DUE-MM              PIC 9(2).                            
003400         10  LON-DUE-DD              PIC 9(2).                            
003500     05  LON-DUE-DATE-R REDEFINES LON-DUE-DATE                            
003600                                     PIC X(6).                            
003700     05  LON-DUE-PRESENT-SW          PIC X(1).                            
003800         88  LON-HAS-DUE-DATE              VALUE 'Y'.                     
003900     05  LON-NOTES                   PIC X(255).                          
004000     05  LON-STATUS                  PIC X(6).                            
004100         88  LON-STATUS-ACTIVE             VALUE 'ACTIVE'.                
004200         88  LON-STATUS-CLOSED             VALUE 'CLOSED'.                
004300     05  FILLER                      PIC X(18).                           
