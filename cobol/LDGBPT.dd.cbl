000100*****************************************************************         
000200* LDGBPT.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - BILL PARTICIPANT (CHILD) RECORD LAYOUT           
000400* ONE ROW PER NAMED PARTICIPANT ON A SPLIT BILL.  CHILD OF                
000500* BIL-REC (LDGBIL.DD.CBL) VIA BPT-BILLS-ID.                               
000600*-----------------------------------------------------------------        
000700* MAINT LOG                                                               
000800*   1987-04-20 RJP  LDG-0008  ORIGINAL LAYOUT FOR LEDGER CONV.            
000900*****************************************************************         
001000 01  BPT-REC.                                                             
001100     05  BPT-PARTICIPANT-ID          PIC S9(9)      COMP-3.               
001200     05  BPT-BILLS-ID                PIC S9(9)      COMP-3.               
001300     05  BPT-PARTICIPANT-NAME        PIC X(100).                          
001400     05  BPT-SHARE-AMOUNT            PIC S9(16)V99  COMP-3.               
001500     05  BPT-CREATOR-SW              PIC X(1).                            
001600         88  BPT-IS-CREATOR                VALUE 'Y'.                     
001700     05  FILLER                      PIC X(19).                           
