000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGEXP00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-03-20.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGEXP00 - EXPENSE SERVICE BATCH POSTING PROGRAM.                       
001000* READS EXPTRAN-FILE (ADD/EDIT/DELETE REQUESTS), VALIDATES EACH           
001100* AGAINST THE CATEGORY AND PAYMENT-METHOD TABLES, POSTS/UPDATES           
001200* EXPENSE-FILE, AND PERFORMS THE BUDGET-RECALC PARAGRAPH FOR              
001300* EVERY BUDGET WHOSE CATEGORY/DATE-RANGE COVERS THE CHANGE -              
001400* THE "EXPENSE CHANGED EVENT" IS CALLED DIRECTLY/SYNCHRONOUSLY            
001500* IN THIS PARAGRAPH RATHER THAN FARMED OUT TO A SEPARATE STEP.            
001600*-----------------------------------------------------------------        
001700* MAINT LOG                                                               
001800*   1987-03-20 RJP  LDG-0012  ORIGINAL PROGRAM.                           
001900*   1989-01-09 RJP  LDG-0014  CATEGORY MUST BE BUDGETABLE - EDIT          
002000*                             ADDED TO 2000-VALIDATE-EXPENSE.             
002100*   1993-02-14 TLK  LDG-0029  BUDGET-RECALC NOW DERIVES STATUS            
002200*                             (ACTIVE/COMPLETED/OVER_BUDGET)              
002300*                             IN LINE WITH THE NEW BUD-STATUS.            
002400*   1998-11-03 DWH  LDG-0019  Y2K - DATES NOW COMPARED ON 4-DIGIT         
002500*                             WINDOWED YEAR, SEE CONVERT-PYMMDD.          
002600*   2001-03-14 MAS  LDG-0052  TAG DIRECT EXPENSE POSTS WITH               
002700*                             EXP-POSTED-BY = 'DIR '.                     
002800*   2010-06-02 RJP  LDG-0081  EXPENSE-FILE IS NOW LOADED INTO             
002900*                             WS-EXP-TABLE UP FRONT IN 1000-LOAD-         
003000*                             TABLES, WITH AN ACTIVE-SWITCH PER           
003100*                             ROW - AN EDIT NOW REPLACES THE              
003200*                             MATCHING ROW IN PLACE AND A DELETE          
003300*                             DROPS IT INSTEAD OF BOTH RIDING             
003400*                             ALONG UNTOUCHED IN THE OLD COPY-            
003500*                             THROUGH PASS.                               
003600*   2010-06-02 RJP  LDG-0081  4150-ADD-IF-IN-RANGE NOW SUMS THE           
003700*                             WHOLE LOADED LEDGER INSTEAD OF JUST         
003800*                             THIS RUN'S POSTINGS, SO SPENT-AMOUNT        
003900*                             CARRIES FORWARD RUN TO RUN.                 
004000*-----------------------------------------------------------------        
004100       ENVIRONMENT DIVISION.                                              
004200       CONFIGURATION SECTION.                                             
004300       SPECIAL-NAMES.                                                     
004400           CONSOLE IS CRT                                                 
004500           C01 IS TOP-OF-FORM.                                            
004600       INPUT-OUTPUT SECTION.                                              
004700       FILE-CONTROL.                                                      
004800           SELECT EXPTRAN-FILE  ASSIGN TO EXPTRAN                         
004900                  ORGANIZATION IS LINE SEQUENTIAL.                        
005000           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
005100                  ORGANIZATION IS LINE SEQUENTIAL.                        
005200           SELECT PAYMETH-FILE  ASSIGN TO PAYMETH                         
005300                  ORGANIZATION IS LINE SEQUENTIAL.                        
005400           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
005500                  ORGANIZATION IS LINE SEQUENTIAL.                        
005600           SELECT EXPOUT-FILE   ASSIGN TO EXPOUT                          
005700                  ORGANIZATION IS LINE SEQUENTIAL.                        
005800           SELECT BUDGET-FILE   ASSIGN TO BUDFILE                         
005900                  ORGANIZATION IS LINE SEQUENTIAL.                        
006000           SELECT BUDOUT-FILE   ASSIGN TO BUDOUT                          
006100                  ORGANIZATION IS LINE SEQUENTIAL.                        
006200           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
006300                  ORGANIZATION IS LINE SEQUENTIAL.                        
006400*                                                                         
006500       DATA DIVISION.                                                     
006600       FILE SECTION.                                                      
006700*                                                                         
006800       FD  EXPTRAN-FILE                                                   
006900           RECORD CONTAINS 120 CHARACTERS.                                
007000       01  EXPTRAN-REC.                                                   
007100           05  ET-ACTION               PIC X(1).                          
007200               88  ET-ACTION-ADD             VALUE 'A'.                   
007300               88  ET-ACTION-EDIT            VALUE 'E'.                   
007400               88  ET-ACTION-DELETE          VALUE 'D'.                   
007500           05  ET-EXPENSE-ID           PIC 9(9).                          
007600           05  ET-USER-ID              PIC 9(9).                          
007700           05  ET-CATEGORY-ID          PIC 9(9).                          
007800           05  ET-PAYMETH-ID           PIC 9(9).                          
007900           05  ET-PAYMETH-PRESENT-SW   PIC X(1).                          
008000           05  ET-AMOUNT               PIC S9(16)V99.                     
008100           05  ET-DESCRIPTION          PIC X(40).                         
008200           05  ET-TRANS-DATE           PIC X(6).                          
008300           05  ET-DATE-PRESENT-SW      PIC X(1).                          
008400           05  FILLER                 PIC X(5).                           
008500*                                                                         
008600       FD  CATEGORY-FILE                                                  
008700           RECORD CONTAINS 150 CHARACTERS.                                
008800       01  CATEGORY-IN-REC             PIC X(150).                        
008900*                                                                         
009000       FD  PAYMETH-FILE                                                   
009100           RECORD CONTAINS 129 CHARACTERS.                                
009200       01  PAYMETH-IN-REC              PIC X(129).                        
009300*                                                                         
009400       FD  EXPENSE-FILE                                                   
009500           RECORD CONTAINS 301 CHARACTERS.                                
009600       01  EXPENSE-IN-REC              PIC X(301).                        
009700*                                                                         
009800       FD  EXPOUT-FILE                                                    
009900           RECORD CONTAINS 301 CHARACTERS.                                
010000       01  EXPENSE-OUT-REC             PIC X(301).                        
010100*                                                                         
010200       FD  BUDGET-FILE                                                    
010300           RECORD CONTAINS 80 CHARACTERS.                                 
010400       01  BUDGET-IN-REC                PIC X(80).                        
010500*                                                                         
010600       FD  BUDOUT-FILE                                                    
010700           RECORD CONTAINS 80 CHARACTERS.                                 
010800       01  BUDGET-OUT-REC               PIC X(80).                        
010900*                                                                         
011000       FD  RPT-FILE                                                       
011100           RECORD CONTAINS 132 CHARACTERS.                                
011200       01  RPT-LINE                    PIC X(132).                        
011300*                                                                         
011400       WORKING-STORAGE SECTION.                                           
011500       copy '/users/devel/LDGWORK.cbl'.                                   
011600       copy '/users/devel/LDGCAT.dd.cbl'.                                 
011700       copy '/users/devel/LDGPMT.dd.cbl'.                                 
011800       copy '/users/devel/LDGEXP.dd.cbl'.                                 
011900       copy '/users/devel/LDGBUD.dd.cbl'.                                 
012000*                                                                         
012100       01  WS-EXP-NEXT-ID              PIC S9(9)      COMP-3              
012200                                                      VALUE 0.            
012300       01  WS-EXPENSE-TABLE-AREA.                                         
012400           05  WS-EXP-COUNT             PIC S9(5)      COMP               
012500                                                       VALUE 0.           
012600           05  WS-EXP-TABLE OCCURS 2000 TIMES.                            
012700               10  WS-EXP-ENTRY         PIC X(301).                       
012800               10  WS-EXP-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
012900*                                                                         
013000       01  WS-BUDGET-TABLE-AREA.                                          
013100           05  WS-BUD-COUNT             PIC S9(5)      COMP               
013200                                                       VALUE 0.           
013300           05  WS-BUD-TABLE OCCURS 500 TIMES.                             
013400               10  WS-BUD-ENTRY         PIC X(80).                        
013500*                                                                         
013600       01  WS-RECALC-SUBS.                                                
013700           05  WS-BUD-SUB               PIC S9(5)      COMP               
013800                                                       VALUE 0.           
013900           05  WS-EXP-SUB               PIC S9(5)      COMP               
014000                                                       VALUE 0.           
014100           05  WS-EXP-FOUND-SUB         PIC S9(5)      COMP               
014200                                                       VALUE 0.           
014300*                                                                         
014400       01  WS-RUN-TOTALS.                                                 
014500           05  WS-ADD-CTR               PIC S9(5)      COMP               
014600                                                       VALUE 0.           
014700           05  WS-EDIT-CTR              PIC S9(5)      COMP               
014800                                                       VALUE 0.           
014900           05  WS-DELETE-CTR            PIC S9(5)      COMP               
015000                                                       VALUE 0.           
015100           05  WS-REJECT-CTR            PIC S9(5)      COMP               
015200                                                       VALUE 0.           
015300*                                                                         
015400       PROCEDURE DIVISION.                                                
015500*                                                                         
015600       A010-MAIN-LINE.                                                    
015700           DISPLAY SPACES UPON CRT.                                       
015800           DISPLAY '* * * B E G I N   L D G E X P 0 0 * * *'              
015900               UPON CRT.                                                  
016000           PERFORM 0100-GET-TODAYS-DATE.                                  
016100           PERFORM 1000-LOAD-TABLES.                                      
016200           OPEN INPUT  EXPTRAN-FILE                                       
016300                OUTPUT RPT-FILE.                                          
016400           PERFORM READ-EXPTRAN.                                          
016500           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
016600               UNTIL WS-EOF-SW = 1.                                       
016700           PERFORM 5000-REWRITE-EXPENSE-FILE.                             
016800           PERFORM 5500-REWRITE-BUDGET-FILE.                              
016900           PERFORM 6000-PRINT-TOTALS.                                     
017000           PERFORM END-RTN.                                               
017100*                                                                         
017200       READ-EXPTRAN.                                                      
017300           READ EXPTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
017400           IF WS-EOF-SW = 0                                               
017500               ADD 1 TO WS-REC-CTR.                                       
017600*                                                                         
017700       END-RTN.                                                           
017800           CLOSE EXPTRAN-FILE RPT-FILE.                                   
017900           DISPLAY 'L D G E X P 0 0  -  RUN COMPLETE' UPON CRT.           
018000           STOP RUN.                                                      
018100*                                                                         
018200******************************************************************        
018300*        DATE-CONVERSION SECTION                                 *        
018400*  WS-YYMMDD/WS-PYMMDD/OUT-YYYYMMDD ARE CARRIED IN LDGWORK.      *        
018500******************************************************************        
018600       0100-GET-TODAYS-DATE.                                              
018700           ACCEPT WS-YYMMDD FROM DATE.                                    
018800           MOVE WS-YY                 TO OUT-YY.                          
018900           IF OUT-YY > 50                                                 
019000               ADD 1900                TO OUT-YY                          
019100           ELSE                                                           
019200               ADD 2000                TO OUT-YY.                         
019300           MOVE WS-MM                  TO OUT-MM.                         
019400           MOVE WS-DD                  TO OUT-DD.                         
019500           MOVE OUT-YYYYMMDD           TO WS-TODAY-YYYYMMDD.              
019600*                                                                         
019700       CONVERT-PYMMDD.                                                    
019800           MOVE WS-PY                  TO OUT-YY.                         
019900           IF OUT-YY > 50                                                 
020000               ADD 1900                 TO OUT-YY                         
020100           ELSE                                                           
020200               ADD 2000                 TO OUT-YY.                        
020300           MOVE WS-MM                   TO OUT-MM.                        
020400           MOVE WS-DD                   TO OUT-DD.                        
020500*                                                                         
020600******************************************************************        
020700*        TABLE LOAD SECTION                                      *        
020800******************************************************************        
020900       1000-LOAD-TABLES.                                                  
021000           OPEN INPUT CATEGORY-FILE.                                      
021100           PERFORM 1010-LOAD-ONE-CAT                                      
021200               UNTIL WS-EOF-SW = 1.                                       
021300           MOVE 0 TO WS-EOF-SW.                                           
021400           CLOSE CATEGORY-FILE.                                           
021500           OPEN INPUT PAYMETH-FILE.                                       
021600           PERFORM 1020-LOAD-ONE-PMT                                      
021700               UNTIL WS-EOF-SW = 1.                                       
021800           MOVE 0 TO WS-EOF-SW.                                           
021900           CLOSE PAYMETH-FILE.                                            
022000           OPEN INPUT BUDGET-FILE.                                        
022100           PERFORM 1030-LOAD-ONE-BUD                                      
022200               UNTIL WS-EOF-SW = 1.                                       
022300           MOVE 0 TO WS-EOF-SW.                                           
022400           CLOSE BUDGET-FILE.                                             
022500           OPEN INPUT EXPENSE-FILE.                                       
022600           PERFORM 1040-LOAD-ONE-EXP                                      
022700               UNTIL WS-EOF-SW = 1.                                       
022800           MOVE 0 TO WS-EOF-SW.                                           
022900           CLOSE EXPENSE-FILE.                                            
023000*                                                                         
023100       1010-LOAD-ONE-CAT.                                                 
023200           READ CATEGORY-FILE INTO CAT-REC                                
023300               AT END MOVE 1 TO WS-EOF-SW.                                
023400           IF WS-EOF-SW = 0                                               
023500               ADD 1 TO WS-CAT-COUNT                                      
023600               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
023700               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
023800               MOVE CAT-TYPE TO WS-CAT-TYPE (WS-CAT-COUNT)                
023900               MOVE CAT-ACTIVE-SW                                         
024000                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT)          
024100               MOVE CAT-BUDGETABLE-SW                                     
024200                          TO WS-CAT-BUDGETABLE-SW (WS-CAT-COUNT).         
024300*                                                                         
024400       1020-LOAD-ONE-PMT.                                                 
024500           READ PAYMETH-FILE INTO PMT-REC                                 
024600               AT END MOVE 1 TO WS-EOF-SW.                                
024700           IF WS-EOF-SW = 0                                               
024800               ADD 1 TO WS-PMT-COUNT                                      
024900               MOVE PMT-METHOD-ID    TO WS-PMT-ID (WS-PMT-COUNT)          
025000               MOVE PMT-USER-ID   TO WS-PMT-USER-ID (WS-PMT-COUNT)        
025100               MOVE PMT-NAME      TO WS-PMT-NAME (WS-PMT-COUNT)           
025200               MOVE PMT-ACTIVE-SW                                         
025300                              TO WS-PMT-ACTIVE-SW (WS-PMT-COUNT).         
025400*                                                                         
025500       1030-LOAD-ONE-BUD.                                                 
025600           READ BUDGET-FILE INTO BUD-REC                                  
025700               AT END MOVE 1 TO WS-EOF-SW.                                
025800           IF WS-EOF-SW = 0                                               
025900               ADD 1 TO WS-BUD-COUNT                                      
026000               MOVE BUD-REC  TO WS-BUD-ENTRY (WS-BUD-COUNT).              
026100*                                                                         
026200       1040-LOAD-ONE-EXP.                                                 
026300           READ EXPENSE-FILE INTO EXP-REC                                 
026400               AT END MOVE 1 TO WS-EOF-SW.                                
026500           IF WS-EOF-SW = 0                                               
026600               ADD 1 TO WS-EXP-COUNT                                      
026700               MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT)                
026800               MOVE 'Y' TO WS-EXP-ACTIVE-SW (WS-EXP-COUNT)                
026900               IF EXP-EXPENSE-ID > WS-EXP-NEXT-ID                         
027000                   MOVE EXP-EXPENSE-ID TO WS-EXP-NEXT-ID.                 
027100*                                                                         
027200******************************************************************        
027300*        TRANSACTION PROCESSING SECTION                          *        
027400******************************************************************        
027500       2000-PROCESS-TRAN.                                                 
027600           MOVE 'Y' TO WS-VALID-SW.                                       
027700           PERFORM 2100-VALIDATE-EXPENSE.                                 
027800           IF WS-IS-VALID                                                 
027900               PERFORM 3000-POST-EXPENSE                                  
028000               PERFORM 4000-BUDGET-RECALC                                 
028100           ELSE                                                           
028200               ADD 1 TO WS-REJECT-CTR                                     
028300               PERFORM 2900-REJECT-LINE.                                  
028400           PERFORM READ-EXPTRAN.                                          
028500       2000-PROCESS-TRAN-EXIT.                                            
028600           EXIT.                                                          
028700*                                                                         
028800       2100-VALIDATE-EXPENSE.                                             
028900           MOVE 'N' TO WS-FOUND-SW.                                       
029000           PERFORM 2110-FIND-CATEGORY                                     
029100               VARYING WS-CAT-IDX FROM 1 BY 1                             
029200               UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND.               
029300           IF WS-NOT-FOUND                                                
029400               MOVE 'N' TO WS-VALID-SW                                    
029500           ELSE                                                           
029600           IF WS-CAT-USER-ID (WS-CAT-IDX) NOT = ET-USER-ID                
029700           OR WS-CAT-ACTIVE-SW (WS-CAT-IDX) NOT = 'Y'                     
029800           OR WS-CAT-TYPE (WS-CAT-IDX) NOT = 'EXPENSE'                    
029900           OR WS-CAT-BUDGETABLE-SW (WS-CAT-IDX) NOT = 'Y'                 
030000               MOVE 'N' TO WS-VALID-SW.                                   
030100           IF ET-PAYMETH-PRESENT-SW = 'Y'                                 
030200               PERFORM 2150-VALIDATE-PAYMETH                              
030300           ELSE                                                           
030400               PERFORM 2160-DEFAULT-TO-CASH.                              
030500           IF ET-AMOUNT NOT > 0                                           
030600               MOVE 'N' TO WS-VALID-SW.                                   
030700           IF NOT ET-ACTION-ADD                                           
030800               PERFORM 2125-LOCATE-EXPENSE                                
030900               IF WS-NOT-FOUND                                            
031000                   MOVE 'N' TO WS-VALID-SW.                               
031100*                                                                         
031200       2110-FIND-CATEGORY.                                                
031300           IF WS-CAT-ID (WS-CAT-IDX) = ET-CATEGORY-ID                     
031400               MOVE 'Y' TO WS-FOUND-SW.                                   
031500*                                                                         
031600       2150-VALIDATE-PAYMETH.                                             
031700           MOVE 'N' TO WS-FOUND-SW.                                       
031800           PERFORM 2155-FIND-PAYMETH                                      
031900               VARYING WS-PMT-IDX FROM 1 BY 1                             
032000               UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND.               
032100           IF WS-NOT-FOUND                                                
032200               MOVE 'N' TO WS-VALID-SW                                    
032300           ELSE                                                           
032400           IF WS-PMT-USER-ID (WS-PMT-IDX) NOT = ET-USER-ID                
032500           OR WS-PMT-ACTIVE-SW (WS-PMT-IDX) NOT = 'Y'                     
032600               MOVE 'N' TO WS-VALID-SW.                                   
032700*                                                                         
032800       2155-FIND-PAYMETH.                                                 
032900           IF WS-PMT-ID (WS-PMT-IDX) = ET-PAYMETH-ID                      
033000               MOVE 'Y' TO WS-FOUND-SW.                                   
033100*                                                                         
033200       2160-DEFAULT-TO-CASH.                                              
033300           MOVE 'N' TO WS-FOUND-SW.                                       
033400           PERFORM 2165-FIND-CASH-METHOD                                  
033500               VARYING WS-PMT-IDX FROM 1 BY 1                             
033600               UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND.               
033700           IF WS-NOT-FOUND                                                
033800               MOVE 'N' TO WS-VALID-SW.                                   
033900*                                                                         
034000       2165-FIND-CASH-METHOD.                                             
034100           IF WS-PMT-USER-ID (WS-PMT-IDX) = ET-USER-ID                    
034200           AND WS-PMT-NAME (WS-PMT-IDX) = WS-CASH-METHOD-NAME             
034300               MOVE 'Y' TO WS-FOUND-SW                                    
034400               MOVE WS-PMT-ID (WS-PMT-IDX) TO ET-PAYMETH-ID.              
034500*                                                                         
034600       2125-LOCATE-EXPENSE.                                               
034700           MOVE 'N' TO WS-FOUND-SW.                                       
034800           PERFORM 2126-CHECK-ONE-EXP                                     
034900               VARYING WS-EXP-SUB FROM 1 BY 1                             
035000               UNTIL WS-EXP-SUB > WS-EXP-COUNT OR WS-FOUND.               
035100*                                                                         
035200       2126-CHECK-ONE-EXP.                                                
035300           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
035400           IF EXP-EXPENSE-ID = ET-EXPENSE-ID                              
035500           AND EXP-USER-ID = ET-USER-ID                                   
035600           AND WS-EXP-ACTIVE-SW (WS-EXP-SUB) = 'Y'                        
035700               MOVE 'Y' TO WS-FOUND-SW                                    
035800               MOVE WS-EXP-SUB TO WS-EXP-FOUND-SUB.                       
035900*                                                                         
036000       2900-REJECT-LINE.                                                  
036100           MOVE SPACES TO RPT-LINE.                                       
036200           STRING 'REJECTED EXPENSE ' ET-EXPENSE-ID                       
036300               ' USER ' ET-USER-ID                                        
036400                   DELIMITED BY SIZE INTO RPT-LINE.                       
036500           WRITE RPT-LINE.                                                
036600*                                                                         
036700******************************************************************        
036800*        POSTING SECTION                                         *        
036900******************************************************************        
037000       3000-POST-EXPENSE.                                                 
037100           IF ET-ACTION-ADD                                               
037200               PERFORM 3100-BUILD-NEW-EXPENSE.                            
037300           IF ET-ACTION-EDIT                                              
037400               PERFORM 3200-BUILD-EDIT-EXPENSE.                           
037500           IF ET-ACTION-DELETE                                            
037600               PERFORM 3300-DROP-EXPENSE.                                 
037700*                                                                         
037800       3100-BUILD-NEW-EXPENSE.                                            
037900           MOVE SPACES TO EXP-REC.                                        
038000           ADD 1 TO WS-EXP-NEXT-ID.                                       
038100           MOVE WS-EXP-NEXT-ID          TO EXP-EXPENSE-ID.                
038200           MOVE ET-USER-ID              TO EXP-USER-ID.                   
038300           MOVE ET-CATEGORY-ID          TO EXP-CATEGORY-ID.               
038400           MOVE ET-PAYMETH-ID           TO EXP-PAYMETH-ID.                
038500           MOVE ET-AMOUNT                TO EXP-AMOUNT.                   
038600           IF ET-DESCRIPTION = SPACES                                     
038700               MOVE 'N' TO EXP-DESC-PRESENT-SW                            
038800           ELSE                                                           
038900               MOVE ET-DESCRIPTION      TO EXP-DESCRIPTION                
039000               MOVE 'Y' TO EXP-DESC-PRESENT-SW.                           
039100           IF ET-DATE-PRESENT-SW = 'Y'                                    
039200               MOVE ET-TRANS-DATE       TO EXP-TRANS-DATE-R               
039300           ELSE                                                           
039400               PERFORM 3050-DEFAULT-TODAY.                                
039500           MOVE 'DIR ' TO EXP-POSTED-BY.                                  
039600           ADD 1 TO WS-EXP-COUNT.                                         
039700           MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-COUNT).                   
039800           MOVE 'Y' TO WS-EXP-ACTIVE-SW (WS-EXP-COUNT).                   
039900           ADD 1 TO WS-ADD-CTR.                                           
040000*                                                                         
040100       3200-BUILD-EDIT-EXPENSE.                                           
040200           MOVE WS-EXP-ENTRY (WS-EXP-FOUND-SUB) TO EXP-REC.               
040300           MOVE ET-CATEGORY-ID          TO EXP-CATEGORY-ID.               
040400           MOVE ET-PAYMETH-ID           TO EXP-PAYMETH-ID.                
040500           MOVE ET-AMOUNT                TO EXP-AMOUNT.                   
040600           IF ET-DESCRIPTION = SPACES                                     
040700               MOVE 'N' TO EXP-DESC-PRESENT-SW                            
040800           ELSE                                                           
040900               MOVE ET-DESCRIPTION      TO EXP-DESCRIPTION                
041000               MOVE 'Y' TO EXP-DESC-PRESENT-SW.                           
041100           IF ET-DATE-PRESENT-SW = 'Y'                                    
041200               MOVE ET-TRANS-DATE       TO EXP-TRANS-DATE-R.              
041300           MOVE EXP-REC TO WS-EXP-ENTRY (WS-EXP-FOUND-SUB).               
041400           ADD 1 TO WS-EDIT-CTR.                                          
041500*                                                                         
041600       3300-DROP-EXPENSE.                                                 
041700           MOVE WS-EXP-ENTRY (WS-EXP-FOUND-SUB) TO EXP-REC.               
041800           MOVE 'N' TO WS-EXP-ACTIVE-SW (WS-EXP-FOUND-SUB).               
041900           ADD 1 TO WS-DELETE-CTR.                                        
042000*                                                                         
042100       3050-DEFAULT-TODAY.                                                
042200           MOVE WS-TODAY-YY              TO EXP-TRANS-YY.                 
042300           MOVE WS-TODAY-MM               TO EXP-TRANS-MM.                
042400           MOVE WS-TODAY-DD               TO EXP-TRANS-DD.                
042500*                                                                         
042600       5000-REWRITE-EXPENSE-FILE.                                         
042700           OPEN OUTPUT EXPOUT-FILE.                                       
042800           PERFORM 5010-WRITE-ONE-EXPENSE                                 
042900               VARYING WS-EXP-SUB FROM 1 BY 1                             
043000               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
043100           CLOSE EXPOUT-FILE.                                             
043200*                                                                         
043300       5010-WRITE-ONE-EXPENSE.                                            
043400           IF WS-EXP-ACTIVE-SW (WS-EXP-SUB) = 'Y'                         
043500               MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXPENSE-OUT-REC          
043600               WRITE EXPENSE-OUT-REC.                                     
043700*                                                                         
043800* BUDGET-FILE HAS NO SEPARATE TRAN INPUT - EVERY ROW WAS LOADED           
043900* INTO WS-BUD-TABLE BY 1030-LOAD-ONE-BUD AND UPDATED IN PLACE, IF         
044000* AT ALL, BY 4050-RECALC-IF-MATCH.  REWRITING THE WHOLE TABLE BACK        
044100* OUT IS SIMPLER THAN TRACKING WHICH ROWS ACTUALLY CHANGED.               
044200       5500-REWRITE-BUDGET-FILE.                                          
044300           OPEN OUTPUT BUDOUT-FILE.                                       
044400           PERFORM 5520-WRITE-ONE-BUDGET                                  
044500               VARYING WS-BUD-SUB FROM 1 BY 1                             
044600               UNTIL WS-BUD-SUB > WS-BUD-COUNT.                           
044700           CLOSE BUDOUT-FILE.                                             
044800*                                                                         
044900       5520-WRITE-ONE-BUDGET.                                             
045000           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUDGET-OUT-REC.              
045100           WRITE BUDGET-OUT-REC.                                          
045200*                                                                         
045300******************************************************************        
045400*        BUDGET RECALCULATION SECTION                            *        
045500*  CALLED DIRECTLY/SYNCHRONOUSLY - NO EVENT BUS IN THIS SHOP.    *        
045600******************************************************************        
045700       4000-BUDGET-RECALC.                                                
045800           PERFORM 4050-RECALC-IF-MATCH                                   
045900               VARYING WS-BUD-SUB FROM 1 BY 1                             
046000               UNTIL WS-BUD-SUB > WS-BUD-COUNT.                           
046100*                                                                         
046200       4050-RECALC-IF-MATCH.                                              
046300           MOVE WS-BUD-ENTRY (WS-BUD-SUB) TO BUD-REC.                     
046400           IF BUD-CATEGORY-ID = EXP-CATEGORY-ID                           
046500               PERFORM 4100-RECALC-ONE-BUDGET                             
046600               MOVE BUD-REC TO WS-BUD-ENTRY (WS-BUD-SUB).                 
046700*                                                                         
046800       4100-RECALC-ONE-BUDGET.                                            
046900           MOVE 0 TO BUD-SPENT-AMOUNT.                                    
047000           PERFORM 4150-ADD-IF-IN-RANGE                                   
047100               VARYING WS-EXP-SUB FROM 1 BY 1                             
047200               UNTIL WS-EXP-SUB > WS-EXP-COUNT.                           
047300           COMPUTE BUD-REMAINING-AMOUNT =                                 
047400                   BUD-AMOUNT - BUD-SPENT-AMOUNT.                         
047500           PERFORM 4200-DERIVE-BUDGET-STATUS.                             
047600*                                                                         
047700       4150-ADD-IF-IN-RANGE.                                              
047800           MOVE WS-EXP-ENTRY (WS-EXP-SUB) TO EXP-REC.                     
047900           IF WS-EXP-ACTIVE-SW (WS-EXP-SUB) = 'Y'                         
048000           AND EXP-CATEGORY-ID = BUD-CATEGORY-ID                          
048100           AND EXP-USER-ID     = BUD-USER-ID                              
048200           AND EXP-TRANS-DATE-R >= BUD-START-DATE-R                       
048300           AND EXP-TRANS-DATE-R <= BUD-END-DATE-R                         
048400               ADD EXP-AMOUNT TO BUD-SPENT-AMOUNT.                        
048500*                                                                         
048600       4200-DERIVE-BUDGET-STATUS.                                         
048700           IF BUD-SPENT-AMOUNT > BUD-AMOUNT                               
048800               SET BUD-STATUS-OVER TO TRUE                                
048900           ELSE                                                           
049000               MOVE BUD-END-DATE        TO WS-PYMMDD                      
049100               PERFORM CONVERT-PYMMDD                                     
049200               IF OUT-YYYYMMDD < WS-TODAY-YYYYMMDD                        
049300                   SET BUD-STATUS-COMPLETED TO TRUE                       
049400               ELSE                                                       
049500                   SET BUD-STATUS-ACTIVE TO TRUE.                         
049600*                                                                         
049700******************************************************************        
049800*        REPORT SECTION                                          *        
049900******************************************************************        
050000       6000-PRINT-TOTALS.                                                 
050100           MOVE SPACES TO RPT-LINE.                                       
050200           STRING 'LDGEXP00 RUN TOTALS - ADD ' WS-ADD-CTR                 
050300               ' EDIT ' WS-EDIT-CTR ' DELETE ' WS-DELETE-CTR              
050400               ' REJECTED ' WS-REJECT-CTR                                 
050500                   DELIMITED BY SIZE INTO RPT-LINE.                       
050600           WRITE RPT-LINE.                                                
