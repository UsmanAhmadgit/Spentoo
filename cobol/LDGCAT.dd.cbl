000100*****************************************************************         
000200* LDGCAT.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - CATEGORY MASTER RECORD LAYOUT                    
000400* ONE ENTRY PER USER-DEFINED OR SYSTEM-GENERATED CATEGORY.                
000500* LOADED TO TABLE CAT-TABLE (SEE LDGWORK.CBL) AND SEARCHED BY             
000600* CATEGORY-ID WHENEVER AN EXPENSE OR INCOME TRANSACTION POSTS.            
000700*-----------------------------------------------------------------        
000800* MAINT LOG                                                               
000900*   1987-03-09 RJP  LDG-0001  ORIGINAL LAYOUT FOR LEDGER CONV.            
001000*   1989-01-09 RJP  LDG-0014  ADDED CAT-BUDGETABLE-SW, REQUIRED           
001100*                             BY BUDGET ENVELOPE EDITS.                   
001200*   1996-10-02 TLK  LDG-0033  ADDED CAT-PARENT-CAT-ID (SUB-CATS).         
001300*****************************************************************         
001400 01  CAT-REC.                                                             
001500     05  CAT-CATEGORY-ID             PIC S9(9)      COMP-3.               
001600     05  CAT-USER-ID                 PIC S9(9)      COMP-3.               
001700     05  CAT-CATEGORY-NAME           PIC X(100).                          
001800     05  CAT-TYPE                    PIC X(7).                            
001900         88  CAT-TYPE-EXPENSE             VALUE 'EXPENSE'.                
002000         88  CAT-TYPE-INCOME              VALUE 'INCOME '.                
002100     05  CAT-ACTIVE-SW                PIC X(1).                           
002200         88  CAT-IS-ACTIVE                VALUE 'Y'.                      
002300         88  CAT-IS-INACTIVE              VALUE 'N'.                      
002400     05  CAT-SYS-GEN-SW                PIC X(1).                          
002500         88  CAT-IS-SYS-GENERATED          VALUE 'Y'.                     
002600     05  CAT-BUDGETABLE-SW             PIC X(1).                          
002700         88  CAT-IS-BUDGETABLE             VALUE 'Y'.                     
002800     05  CAT-PARENT-CAT-ID            PIC S9(9)      COMP-3.              
002900     05  CAT-PARENT-PRESENT-SW        PIC X(1).                           
003000         88  CAT-HAS-PARENT                VALUE 'Y'.                     
003100     05  FILLER                      PIC X(24).                           
