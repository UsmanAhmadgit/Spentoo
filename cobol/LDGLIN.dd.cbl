000100*****************************************************************         
000200* LDGLIN.DD.CBL                                                           
000300* LEDGER SYSTEMS GROUP - LOAN INSTALLMENT RECORD LAYOUT                   
000400* APPEND-ONLY.  CHILD OF LON-REC VIA LIN-LOAN-ID.  EACH ROW               
000500* ALSO POSTS ONE EXPENSE OR INCOME ENTRY (SEE LDGLON00 PARA               
000600* 2500-APPLY-INSTALLMENT).                                                
000700*-----------------------------------------------------------------        
000800* MAINT LOG                                                               
000900*   1987-05-04 RJP  LDG-0010  ORIGINAL LAYOUT FOR LEDGER CONV.            
001000*****************************************************************         
001100 01  LIN-REC.                                                             
001200     05  LIN-INSTALLMENT-ID          PIC S9(9)      COMP-3.               
001300     05  LIN-LOAN-ID                 PIC S9(9)      COMP-3.               
001400     05  LIN-AMOUNT-PAID             PIC S9(8)V99   COMP-3.               
001500     05  LIN-PAYMENT-DATE.                                                
001600         10  LIN-PAYMENT-YY          PIC S9(3)      COMP-3.               
001700         10  LIN-PAYMENT-MM          PIC 9(2).                            
001800         10  LIN-PAYMENT-DD          PIC 9(2).                            
001900     05  LIN-PAYMETH-ID               PIC S9(9)      COMP-3.              
002000     05  LIN-AUTOGEN-SW              PIC X(1).                            
002100         88  LIN-IS-AUTO-GENERATED         VALUE 'Y'.                     
002200         88  LIN-IS-MANUAL                 VALUE 'N'.                     
002300     05  LIN-NOTES                   PIC X(255).                          
002400     05  FILLER                      PIC X(17).                           
