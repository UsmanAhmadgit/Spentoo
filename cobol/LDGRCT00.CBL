000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    LDGRCT00.                                           
000300       AUTHOR.        R J PELLETIER.                                      
000400       INSTALLATION.  LEDGER SYSTEMS GROUP.                               
000500       DATE-WRITTEN.  1987-06-11.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.           
000800*-----------------------------------------------------------------        
000900* LDGRCT00 - RECURRING TRANSACTION MAINTENANCE AND DAILY POSTING          
001000* PROGRAM.  RCTTRAN-FILE CARRIES ADD/EDIT/DELETE/PAUSE/RESUME/            
001100* TRIGGER REQUESTS AGAINST THE RECURRING MASTER.  ONCE ALL CARDS          
001200* ARE APPLIED THE PROGRAM MAKES ITS OWN PASS OVER THE WHOLE               
001300* MASTER AND FIRES EVERY AUTOPAY ROW WHOSE NEXT-RUN-DATE HAS              
001400* COME DUE, THE SAME WAY AN OVERNIGHT CYCLE WOULD WITH NO CARDS           
001500* AT ALL IN THE DECK.                                                     
001600*-----------------------------------------------------------------        
001700* MAINT LOG                                                               
001800*   1987-06-11 RJP  LDG-0012  ORIGINAL PROGRAM.                           
001900*   1991-03-04 TLK  LDG-0024  ADDED PAUSE/RESUME ACTIONS - CALL           
002000*                             CENTER WANTED TO STOP A RUNAWAY             
002100*                             CARD WITHOUT DELETING THE ROW.              
002200*   1998-12-03 DWH  LDG-0021  Y2K - ALL SCHEDULE DATES NOW ROUTED         
002300*                             THROUGH THE WINDOWED-YEAR CALENDAR          
002400*                             MATH IN SECTION 7000.                       
002500*   2003-07-19 MAS  LDG-0052  DAILY PASS NOW SKIPS ANY ROW WHOSE          
002600*                             AUTOPAY SWITCH IS OFF - PAUSED ROWS         
002700*                             SIT IDLE UNTIL RESUMED OR TRIGGERED.        
002800*   2009-11-02 RJP  LDG-0071  MISSED-DAY CATCH-UP NOW ADVANCES THE        
002900*                             SCHEDULE TWICE AS DESIGNED - ONE            
003000*                             STEP FOR THE MISSED POSTING, ONE            
003100*                             STEP TO LAND BACK ON THE CORRECT            
003200*                             FORWARD DATE.                               
003300*-----------------------------------------------------------------        
003400       ENVIRONMENT DIVISION.                                              
003500       CONFIGURATION SECTION.                                             
003600       SPECIAL-NAMES.                                                     
003700           CONSOLE IS CRT                                                 
003800           C01 IS TOP-OF-FORM.                                            
003900       INPUT-OUTPUT SECTION.                                              
004000       FILE-CONTROL.                                                      
004100           SELECT RCTTRAN-FILE  ASSIGN TO RCTTRAN                         
004200                  ORGANIZATION IS LINE SEQUENTIAL.                        
004300           SELECT CATEGORY-FILE ASSIGN TO CATFILE                         
004400                  ORGANIZATION IS LINE SEQUENTIAL.                        
004500           SELECT PAYMETH-FILE  ASSIGN TO PMTFILE                         
004600                  ORGANIZATION IS LINE SEQUENTIAL.                        
004700           SELECT RECURRING-FILE ASSIGN TO RCTFILE                        
004800                  ORGANIZATION IS LINE SEQUENTIAL.                        
004900           SELECT RCTOUT-FILE   ASSIGN TO RCTOUT                          
005000                  ORGANIZATION IS LINE SEQUENTIAL.                        
005100           SELECT EXPENSE-FILE  ASSIGN TO EXPFILE                         
005200                  ORGANIZATION IS LINE SEQUENTIAL.                        
005300           SELECT EXPOUT-FILE   ASSIGN TO EXPOUT                          
005400                  ORGANIZATION IS LINE SEQUENTIAL.                        
005500           SELECT INCOME-FILE   ASSIGN TO INCFILE                         
005600                  ORGANIZATION IS LINE SEQUENTIAL.                        
005700           SELECT INCOUT-FILE   ASSIGN TO INCOUT                          
005800                  ORGANIZATION IS LINE SEQUENTIAL.                        
005900           SELECT RPT-FILE      ASSIGN TO RPTFILE                         
006000                  ORGANIZATION IS LINE SEQUENTIAL.                        
006100*                                                                         
006200       DATA DIVISION.                                                     
006300       FILE SECTION.                                                      
006400*                                                                         
006500       FD  RCTTRAN-FILE                                                   
006600           RECORD CONTAINS 220 CHARACTERS.                                
006700       01  RCTTRAN-REC.                                                   
006800           05  RT-ACTION                  PIC X(1).                       
006900               88  RT-ACTION-ADD               VALUE 'A'.                 
007000               88  RT-ACTION-EDIT              VALUE 'U'.                 
007100               88  RT-ACTION-DELETE            VALUE 'D'.                 
007200               88  RT-ACTION-TRIGGER           VALUE 'T'.                 
007300               88  RT-ACTION-PAUSE             VALUE 'P'.                 
007400               88  RT-ACTION-RESUME            VALUE 'R'.                 
007500           05  RT-RECURRING-ID             PIC 9(9).                      
007600           05  RT-USER-ID                  PIC 9(9).                      
007700           05  RT-TITLE                    PIC X(150).                    
007800           05  RT-TITLE-PRESENT-SW         PIC X(1).                      
007900           05  RT-AMOUNT                   PIC S9(8)V99.                  
008000           05  RT-AMOUNT-PRESENT-SW        PIC X(1).                      
008100           05  RT-TYPE                     PIC X(7).                      
008200               88  RT-TYPE-INCOME              VALUE 'INCOME '.           
008300               88  RT-TYPE-EXPENSE             VALUE 'EXPENSE'.           
008400           05  RT-TYPE-PRESENT-SW          PIC X(1).                      
008500           05  RT-FREQUENCY                PIC X(7).                      
008600               88  RT-FREQ-DAILY               VALUE 'DAILY  '.           
008700               88  RT-FREQ-WEEKLY              VALUE 'WEEKLY '.           
008800               88  RT-FREQ-MONTHLY             VALUE 'MONTHLY'.           
008900               88  RT-FREQ-YEARLY              VALUE 'YEARLY '.           
009000           05  RT-FREQUENCY-PRESENT-SW     PIC X(1).                      
009100           05  RT-NEXT-RUN-DATE.                                          
009200               10  RT-NEXT-RUN-YY          PIC 9(2).                      
009300               10  RT-NEXT-RUN-MM          PIC 9(2).                      
009400               10  RT-NEXT-RUN-DD          PIC 9(2).                      
009500           05  RT-NEXT-RUN-PRESENT-SW      PIC X(1).                      
009600           05  RT-AUTOPAY-SW               PIC X(1).                      
009700           05  RT-AUTOPAY-PRESENT-SW       PIC X(1).                      
009800           05  FILLER                      PIC X(14).                     
009900*                                                                         
010000       FD  CATEGORY-FILE                                                  
010100           RECORD CONTAINS 150 CHARACTERS.                                
010200       01  CATEGORY-IN-REC              PIC X(150).                       
010300*                                                                         
010400       FD  PAYMETH-FILE                                                   
010500           RECORD CONTAINS 129 CHARACTERS.                                
010600       01  PAYMETH-IN-REC                PIC X(129).                      
010700*                                                                         
010800       FD  RECURRING-FILE                                                 
010900           RECORD CONTAINS 216 CHARACTERS.                                
011000       01  RECURRING-IN-REC              PIC X(216).                      
011100*                                                                         
011200       FD  RCTOUT-FILE                                                    
011300           RECORD CONTAINS 216 CHARACTERS.                                
011400       01  RECURRING-OUT-REC             PIC X(216).                      
011500*                                                                         
011600       FD  EXPENSE-FILE                                                   
011700           RECORD CONTAINS 301 CHARACTERS.                                
011800       01  EXPENSE-IN-REC                 PIC X(301).                     
011900*                                                                         
012000       FD  EXPOUT-FILE                                                    
012100           RECORD CONTAINS 301 CHARACTERS.                                
012200       01  EXPENSE-OUT-REC                PIC X(301).                     
012300*                                                                         
012400       FD  INCOME-FILE                                                    
012500           RECORD CONTAINS 400 CHARACTERS.                                
012600       01  INCOME-IN-REC                  PIC X(400).                     
012700*                                                                         
012800       FD  INCOUT-FILE                                                    
012900           RECORD CONTAINS 400 CHARACTERS.                                
013000       01  INCOME-OUT-REC                 PIC X(400).                     
013100*                                                                         
013200       FD  RPT-FILE                                                       
013300           RECORD CONTAINS 132 CHARACTERS.                                
013400       01  RPT-LINE                       PIC X(132).                     
013500*                                                                         
013600       WORKING-STORAGE SECTION.                                           
013700       copy '/users/devel/LDGWORK.cbl'.                                   
013800       copy '/users/devel/LDGCAT.dd.cbl'.                                 
013900       copy '/users/devel/LDGPMT.dd.cbl'.                                 
014000       copy '/users/devel/LDGRCT.dd.cbl'.                                 
014100       copy '/users/devel/LDGEXP.dd.cbl'.                                 
014200       copy '/users/devel/LDGINC.dd.cbl'.                                 
014300*                                                                         
014400       01  WS-NEXT-ID-AREA.                                               
014500           05  WS-RCT-NEXT-ID           PIC S9(9)      COMP-3             
014600                                                        VALUE 0.          
014700           05  WS-EXP-NEXT-ID           PIC S9(9)      COMP-3             
014800                                                        VALUE 0.          
014900           05  WS-INC-NEXT-ID           PIC S9(9)      COMP-3             
015000                                                        VALUE 0.          
015100*                                                                         
015200       01  WS-RCT-TABLE-AREA.                                             
015300           05  WS-RCT-COUNT             PIC S9(5)      COMP               
015400                                                        VALUE 0.          
015500           05  WS-RCT-TABLE OCCURS 1000 TIMES.                            
015600               10  WS-RCT-ENTRY         PIC X(216).                       
015700               10  WS-RCT-ACTIVE-SW     PIC X(1)       VALUE 'Y'.         
015800*                                                                         
015900       01  WS-NEW-POST-AREA.                                              
016000           05  WS-EXP-NEW-COUNT         PIC S9(5)      COMP               
016100                                                        VALUE 0.          
016200           05  WS-EXP-NEW-TABLE OCCURS 1000 TIMES.                        
016300               10  WS-EXP-NEW-ENTRY     PIC X(301).                       
016400           05  WS-INC-NEW-COUNT         PIC S9(5)      COMP               
016500                                                        VALUE 0.          
016600           05  WS-INC-NEW-TABLE OCCURS 1000 TIMES.                        
016700               10  WS-INC-NEW-ENTRY     PIC X(400).                       
016800*                                                                         
016900       01  WS-RECALC-SUBS.                                                
017000           05  WS-RCT-SUB               PIC S9(5)      COMP               
017100                                                        VALUE 0.          
017200*                                                                         
017300       01  WS-RCT-CALC-AREA.                                              
017400           05  WS-RCT-FOUND-SUB         PIC S9(5)      COMP               
017500                                                        VALUE 0.          
017600           05  WS-RCT-CAT-MATCH-ID      PIC S9(9)      COMP-3             
017700                                                        VALUE 0.          
017800           05  WS-RCT-PMT-MATCH-ID      PIC S9(9)      COMP-3             
017900                                                        VALUE 0.          
018000           05  WS-RCT-DUE-SW            PIC X(1)                          
018100                                                        VALUE 'N'.        
018200               88  WS-RCT-IS-DUE            VALUE 'Y'.                    
018300           05  WS-RCT-MISSED-SW         PIC X(1)                          
018400                                                        VALUE 'N'.        
018500               88  WS-RCT-IS-MISSED         VALUE 'Y'.                    
018600           05  WS-POST-OK-SW            PIC X(1)                          
018700                                                        VALUE 'N'.        
018800               88  WS-POST-OK               VALUE 'Y'.                    
018900           05  WS-OLD-RUN-YY            PIC 9(2)       VALUE 0.           
019000           05  WS-OLD-RUN-MM            PIC 9(2)       VALUE 0.           
019100           05  WS-OLD-RUN-DD            PIC 9(2)       VALUE 0.           
019200           05  WS-POST-YY               PIC 9(2)       VALUE 0.           
019300           05  WS-POST-MM               PIC 9(2)       VALUE 0.           
019400           05  WS-POST-DD               PIC 9(2)       VALUE 0.           
019500*                                                                         
019600       01  WS-COMPARE-DATE-AREA.                                          
019700           05  WS-CMP-NEXT-CCYYMMDD     PIC 9(8)       COMP               
019800                                                        VALUE 0.          
019900*                                                                         
020000       01  WS-CALC-DATE-AREA.                                             
020100           05  WS-CALC-CCYY             PIC 9(4)       COMP               
020200                                                        VALUE 0.          
020300           05  WS-CALC-CC               PIC 9(2)       COMP               
020400                                                        VALUE 0.          
020500           05  WS-CALC-YY               PIC 9(2)       COMP               
020600                                                        VALUE 0.          
020700           05  WS-CALC-MM               PIC 9(2)       COMP               
020800                                                        VALUE 0.          
020900           05  WS-CALC-DD               PIC 9(2)       COMP               
021000                                                        VALUE 0.          
021100           05  WS-CALC-MAX-DD           PIC 9(2)       COMP               
021200                                                        VALUE 0.          
021300           05  WS-CALC-LEAP-SW          PIC X(1)                          
021400                                                        VALUE 'N'.        
021500               88  WS-CALC-IS-LEAP          VALUE 'Y'.                    
021600           05  WS-CALC-Q                PIC 9(4)       COMP               
021700                                                        VALUE 0.          
021800           05  WS-CALC-R4                PIC 9(4)      COMP               
021900                                                        VALUE 0.          
022000           05  WS-CALC-R100              PIC 9(4)      COMP               
022100                                                        VALUE 0.          
022200           05  WS-CALC-R400              PIC 9(4)      COMP               
022300                                                        VALUE 0.          
022400*                                                                         
022500       01  WS-MONTH-DAYS-LIST.                                            
022600           05  FILLER                   PIC 9(2)       VALUE 31.          
022700           05  FILLER                   PIC 9(2)       VALUE 28.          
022800           05  FILLER                   PIC 9(2)       VALUE 31.          
022900           05  FILLER                   PIC 9(2)       VALUE 30.          
023000           05  FILLER                   PIC 9(2)       VALUE 31.          
023100           05  FILLER                   PIC 9(2)       VALUE 30.          
023200           05  FILLER                   PIC 9(2)       VALUE 31.          
023300           05  FILLER                   PIC 9(2)       VALUE 31.          
023400           05  FILLER                   PIC 9(2)       VALUE 30.          
023500           05  FILLER                   PIC 9(2)       VALUE 31.          
023600           05  FILLER                   PIC 9(2)       VALUE 30.          
023700           05  FILLER                   PIC 9(2)       VALUE 31.          
023800       01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIST.              
023900           05  WS-MONTH-DAYS            PIC 9(2)  OCCURS 12 TIMES.        
024000*                                                                         
024100       01  WS-RUN-TOTALS.                                                 
024200           05  WS-ADD-CTR               PIC S9(5)      COMP               
024300                                                        VALUE 0.          
024400           05  WS-EDIT-CTR              PIC S9(5)      COMP               
024500                                                        VALUE 0.          
024600           05  WS-DELETE-CTR            PIC S9(5)      COMP               
024700                                                        VALUE 0.          
024800           05  WS-TRIGGER-CTR           PIC S9(5)      COMP               
024900                                                        VALUE 0.          
025000           05  WS-PAUSE-CTR             PIC S9(5)      COMP               
025100                                                        VALUE 0.          
025200           05  WS-REJECT-CTR            PIC S9(5)      COMP               
025300                                                        VALUE 0.          
025400           05  WS-BATCH-POSTED-CTR      PIC S9(5)      COMP               
025500                                                        VALUE 0.          
025600           05  WS-BATCH-INCOME-TOTAL    PIC S9(10)V99  COMP-3             
025700                                                        VALUE 0.          
025800           05  WS-BATCH-EXPENSE-TOTAL   PIC S9(10)V99  COMP-3             
025900                                                        VALUE 0.          
026000*                                                                         
026100       PROCEDURE DIVISION.                                                
026200*                                                                         
026300       A010-MAIN-LINE.                                                    
026400           DISPLAY SPACES UPON CRT.                                       
026500           DISPLAY '* * * B E G I N   L D G R C T 0 0 * * *'              
026600               UPON CRT.                                                  
026700           PERFORM 0100-GET-TODAYS-DATE.                                  
026800           PERFORM 1000-LOAD-TABLES.                                      
026900           OPEN INPUT  RCTTRAN-FILE                                       
027000                OUTPUT EXPOUT-FILE                                        
027100                OUTPUT INCOUT-FILE                                        
027200                OUTPUT RPT-FILE.                                          
027300           PERFORM READ-RCTTRAN.                                          
027400           PERFORM 2000-PROCESS-TRAN THRU 2000-PROCESS-TRAN-EXIT          
027500               UNTIL WS-EOF-SW = 1.                                       
027600           CLOSE RCTTRAN-FILE.                                            
027700           PERFORM 4000-DAILY-BATCH.                                      
027800           PERFORM 5000-REWRITE-RECURRING-FILE.                           
027900           PERFORM 5200-REWRITE-EXPENSE-FILE.                             
028000           PERFORM 5300-REWRITE-INCOME-FILE.                              
028100           PERFORM 6000-PRINT-RUN-TOTALS.                                 
028200           PERFORM END-RTN.                                               
028300*                                                                         
028400       READ-RCTTRAN.                                                      
028500           READ RCTTRAN-FILE AT END MOVE 1 TO WS-EOF-SW.                  
028600           IF WS-EOF-SW = 0                                               
028700               ADD 1 TO WS-REC-CTR.                                       
028800*                                                                         
028900       END-RTN.                                                           
029000           CLOSE EXPOUT-FILE INCOUT-FILE RPT-FILE.                        
029100           DISPLAY 'L D G R C T 0 0  -  RUN COMPLETE' UPON CRT.           
029200           STOP RUN.                                                      
029300*                                                                         
029400******************************************************************        
029500*        DATE-CONVERSION SECTION                                 *        
029600******************************************************************        
029700       0100-GET-TODAYS-DATE.                                              
029800           ACCEPT WS-YYMMDD FROM DATE.                                    
029900           MOVE WS-YY                  TO OUT-YY.                         
030000           IF OUT-YY > 50                                                 
030100               ADD 1900                 TO OUT-YY                         
030200           ELSE                                                           
030300               ADD 2000                 TO OUT-YY.                        
030400           MOVE WS-MM                   TO OUT-MM.                        
030500           MOVE WS-DD                   TO OUT-DD.                        
030600           MOVE OUT-YYYYMMDD            TO WS-TODAY-YYYYMMDD.             
030700*                                                                         
030800******************************************************************        
030900*        TABLE LOAD SECTION                                      *        
031000******************************************************************        
031100       1000-LOAD-TABLES.                                                  
031200           OPEN INPUT CATEGORY-FILE.                                      
031300           PERFORM 1010-LOAD-ONE-CAT                                      
031400               UNTIL WS-EOF-SW = 1.                                       
031500           MOVE 0 TO WS-EOF-SW.                                           
031600           CLOSE CATEGORY-FILE.                                           
031700           OPEN INPUT PAYMETH-FILE.                                       
031800           PERFORM 1020-LOAD-ONE-PMT                                      
031900               UNTIL WS-EOF-SW = 1.                                       
032000           MOVE 0 TO WS-EOF-SW.                                           
032100           CLOSE PAYMETH-FILE.                                            
032200           OPEN INPUT RECURRING-FILE.                                     
032300           PERFORM 1030-LOAD-ONE-RCT                                      
032400               UNTIL WS-EOF-SW = 1.                                       
032500           MOVE 0 TO WS-EOF-SW.                                           
032600           CLOSE RECURRING-FILE.                                          
032700           OPEN INPUT EXPENSE-FILE.                                       
032800           PERFORM 1040-SCAN-EXP-MAXID                                    
032900               UNTIL WS-EOF-SW = 1.                                       
033000           MOVE 0 TO WS-EOF-SW.                                           
033100           CLOSE EXPENSE-FILE.                                            
033200           OPEN INPUT INCOME-FILE.                                        
033300           PERFORM 1050-SCAN-INC-MAXID                                    
033400               UNTIL WS-EOF-SW = 1.                                       
033500           MOVE 0 TO WS-EOF-SW.                                           
033600           CLOSE INCOME-FILE.                                             
033700*                                                                         
033800       1010-LOAD-ONE-CAT.                                                 
033900           READ CATEGORY-FILE INTO CAT-REC                                
034000               AT END MOVE 1 TO WS-EOF-SW.                                
034100           IF WS-EOF-SW = 0                                               
034200               ADD 1 TO WS-CAT-COUNT                                      
034300               MOVE CAT-CATEGORY-ID TO WS-CAT-ID (WS-CAT-COUNT)           
034400               MOVE CAT-USER-ID TO WS-CAT-USER-ID (WS-CAT-COUNT)          
034500               MOVE CAT-CATEGORY-NAME                                     
034600                              TO WS-CAT-NAME (WS-CAT-COUNT)               
034700               MOVE CAT-TYPE TO WS-CAT-TYPE (WS-CAT-COUNT)                
034800               MOVE CAT-ACTIVE-SW                                         
034900                              TO WS-CAT-ACTIVE-SW (WS-CAT-COUNT)          
035000               MOVE CAT-SYS-GEN-SW                                        
035100                              TO WS-CAT-SYS-GEN-SW (WS-CAT-COUNT).        
035200*                                                                         
035300       1020-LOAD-ONE-PMT.                                                 
035400           READ PAYMETH-FILE INTO PMT-REC                                 
035500               AT END MOVE 1 TO WS-EOF-SW.                                
035600           IF WS-EOF-SW = 0                                               
035700               ADD 1 TO WS-PMT-COUNT                                      
035800               MOVE PMT-METHOD-ID TO WS-PMT-ID (WS-PMT-COUNT)             
035900               MOVE PMT-USER-ID TO WS-PMT-USER-ID (WS-PMT-COUNT)          
036000               MOVE PMT-NAME TO WS-PMT-NAME (WS-PMT-COUNT)                
036100               MOVE PMT-ACTIVE-SW                                         
036200                              TO WS-PMT-ACTIVE-SW (WS-PMT-COUNT).         
036300*                                                                         
036400       1030-LOAD-ONE-RCT.                                                 
036500           READ RECURRING-FILE INTO RCT-REC                               
036600               AT END MOVE 1 TO WS-EOF-SW.                                
036700           IF WS-EOF-SW = 0                                               
036800               ADD 1 TO WS-RCT-COUNT                                      
036900               MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-COUNT)                
037000               MOVE 'Y' TO WS-RCT-ACTIVE-SW (WS-RCT-COUNT)                
037100               IF RCT-RECURRING-ID > WS-RCT-NEXT-ID                       
037200                   MOVE RCT-RECURRING-ID TO WS-RCT-NEXT-ID.               
037300*                                                                         
037400       1040-SCAN-EXP-MAXID.                                               
037500           READ EXPENSE-FILE INTO EXP-REC                                 
037600               AT END MOVE 1 TO WS-EOF-SW.                                
037700           IF WS-EOF-SW = 0                                               
037800               IF EXP-EXPENSE-ID > WS-EXP-NEXT-ID                         
037900                   MOVE EXP-EXPENSE-ID TO WS-EXP-NEXT-ID.                 
038000*                                                                         
038100       1050-SCAN-INC-MAXID.                                               
038200           READ INCOME-FILE INTO INC-REC                                  
038300               AT END MOVE 1 TO WS-EOF-SW.                                
038400           IF WS-EOF-SW = 0                                               
038500               IF INC-INCOME-ID > WS-INC-NEXT-ID                          
038600                   MOVE INC-INCOME-ID TO WS-INC-NEXT-ID.                  
038700*                                                                         
038800******************************************************************        
038900*        TRANSACTION PROCESSING SECTION                          *        
039000******************************************************************        
039100       2000-PROCESS-TRAN.                                                 
039200           MOVE 'Y' TO WS-VALID-SW.                                       
039300           PERFORM 2100-VALIDATE-RCT.                                     
039400           IF WS-IS-VALID                                                 
039500               PERFORM 3000-POST-RCT                                      
039600           ELSE                                                           
039700               ADD 1 TO WS-REJECT-CTR                                     
039800               PERFORM 2900-REJECT-LINE.                                  
039900           PERFORM READ-RCTTRAN.                                          
040000       2000-PROCESS-TRAN-EXIT.                                            
040100           EXIT.                                                          
040200*                                                                         
040300       2100-VALIDATE-RCT.                                                 
040400           MOVE 0 TO WS-RCT-FOUND-SUB.                                    
040500           IF NOT RT-ACTION-ADD                                           
040600               PERFORM 2125-LOCATE-RCT                                    
040700               IF WS-NOT-FOUND                                            
040800                   MOVE 'N' TO WS-VALID-SW.                               
040900           IF WS-IS-VALID AND RT-ACTION-ADD                               
041000               PERFORM 2110-VALIDATE-CREATE.                              
041100           IF WS-IS-VALID AND RT-ACTION-EDIT                              
041200               PERFORM 2120-VALIDATE-EDIT.                                
041300*                                                                         
041400       2110-VALIDATE-CREATE.                                              
041500           IF RT-TITLE = SPACES                                           
041600               MOVE 'N' TO WS-VALID-SW.                                   
041700           IF RT-AMOUNT NOT > 0                                           
041800               MOVE 'N' TO WS-VALID-SW.                                   
041900           IF NOT RT-TYPE-INCOME AND NOT RT-TYPE-EXPENSE                  
042000               MOVE 'N' TO WS-VALID-SW.                                   
042100           PERFORM 2114-VALIDATE-FREQUENCY.                               
042200           IF WS-IS-VALID                                                 
042300               PERFORM 2116-VALIDATE-RCT-CATEGORY.                        
042400*                                                                         
042500       2114-VALIDATE-FREQUENCY.                                           
042600           IF NOT RT-FREQ-DAILY AND NOT RT-FREQ-WEEKLY                    
042700           AND NOT RT-FREQ-MONTHLY AND NOT RT-FREQ-YEARLY                 
042800               MOVE 'N' TO WS-VALID-SW.                                   
042900*                                                                         
043000* EVERY RECURRING ROW IS FILED UNDER THE ONE SYSTEM-GENERATED             
043100* CATEGORY, NO MATTER WHETHER IT POSTS AN EXPENSE OR AN INCOME -          
043200* SAME CROSS-TYPE LOOKUP RULE LDGLON00 USES FOR ITS LOAN CATEGORY         
043300* EXCEPT THIS ONE NEVER SWITCHES NAME ON THE TYPE CODE.                   
043400       2116-VALIDATE-RCT-CATEGORY.                                        
043500           MOVE 'N' TO WS-FOUND-SW.                                       
043600           PERFORM 2117-FIND-RCT-CAT                                      
043700               VARYING WS-CAT-IDX FROM 1 BY 1                             
043800               UNTIL WS-CAT-IDX > WS-CAT-COUNT OR WS-FOUND.               
043900           IF WS-NOT-FOUND                                                
044000               MOVE 'N' TO WS-VALID-SW.                                   
044100*                                                                         
044200       2117-FIND-RCT-CAT.                                                 
044300           IF WS-CAT-USER-ID (WS-CAT-IDX) = RT-USER-ID                    
044400           AND WS-CAT-NAME (WS-CAT-IDX) = WS-RCT-CATEGORY-NAME            
044500           AND WS-CAT-ACTIVE-SW (WS-CAT-IDX) = 'Y'                        
044600           AND WS-CAT-SYS-GEN-SW (WS-CAT-IDX) = 'Y'                       
044700               MOVE 'Y' TO WS-FOUND-SW                                    
044800               MOVE WS-CAT-ID (WS-CAT-IDX) TO WS-RCT-CAT-MATCH-ID.        
044900*                                                                         
045000       2120-VALIDATE-EDIT.                                                
045100           IF RT-TITLE-PRESENT-SW = 'Y' AND RT-TITLE = SPACES             
045200               MOVE 'N' TO WS-VALID-SW.                                   
045300           IF RT-AMOUNT-PRESENT-SW = 'Y' AND RT-AMOUNT NOT > 0            
045400               MOVE 'N' TO WS-VALID-SW.                                   
045500           IF RT-TYPE-PRESENT-SW = 'Y'                                    
045600           AND NOT RT-TYPE-INCOME AND NOT RT-TYPE-EXPENSE                 
045700               MOVE 'N' TO WS-VALID-SW.                                   
045800           IF RT-FREQUENCY-PRESENT-SW = 'Y'                               
045900               PERFORM 2114-VALIDATE-FREQUENCY.                           
046000*                                                                         
046100       2125-LOCATE-RCT.                                                   
046200           MOVE 'N' TO WS-FOUND-SW.                                       
046300           PERFORM 2126-CHECK-ONE-RCT                                     
046400               VARYING WS-RCT-SUB FROM 1 BY 1                             
046500               UNTIL WS-RCT-SUB > WS-RCT-COUNT OR WS-FOUND.               
046600*                                                                         
046700       2126-CHECK-ONE-RCT.                                                
046800           MOVE WS-RCT-ENTRY (WS-RCT-SUB) TO RCT-REC.                     
046900           IF RCT-RECURRING-ID = RT-RECURRING-ID                          
047000           AND RCT-USER-ID = RT-USER-ID                                   
047100           AND WS-RCT-ACTIVE-SW (WS-RCT-SUB) = 'Y'                        
047200               MOVE 'Y' TO WS-FOUND-SW                                    
047300               MOVE WS-RCT-SUB TO WS-RCT-FOUND-SUB.                       
047400*                                                                         
047500       2900-REJECT-LINE.                                                  
047600           MOVE SPACES TO RPT-LINE.                                       
047700           STRING 'REJECTED RECURRING ' RT-RECURRING-ID                   
047800               ' USER ' RT-USER-ID                                        
047900                   DELIMITED BY SIZE INTO RPT-LINE.                       
048000           WRITE RPT-LINE.                                                
048100*                                                                         
048200******************************************************************        
048300*        POSTING SECTION                                         *        
048400******************************************************************        
048500       3000-POST-RCT.                                                     
048600           IF RT-ACTION-ADD                                               
048700               PERFORM 3100-BUILD-NEW-RCT.                                
048800           IF RT-ACTION-EDIT                                              
048900               PERFORM 2125-LOCATE-RCT                                    
049000               PERFORM 3200-BUILD-EDIT-RCT.                               
049100           IF RT-ACTION-DELETE                                            
049200               PERFORM 3300-DELETE-RCT.                                   
049300           IF RT-ACTION-TRIGGER                                           
049400               PERFORM 2125-LOCATE-RCT                                    
049500               PERFORM 3400-FIRE-AND-ADVANCE.                             
049600           IF RT-ACTION-PAUSE                                             
049700               PERFORM 2125-LOCATE-RCT                                    
049800               PERFORM 3500-PAUSE-RCT.                                    
049900           IF RT-ACTION-RESUME                                            
050000               PERFORM 2125-LOCATE-RCT                                    
050100               PERFORM 3400-FIRE-AND-ADVANCE.                             
050200*                                                                         
050300       3100-BUILD-NEW-RCT.                                                
050400           MOVE SPACES TO RCT-REC.                                        
050500           ADD 1 TO WS-RCT-NEXT-ID.                                       
050600           MOVE WS-RCT-NEXT-ID          TO RCT-RECURRING-ID.              
050700           MOVE RT-USER-ID              TO RCT-USER-ID.                   
050800           MOVE WS-RCT-CAT-MATCH-ID     TO RCT-CATEGORY-ID.               
050900           MOVE RT-TITLE                TO RCT-TITLE.                     
051000           MOVE RT-AMOUNT                TO RCT-AMOUNT.                   
051100           IF RT-TYPE-INCOME                                              
051200               SET RCT-TYPE-INCOME TO TRUE                                
051300           ELSE                                                           
051400               SET RCT-TYPE-EXPENSE TO TRUE.                              
051500           IF RT-FREQ-DAILY                                               
051600               SET RCT-FREQ-DAILY TO TRUE.                                
051700           IF RT-FREQ-WEEKLY                                              
051800               SET RCT-FREQ-WEEKLY TO TRUE.                               
051900           IF RT-FREQ-MONTHLY                                             
052000               SET RCT-FREQ-MONTHLY TO TRUE.                              
052100           IF RT-FREQ-YEARLY                                              
052200               SET RCT-FREQ-YEARLY TO TRUE.                               
052300           MOVE RT-NEXT-RUN-YY          TO RCT-NEXT-RUN-YY.               
052400           MOVE RT-NEXT-RUN-MM          TO RCT-NEXT-RUN-MM.               
052500           MOVE RT-NEXT-RUN-DD          TO RCT-NEXT-RUN-DD.               
052600           PERFORM 3110-BUILD-COMPARE-DATE.                               
052700           IF WS-CMP-NEXT-CCYYMMDD < WS-TODAY-YYYYMMDD                    
052800               PERFORM 3120-RESET-TO-TOMORROW.                            
052900           MOVE RT-AUTOPAY-SW           TO RCT-AUTOPAY-SW.                
053000           MOVE WS-TODAY-YY             TO RCT-UPDATED-YY.                
053100           MOVE WS-TODAY-MM             TO RCT-UPDATED-MM.                
053200           MOVE WS-TODAY-DD             TO RCT-UPDATED-DD.                
053300           ADD 1 TO WS-RCT-COUNT.                                         
053400           MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-COUNT).                   
053500           MOVE 'Y' TO WS-RCT-ACTIVE-SW (WS-RCT-COUNT).                   
053600           ADD 1 TO WS-ADD-CTR.                                           
053700*                                                                         
053800* BUILDS AN 8-DIGIT WINDOWED-CENTURY COMPARE KEY OUT OF THE               
053900* MASTER'S 2-DIGIT SCHEDULE YEAR, SO THE SCHEDULE CAN BE TESTED           
054000* AGAINST WS-TODAY-YYYYMMDD WITH PLAIN NUMERIC COMPARES.                  
054100       3110-BUILD-COMPARE-DATE.                                           
054200           MOVE RCT-NEXT-RUN-YY TO WS-CALC-YY.                            
054300           PERFORM 7100-EXPAND-WINDOWED-YEAR.                             
054400           COMPUTE WS-CMP-NEXT-CCYYMMDD =                                 
054500               (WS-CALC-CCYY * 10000) + (RCT-NEXT-RUN-MM * 100)           
054600                   + RCT-NEXT-RUN-DD.                                     
054700*                                                                         
054800       3120-RESET-TO-TOMORROW.                                            
054900           MOVE WS-TODAY-CCYY           TO WS-CALC-CCYY.                  
055000           MOVE WS-TODAY-MM             TO WS-CALC-MM.                    
055100           MOVE WS-TODAY-DD             TO WS-CALC-DD.                    
055200           PERFORM 7200-ADD-ONE-DAY.                                      
055300           PERFORM 7150-REWINDOW-YEAR.                                    
055400           MOVE WS-CALC-YY               TO RCT-NEXT-RUN-YY.              
055500           MOVE WS-CALC-MM               TO RCT-NEXT-RUN-MM.              
055600           MOVE WS-CALC-DD               TO RCT-NEXT-RUN-DD.              
055700*                                                                         
055800       3200-BUILD-EDIT-RCT.                                               
055900           IF RT-TITLE-PRESENT-SW = 'Y'                                   
056000               MOVE RT-TITLE TO RCT-TITLE.                                
056100           IF RT-AMOUNT-PRESENT-SW = 'Y'                                  
056200               MOVE RT-AMOUNT TO RCT-AMOUNT.                              
056300           IF RT-TYPE-PRESENT-SW = 'Y' AND RT-TYPE-INCOME                 
056400               SET RCT-TYPE-INCOME TO TRUE.                               
056500           IF RT-TYPE-PRESENT-SW = 'Y' AND RT-TYPE-EXPENSE                
056600               SET RCT-TYPE-EXPENSE TO TRUE.                              
056700           IF RT-FREQUENCY-PRESENT-SW = 'Y' AND RT-FREQ-DAILY             
056800               SET RCT-FREQ-DAILY TO TRUE.                                
056900           IF RT-FREQUENCY-PRESENT-SW = 'Y' AND RT-FREQ-WEEKLY            
057000               SET RCT-FREQ-WEEKLY TO TRUE.                               
057100           IF RT-FREQUENCY-PRESENT-SW = 'Y' AND RT-FREQ-MONTHLY           
057200               SET RCT-FREQ-MONTHLY TO TRUE.                              
057300           IF RT-FREQUENCY-PRESENT-SW = 'Y' AND RT-FREQ-YEARLY            
057400               SET RCT-FREQ-YEARLY TO TRUE.                               
057500           IF RT-NEXT-RUN-PRESENT-SW = 'Y'                                
057600               MOVE RT-NEXT-RUN-YY TO RCT-NEXT-RUN-YY                     
057700               MOVE RT-NEXT-RUN-MM TO RCT-NEXT-RUN-MM                     
057800               MOVE RT-NEXT-RUN-DD TO RCT-NEXT-RUN-DD                     
057900               PERFORM 3110-BUILD-COMPARE-DATE                            
058000               IF WS-CMP-NEXT-CCYYMMDD < WS-TODAY-YYYYMMDD                
058100                   MOVE WS-TODAY-YY TO RCT-NEXT-RUN-YY                    
058200                   MOVE WS-TODAY-MM TO RCT-NEXT-RUN-MM                    
058300                   MOVE WS-TODAY-DD TO RCT-NEXT-RUN-DD.                   
058400           IF RT-AUTOPAY-PRESENT-SW = 'Y'                                 
058500               MOVE RT-AUTOPAY-SW TO RCT-AUTOPAY-SW.                      
058600           MOVE WS-TODAY-YY              TO RCT-UPDATED-YY.               
058700           MOVE WS-TODAY-MM              TO RCT-UPDATED-MM.               
058800           MOVE WS-TODAY-DD              TO RCT-UPDATED-DD.               
058900           MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-FOUND-SUB).               
059000           ADD 1 TO WS-EDIT-CTR.                                          
059100*                                                                         
059200       3300-DELETE-RCT.                                                   
059300           PERFORM 3310-MARK-RCT-INACTIVE                                 
059400               VARYING WS-RCT-SUB FROM 1 BY 1                             
059500               UNTIL WS-RCT-SUB > WS-RCT-COUNT.                           
059600           ADD 1 TO WS-DELETE-CTR.                                        
059700*                                                                         
059800       3310-MARK-RCT-INACTIVE.                                            
059900           MOVE WS-RCT-ENTRY (WS-RCT-SUB) TO RCT-REC.                     
060000           IF RCT-RECURRING-ID = RT-RECURRING-ID                          
060100               MOVE 'N' TO WS-RCT-ACTIVE-SW (WS-RCT-SUB).                 
060200*                                                                         
060300* A MANUAL TRIGGER AND A RESUME DO THE EXACT SAME THING ON THIS           
060400* SYSTEM - POST ONE PAYMENT TODAY, STEP THE SCHEDULE FORWARD ONE          
060500* FREQUENCY UNIT, AND TURN AUTOPAY BACK ON.                               
060600       3400-FIRE-AND-ADVANCE.                                             
060700           MOVE WS-TODAY-YY              TO WS-POST-YY.                   
060800           MOVE WS-TODAY-MM              TO WS-POST-MM.                   
060900           MOVE WS-TODAY-DD              TO WS-POST-DD.                   
061000           PERFORM 8000-POST-TRANSACTION.                                 
061100           IF WS-POST-OK                                                  
061200               PERFORM 7000-ADVANCE-NEXT-RUN-DATE                         
061300               SET RCT-AUTOPAY-ON TO TRUE                                 
061400               MOVE WS-TODAY-YY           TO RCT-UPDATED-YY               
061500               MOVE WS-TODAY-MM           TO RCT-UPDATED-MM               
061600               MOVE WS-TODAY-DD           TO RCT-UPDATED-DD               
061700               MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-FOUND-SUB)            
061800               ADD 1 TO WS-TRIGGER-CTR                                    
061900           ELSE                                                           
062000               ADD 1 TO WS-REJECT-CTR                                     
062100               PERFORM 2900-REJECT-LINE.                                  
062200*                                                                         
062300       3500-PAUSE-RCT.                                                    
062400           SET RCT-AUTOPAY-OFF TO TRUE.                                   
062500           MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-FOUND-SUB).               
062600           ADD 1 TO WS-PAUSE-CTR.                                         
062700*                                                                         
062800******************************************************************        
062900*        DAILY BATCH SECTION                                     *        
063000******************************************************************        
063100* A SEPARATE PASS OVER THE WHOLE MASTER, RUN ONCE PER CYCLE AFTER         
063200* EVERY CARD ON RCTTRAN-FILE HAS BEEN APPLIED - NO CARD OF ITS OWN        
063300* DRIVES THIS, THE NEXT-RUN-DATE ON THE MASTER DOES.                      
063400       4000-DAILY-BATCH.                                                  
063500           PERFORM 4010-PROCESS-ONE-RCT                                   
063600               VARYING WS-RCT-SUB FROM 1 BY 1                             
063700               UNTIL WS-RCT-SUB > WS-RCT-COUNT.                           
063800*                                                                         
063900       4010-PROCESS-ONE-RCT.                                              
064000           MOVE WS-RCT-ENTRY (WS-RCT-SUB) TO RCT-REC.                     
064100           IF WS-RCT-ACTIVE-SW (WS-RCT-SUB) = 'Y'                         
064200               AND RCT-AUTOPAY-ON                                         
064300               MOVE WS-RCT-SUB TO WS-RCT-FOUND-SUB                        
064400               PERFORM 4020-CHECK-DUE                                     
064500               IF WS-RCT-IS-DUE                                           
064600                   PERFORM 4030-RUN-DUE-RCT                               
064700                       THRU 4030-RUN-DUE-RCT-EXIT.                        
064800*                                                                         
064900       4020-CHECK-DUE.                                                    
065000           PERFORM 3110-BUILD-COMPARE-DATE.                               
065100           MOVE 'N' TO WS-RCT-DUE-SW.                                     
065200           MOVE 'N' TO WS-RCT-MISSED-SW.                                  
065300           IF WS-CMP-NEXT-CCYYMMDD NOT > WS-TODAY-YYYYMMDD                
065400               MOVE 'Y' TO WS-RCT-DUE-SW.                                 
065500           IF WS-CMP-NEXT-CCYYMMDD < WS-TODAY-YYYYMMDD                    
065600               MOVE 'Y' TO WS-RCT-MISSED-SW.                              
065700*                                                                         
065800       4030-RUN-DUE-RCT.                                                  
065900           MOVE RCT-NEXT-RUN-YY          TO WS-OLD-RUN-YY.                
066000           MOVE RCT-NEXT-RUN-MM          TO WS-OLD-RUN-MM.                
066100           MOVE RCT-NEXT-RUN-DD          TO WS-OLD-RUN-DD.                
066200           IF WS-RCT-IS-MISSED                                            
066300               MOVE RCT-NEXT-RUN-YY       TO WS-POST-YY                   
066400               MOVE RCT-NEXT-RUN-MM       TO WS-POST-MM                   
066500               MOVE RCT-NEXT-RUN-DD       TO WS-POST-DD                   
066600           ELSE                                                           
066700               MOVE WS-TODAY-YY           TO WS-POST-YY                   
066800               MOVE WS-TODAY-MM           TO WS-POST-MM                   
066900               MOVE WS-TODAY-DD           TO WS-POST-DD.                  
067000           PERFORM 8000-POST-TRANSACTION.                                 
067100           IF NOT WS-POST-OK                                              
067200               ADD 1 TO WS-REJECT-CTR                                     
067300               PERFORM 2900-REJECT-LINE                                   
067400               GO TO 4030-RUN-DUE-RCT-EXIT.                               
067500           IF WS-RCT-IS-MISSED                                            
067600               PERFORM 7000-ADVANCE-NEXT-RUN-DATE.                        
067700           PERFORM 7000-ADVANCE-NEXT-RUN-DATE.                            
067800           MOVE WS-TODAY-YY               TO RCT-UPDATED-YY.              
067900           MOVE WS-TODAY-MM               TO RCT-UPDATED-MM.              
068000           MOVE WS-TODAY-DD               TO RCT-UPDATED-DD.              
068100           MOVE RCT-REC TO WS-RCT-ENTRY (WS-RCT-FOUND-SUB).               
068200           PERFORM 6010-PRINT-RCT-LINE.                                   
068300           ADD 1 TO WS-BATCH-POSTED-CTR.                                  
068400           IF RCT-TYPE-INCOME                                             
068500               ADD RCT-AMOUNT TO WS-BATCH-INCOME-TOTAL                    
068600           ELSE                                                           
068700               ADD RCT-AMOUNT TO WS-BATCH-EXPENSE-TOTAL.                  
068800       4030-RUN-DUE-RCT-EXIT.                                             
068900           EXIT.                                                          
069000*                                                                         
069100******************************************************************        
069200*        LEDGER POSTING SECTION                                 *         
069300******************************************************************        
069400* SHARED BY A MANUAL TRIGGER, A RESUME AND THE DAILY BATCH - ALL          
069500* THREE POST THE SAME WAY, THE ONLY THING THAT CHANGES IS WHICH           
069600* CALENDAR DATE WS-POST-YY/MM/DD IS CARRYING WHEN THEY CALL IN.           
069700       8000-POST-TRANSACTION.                                             
069800           MOVE 'Y' TO WS-POST-OK-SW.                                     
069900           IF RCT-TYPE-EXPENSE                                            
070000               PERFORM 8100-FIND-AUTOPAY-METHOD                           
070100               IF WS-NOT-FOUND                                            
070200                   MOVE 'N' TO WS-POST-OK-SW                              
070300               ELSE                                                       
070400                   PERFORM 8200-POST-EXPENSE                              
070500           ELSE                                                           
070600               PERFORM 8300-POST-INCOME.                                  
070700*                                                                         
070800       8100-FIND-AUTOPAY-METHOD.                                          
070900           MOVE 'N' TO WS-FOUND-SW.                                       
071000           PERFORM 8110-FIND-ONE-PMT                                      
071100               VARYING WS-PMT-IDX FROM 1 BY 1                             
071200               UNTIL WS-PMT-IDX > WS-PMT-COUNT OR WS-FOUND.               
071300*                                                                         
071400       8110-FIND-ONE-PMT.                                                 
071500           IF WS-PMT-USER-ID (WS-PMT-IDX) = RCT-USER-ID                   
071600           AND WS-PMT-NAME (WS-PMT-IDX)                                   
071700               = WS-RCT-AUTO-PAY-METHOD-NM                                
071800           AND WS-PMT-ACTIVE-SW (WS-PMT-IDX) = 'Y'                        
071900               MOVE 'Y' TO WS-FOUND-SW                                    
072000               MOVE WS-PMT-ID (WS-PMT-IDX) TO WS-RCT-PMT-MATCH-ID.        
072100*                                                                         
072200       8200-POST-EXPENSE.                                                 
072300           MOVE SPACES TO EXP-REC.                                        
072400           ADD 1 TO WS-EXP-NEXT-ID.                                       
072500           MOVE WS-EXP-NEXT-ID          TO EXP-EXPENSE-ID.                
072600           MOVE RCT-USER-ID             TO EXP-USER-ID.                   
072700           MOVE RCT-CATEGORY-ID         TO EXP-CATEGORY-ID.               
072800           MOVE WS-RCT-PMT-MATCH-ID     TO EXP-PAYMETH-ID.                
072900           MOVE RCT-AMOUNT              TO EXP-AMOUNT.                    
073000           MOVE RCT-TITLE               TO EXP-DESCRIPTION.               
073100           MOVE 'Y' TO EXP-DESC-PRESENT-SW.                               
073200           MOVE WS-POST-YY              TO EXP-TRANS-YY.                  
073300           MOVE WS-POST-MM              TO EXP-TRANS-MM.                  
073400           MOVE WS-POST-DD              TO EXP-TRANS-DD.                  
073500           SET EXP-POSTED-BY-RCT TO TRUE.                                 
073600           ADD 1 TO WS-EXP-NEW-COUNT.                                     
073700           MOVE EXP-REC TO WS-EXP-NEW-ENTRY (WS-EXP-NEW-COUNT).           
073800*                                                                         
073900       8300-POST-INCOME.                                                  
074000           MOVE SPACES TO INC-REC.                                        
074100           ADD 1 TO WS-INC-NEXT-ID.                                       
074200           MOVE WS-INC-NEXT-ID          TO INC-INCOME-ID.                 
074300           MOVE RCT-USER-ID             TO INC-USER-ID.                   
074400           MOVE RCT-CATEGORY-ID         TO INC-CATEGORY-ID.               
074500           MOVE RCT-AMOUNT              TO INC-AMOUNT.                    
074600           MOVE RCT-TITLE               TO INC-SOURCE.                    
074700           MOVE 'Y' TO INC-SOURCE-PRESENT-SW.                             
074800           MOVE RCT-TITLE               TO INC-DESCRIPTION.               
074900           MOVE 'Y' TO INC-DESC-PRESENT-SW.                               
075000           MOVE WS-POST-YY              TO INC-TRANS-YY.                  
075100           MOVE WS-POST-MM              TO INC-TRANS-MM.                  
075200           MOVE WS-POST-DD              TO INC-TRANS-DD.                  
075300           SET INC-POSTED-BY-RCT TO TRUE.                                 
075400           ADD 1 TO WS-INC-NEW-COUNT.                                     
075500           MOVE INC-REC TO WS-INC-NEW-ENTRY (WS-INC-NEW-COUNT).           
075600*                                                                         
075700******************************************************************        
075800*        CALENDAR ARITHMETIC SECTION                             *        
075900******************************************************************        
076000* THIS SHOP'S SCHEDULE DATES CARRY A WINDOWED 2-DIGIT YEAR THE            
076100* SAME AS EVERY OTHER MASTER IN THE LEDGER SUITE, SO A FREQUENCY          
076200* STEP HAS TO EXPAND TO A FULL 4-DIGIT YEAR BEFORE IT CAN TELL A          
076300* LEAP FEBRUARY FROM AN ORDINARY ONE, THEN FOLD BACK DOWN TO THE          
076400* 2-DIGIT FORM BEFORE THE RESULT GOES BACK ON THE MASTER.                 
076500       7000-ADVANCE-NEXT-RUN-DATE.                                        
076600           MOVE RCT-NEXT-RUN-YY          TO WS-CALC-YY.                   
076700           PERFORM 7100-EXPAND-WINDOWED-YEAR.                             
076800           MOVE RCT-NEXT-RUN-MM          TO WS-CALC-MM.                   
076900           MOVE RCT-NEXT-RUN-DD          TO WS-CALC-DD.                   
077000           IF RCT-FREQ-DAILY                                              
077100               PERFORM 7200-ADD-ONE-DAY.                                  
077200           IF RCT-FREQ-WEEKLY                                             
077300               PERFORM 7300-ADD-ONE-WEEK.                                 
077400           IF RCT-FREQ-MONTHLY                                            
077500               PERFORM 7400-ADD-ONE-MONTH.                                
077600           IF RCT-FREQ-YEARLY                                             
077700               PERFORM 7500-ADD-ONE-YEAR.                                 
077800           PERFORM 7150-REWINDOW-YEAR.                                    
077900           MOVE WS-CALC-YY                TO RCT-NEXT-RUN-YY.             
078000           MOVE WS-CALC-MM                TO RCT-NEXT-RUN-MM.             
078100           MOVE WS-CALC-DD                TO RCT-NEXT-RUN-DD.             
078200*                                                                         
078300       7100-EXPAND-WINDOWED-YEAR.                                         
078400           IF WS-CALC-YY > 50                                             
078500               COMPUTE WS-CALC-CCYY = 1900 + WS-CALC-YY                   
078600           ELSE                                                           
078700               COMPUTE WS-CALC-CCYY = 2000 + WS-CALC-YY.                  
078800*                                                                         
078900       7150-REWINDOW-YEAR.                                                
079000           COMPUTE WS-CALC-CC = WS-CALC-CCYY / 100.                       
079100           COMPUTE WS-CALC-YY = WS-CALC-CCYY - (WS-CALC-CC * 100).        
079200*                                                                         
079300       7110-CHECK-LEAP-YEAR.                                              
079400           MOVE 'N' TO WS-CALC-LEAP-SW.                                   
079500           DIVIDE WS-CALC-CCYY BY 4 GIVING WS-CALC-Q                      
079600               REMAINDER WS-CALC-R4.                                      
079700           DIVIDE WS-CALC-CCYY BY 100 GIVING WS-CALC-Q                    
079800               REMAINDER WS-CALC-R100.                                    
079900           DIVIDE WS-CALC-CCYY BY 400 GIVING WS-CALC-Q                    
080000               REMAINDER WS-CALC-R400.                                    
080100           IF WS-CALC-R4 = 0 AND WS-CALC-R100 NOT = 0                     
080200               SET WS-CALC-IS-LEAP TO TRUE.                               
080300           IF WS-CALC-R4 = 0 AND WS-CALC-R400 = 0                         
080400               SET WS-CALC-IS-LEAP TO TRUE.                               
080500*                                                                         
080600       7120-GET-MAX-DD.                                                   
080700           MOVE WS-MONTH-DAYS (WS-CALC-MM) TO WS-CALC-MAX-DD.             
080800           IF WS-CALC-MM = 2 AND WS-CALC-IS-LEAP                          
080900               MOVE 29 TO WS-CALC-MAX-DD.                                 
081000*                                                                         
081100       7200-ADD-ONE-DAY.                                                  
081200           PERFORM 7110-CHECK-LEAP-YEAR.                                  
081300           PERFORM 7120-GET-MAX-DD.                                       
081400           ADD 1 TO WS-CALC-DD.                                           
081500           IF WS-CALC-DD > WS-CALC-MAX-DD                                 
081600               MOVE 1 TO WS-CALC-DD                                       
081700               ADD 1 TO WS-CALC-MM                                        
081800               IF WS-CALC-MM > 12                                         
081900                   MOVE 1 TO WS-CALC-MM                                   
082000                   ADD 1 TO WS-CALC-CCYY.                                 
082100*                                                                         
082200       7300-ADD-ONE-WEEK.                                                 
082300           PERFORM 7200-ADD-ONE-DAY 7 TIMES.                              
082400*                                                                         
082500       7400-ADD-ONE-MONTH.                                                
082600           ADD 1 TO WS-CALC-MM.                                           
082700           IF WS-CALC-MM > 12                                             
082800               MOVE 1 TO WS-CALC-MM                                       
082900               ADD 1 TO WS-CALC-CCYY.                                     
083000           PERFORM 7110-CHECK-LEAP-YEAR.                                  
083100           PERFORM 7120-GET-MAX-DD.                                       
083200           IF WS-CALC-DD > WS-CALC-MAX-DD                                 
083300               MOVE WS-CALC-MAX-DD TO WS-CALC-DD.                         
083400*                                                                         
083500       7500-ADD-ONE-YEAR.                                                 
083600           ADD 1 TO WS-CALC-CCYY.                                         
083700           PERFORM 7110-CHECK-LEAP-YEAR.                                  
083800           PERFORM 7120-GET-MAX-DD.                                       
083900           IF WS-CALC-MM = 2 AND WS-CALC-DD > WS-CALC-MAX-DD              
084000               MOVE WS-CALC-MAX-DD TO WS-CALC-DD.                         
084100*                                                                         
084200******************************************************************        
084300*        MASTER REWRITE SECTION                                  *        
084400******************************************************************        
084500       5000-REWRITE-RECURRING-FILE.                                       
084600           OPEN OUTPUT RCTOUT-FILE.                                       
084700           PERFORM 5010-WRITE-ONE-RCT                                     
084800               VARYING WS-RCT-SUB FROM 1 BY 1                             
084900               UNTIL WS-RCT-SUB > WS-RCT-COUNT.                           
085000           CLOSE RCTOUT-FILE.                                             
085100*                                                                         
085200       5010-WRITE-ONE-RCT.                                                
085300           IF WS-RCT-ACTIVE-SW (WS-RCT-SUB) = 'Y'                         
085400               MOVE WS-RCT-ENTRY (WS-RCT-SUB) TO RECURRING-OUT-REC        
085500               WRITE RECURRING-OUT-REC.                                   
085600*                                                                         
085700* EXPENSE-FILE/INCOME-FILE ARE PLAIN APPEND-ONLY LEDGERS HERE,            
085800* THE SAME AS EVERY OTHER POSTING PROGRAM IN THE SUITE - THE OLD          
085900* FILE IS COPIED THROUGH UNTOUCHED AND THIS RUN'S NEW POSTINGS            
086000* ARE TACKED ON THE END.                                                  
086100       5200-REWRITE-EXPENSE-FILE.                                         
086200           OPEN INPUT EXPENSE-FILE.                                       
086300           PERFORM READ-OLD-EXPENSE.                                      
086400           PERFORM 5210-CPYOLD-EXP THRU 5210-CPYOLD-EXP-EXIT              
086500               UNTIL WS-EOF-SW = 1.                                       
086600           CLOSE EXPENSE-FILE.                                            
086700           MOVE 0 TO WS-EOF-SW.                                           
086800           PERFORM 5220-WRITE-NEW-EXPENSE                                 
086900               VARYING SUB FROM 1 BY 1                                    
087000               UNTIL SUB > WS-EXP-NEW-COUNT.                              
087100*                                                                         
087200       READ-OLD-EXPENSE.                                                  
087300           READ EXPENSE-FILE AT END MOVE 1 TO WS-EOF-SW.                  
087400*                                                                         
087500       5210-CPYOLD-EXP.                                                   
087600           MOVE EXPENSE-IN-REC TO EXPENSE-OUT-REC.                        
087700           WRITE EXPENSE-OUT-REC.                                         
087800           PERFORM READ-OLD-EXPENSE.                                      
087900       5210-CPYOLD-EXP-EXIT.                                              
088000           EXIT.                                                          
088100*                                                                         
088200       5220-WRITE-NEW-EXPENSE.                                            
088300           MOVE WS-EXP-NEW-ENTRY (SUB) TO EXPENSE-OUT-REC.                
088400           WRITE EXPENSE-OUT-REC.                                         
088500*                                                                         
088600       5300-REWRITE-INCOME-FILE.                                          
088700           OPEN INPUT INCOME-FILE.                                        
088800           PERFORM READ-OLD-INCOME.                                       
088900           PERFORM 5310-CPYOLD-INC THRU 5310-CPYOLD-INC-EXIT              
089000               UNTIL WS-EOF-SW = 1.                                       
089100           CLOSE INCOME-FILE.                                             
089200           MOVE 0 TO WS-EOF-SW.                                           
089300           PERFORM 5320-WRITE-NEW-INCOME                                  
089400               VARYING SUB FROM 1 BY 1                                    
089500               UNTIL SUB > WS-INC-NEW-COUNT.                              
089600*                                                                         
089700       READ-OLD-INCOME.                                                   
089800           READ INCOME-FILE AT END MOVE 1 TO WS-EOF-SW.                   
089900*                                                                         
090000       5310-CPYOLD-INC.                                                   
090100           MOVE INCOME-IN-REC TO INCOME-OUT-REC.                          
090200           WRITE INCOME-OUT-REC.                                          
090300           PERFORM READ-OLD-INCOME.                                       
090400       5310-CPYOLD-INC-EXIT.                                              
090500           EXIT.                                                          
090600*                                                                         
090700       5320-WRITE-NEW-INCOME.                                             
090800           MOVE WS-INC-NEW-ENTRY (SUB) TO INCOME-OUT-REC.                 
090900           WRITE INCOME-OUT-REC.                                          
091000*                                                                         
091100******************************************************************        
091200*        REPORT SECTION                                          *        
091300******************************************************************        
091400       6010-PRINT-RCT-LINE.                                               
091500           MOVE SPACES TO RPT-LINE.                                       
091600           STRING 'RECURRING ' RCT-RECURRING-ID                           
091700               ' TITLE ' RCT-TITLE                                        
091800               ' TYPE ' RCT-TYPE                                          
091900               ' AMOUNT ' RCT-AMOUNT                                      
092000               ' OLD-RUN ' WS-OLD-RUN-YY WS-OLD-RUN-MM                    
092100                   WS-OLD-RUN-DD                                          
092200               ' NEW-RUN ' RCT-NEXT-RUN-YY RCT-NEXT-RUN-MM                
092300                   RCT-NEXT-RUN-DD                                        
092400                   DELIMITED BY SIZE INTO RPT-LINE.                       
092500           WRITE RPT-LINE.                                                
092600*                                                                         
092700       6000-PRINT-RUN-TOTALS.                                             
092800           MOVE SPACES TO RPT-LINE.                                       
092900           STRING 'LDGRCT00 BATCH TOTALS - POSTED '                       
093000               WS-BATCH-POSTED-CTR                                        
093100               ' INCOME-TOTAL ' WS-BATCH-INCOME-TOTAL                     
093200               ' EXPENSE-TOTAL ' WS-BATCH-EXPENSE-TOTAL                   
093300                   DELIMITED BY SIZE INTO RPT-LINE.                       
093400           WRITE RPT-LINE.                                                
093500           MOVE SPACES TO RPT-LINE.                                       
093600           STRING 'LDGRCT00 RUN TOTALS - ADD ' WS-ADD-CTR                 
093700               ' EDIT ' WS-EDIT-CTR ' DELETE ' WS-DELETE-CTR              
093800               ' TRIGGER ' WS-TRIGGER-CTR ' PAUSE ' WS-PAUSE-CTR          
093900               ' REJECTED ' WS-REJECT-CTR                                 
094000                   DELIMITED BY SIZE INTO RPT-LINE.                       
094100           WRITE RPT-LINE.                                                
